000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.          PGMRGCAR.
000120 AUTHOR.              R. C. VILLANUEVA.
000130 INSTALLATION.        DIRECCION DE SISTEMAS - AREA BATCH.
000140 DATE-WRITTEN.        89/12/20.
000150 DATE-COMPILED.
000160 SECURITY.            USO INTERNO - PROYECTO AGMIP.
000170******************************************************************
000180*    PGMRGCAR  -  CARGA DE TABLAS DE REGLAS AGMIP                *
000190*    ============================================                *
000200*    SUBPROGRAMA INVOCADO POR CALL DESDE PGMFMTAG, PGMVALID Y    *
000210*    PGMREFIL.  LEE LOS 10 ARCHIVOS SECUENCIALES DE REGLAS       *
000220*    (7 TABLAS DE ETIQUETAS VALIDAS + 2 TABLAS DE CORRECCION +   *
000230*    1 TABLA DE LIMITES) Y LOS DEJA EN EL AREA DE COMUNICACION   *
000240*    WS-TABLAS-REGLAS (COPY RULTAB) QUE EL LLAMADOR DECLARA EN   *
000250*    SU WORKING-STORAGE Y PASA POR REFERENCIA.                   *
000260*------------------------------------------------------------- *
000270*    REGISTRO DE CAMBIOS                                        *
000280*    89/12/20  RCV  AGE0007  ALTA INICIAL.  CARGA LAS 7 TABLAS   *
000290*                            DE ETIQUETAS VALIDAS.               *
000300*    90/03/05  RCV  AGE0008  SE AGREGA CARGA DE LA TABLA DE      *
000310*                            CORRECCION DE REGIONES (DDREGFX).   *
000320*    90/06/11  RCV  AGE0009  SE AGREGA CARGA DE LA TABLA DE      *
000330*                            LIMITES VARIABLE+UNIDAD (DDBOUND).  *
000340*    91/02/14  RCV  AGE0012  SE AGREGA CARGA DE LA TABLA DE      *
000350*                            CORRECCION DE VALORES (DDVALFX).    *
000360*    93/11/30  HBG  AGE0029  ESTANDARIZACION DE MENSAJES DE      *
000370*                            ERROR DE OPEN/READ EN TODAS LAS     *
000380*                            CARGAS (PEDIDO AUDITORIA AGE-93-07).*
000390*    98/10/19  HBG  AGE0041  AMPLIACION DE WS-CANT-xxx A 4       *
000400*                            DIGITOS - PREPARACION AL AMBITO     *
000410*                            Y2K PARA EVITAR TRUNCAMIENTO.       *
000420*    99/01/08  LQP  AGE0043  REVISION Y2K: LA TABLA DE ANIOS     *
000430*                            VALIDOS AHORA ACEPTA 4 POSICIONES   *
000440*                            SIN SUPONER SIGLO '19'.             *
000450*    01/05/22  LQP  AGE0049  SE DOCUMENTA QUE LA AUSENCIA DE LA  *
000460*                            PAREJA VARIABLE+UNIDAD EN DDBOUND   *
000470*                            SIGNIFICA SIN LIMITE (NO ES ERROR). *
000480******************************************************************
000490
000500*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000510 ENVIRONMENT DIVISION.
000520 CONFIGURATION SECTION.
000530
000540 SPECIAL-NAMES.
000550     C01 IS TOP-OF-FORM.
000560
000570 INPUT-OUTPUT SECTION.
000580 FILE-CONTROL.
000590     SELECT F-MODELO  ASSIGN DDMODEL
000600            FILE STATUS IS FS-MODELO.
000610     SELECT F-ESCENA  ASSIGN DDSCENA
000620            FILE STATUS IS FS-ESCENA.
000630     SELECT F-REGION  ASSIGN DDREGIO
000640            FILE STATUS IS FS-REGION.
000650     SELECT F-VARIA   ASSIGN DDVARIA
000660            FILE STATUS IS FS-VARIA.
000670     SELECT F-ITEM    ASSIGN DDITEM
000680            FILE STATUS IS FS-ITEM.
000690     SELECT F-UNIDAD  ASSIGN DDUNIT
000700            FILE STATUS IS FS-UNIDAD.
000710     SELECT F-ANIO    ASSIGN DDYEAR
000720            FILE STATUS IS FS-ANIO.
000730     SELECT F-REGFIX  ASSIGN DDREGFX
000740            FILE STATUS IS FS-REGFIX.
000750     SELECT F-VALFIX  ASSIGN DDVALFX
000760            FILE STATUS IS FS-VALFIX.
000770     SELECT F-LIMITE  ASSIGN DDBOUND
000780            FILE STATUS IS FS-LIMITE.
000790
000800*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000810 DATA DIVISION.
000820 FILE SECTION.
000830
000840 FD  F-MODELO
000850     BLOCK CONTAINS 0 RECORDS
000860     RECORDING MODE IS F.
000870 01  REG-MODELO              PIC X(20).
000880
000890 FD  F-ESCENA
000900     BLOCK CONTAINS 0 RECORDS
000910     RECORDING MODE IS F.
000920 01  REG-ESCENA               PIC X(30).
000930
000940 FD  F-REGION
000950     BLOCK CONTAINS 0 RECORDS
000960     RECORDING MODE IS F.
000970 01  REG-REGION               PIC X(20).
000980
000990 FD  F-VARIA
001000     BLOCK CONTAINS 0 RECORDS
001010     RECORDING MODE IS F.
001020 01  REG-VARIA                PIC X(20).
001030
001040 FD  F-ITEM
001050     BLOCK CONTAINS 0 RECORDS
001060     RECORDING MODE IS F.
001070 01  REG-ITEM                 PIC X(20).
001080
001090 FD  F-UNIDAD
001100     BLOCK CONTAINS 0 RECORDS
001110     RECORDING MODE IS F.
001120 01  REG-UNIDAD                PIC X(20).
001130
001140 FD  F-ANIO
001150     BLOCK CONTAINS 0 RECORDS
001160     RECORDING MODE IS F.
001170 01  REG-ANIO                 PIC X(04).
001180
001190 FD  F-REGFIX
001200     BLOCK CONTAINS 0 RECORDS
001210     RECORDING MODE IS F.
001220 01  REG-REGFIX                PIC X(41).
001230
001240 FD  F-VALFIX
001250     BLOCK CONTAINS 0 RECORDS
001260     RECORDING MODE IS F.
001270 01  REG-VALFIX                PIC X(37).
001280
001290 FD  F-LIMITE
001300     BLOCK CONTAINS 0 RECORDS
001310     RECORDING MODE IS F.
001320 01  REG-LIMITE                PIC X(79).
001330
001340 WORKING-STORAGE SECTION.
001350*=======================*
001360
001370*----------- ARCHIVOS -------------------------------------------
001380 77  FS-MODELO                PIC XX       VALUE SPACES.
001390 77  FS-ESCENA                PIC XX       VALUE SPACES.
001400 77  FS-REGION                PIC XX       VALUE SPACES.
001410 77  FS-VARIA                 PIC XX       VALUE SPACES.
001420 77  FS-ITEM                  PIC XX       VALUE SPACES.
001430 77  FS-UNIDAD                PIC XX       VALUE SPACES.
001440 77  FS-ANIO                  PIC XX       VALUE SPACES.
001450 77  FS-REGFIX                PIC XX       VALUE SPACES.
001460 77  FS-VALFIX                PIC XX       VALUE SPACES.
001470 77  FS-LIMITE                PIC XX       VALUE SPACES.
001480
001490 77  WS-STATUS-FIN            PIC X        VALUE 'N'.
001500     88  WS-FIN-LECTURA                    VALUE 'Y'.
001510     88  WS-NO-FIN-LECTURA                 VALUE 'N'.
001520
001530*----------- VARIABLES DE DESARME DE LINEA -----------------------
001540 01  WS-AREA-REGFIX.
001550     03  WS-RF-MALA           PIC X(20)    VALUE SPACES.
001560     03  WS-RF-FIJA           PIC X(20)    VALUE SPACES.
001570     03  FILLER               PIC X(02)    VALUE SPACES.
001580
001590 01  WS-AREA-VALFIX.
001600     03  WS-VF-MALO           PIC X(18)    VALUE SPACES.
001610     03  WS-VF-FIJO           PIC X(18)    VALUE SPACES.
001620     03  FILLER               PIC X(02)    VALUE SPACES.
001630
001640 01  WS-AREA-LIMITE.
001650     03  WS-LM-VARIABLE       PIC X(20)    VALUE SPACES.
001660     03  WS-LM-UNIDAD         PIC X(20)    VALUE SPACES.
001670     03  WS-LM-MIN-TXT        PIC X(18)    VALUE SPACES.
001680*     REDEFINE NUMERICO PARA PASAR EL TEXTO ZONADO A COMP-3
001690     03  WS-LM-MIN-NUM REDEFINES WS-LM-MIN-TXT
001700                              PIC S9(11)V9(06).
001710     03  WS-LM-MAX-TXT        PIC X(18)    VALUE SPACES.
001720     03  WS-LM-MAX-NUM REDEFINES WS-LM-MAX-TXT
001730                              PIC S9(11)V9(06).
001740     03  FILLER               PIC X(02)    VALUE SPACES.
001750
001760*     REDEFINE DE BLOQUE UNICO PARA TRAZA DE AUDITORIA AGE0049
001770 01  WS-AREA-LIMITE-BLOQUE REDEFINES WS-AREA-LIMITE
001780                              PIC X(78).
001790
001800*----------- CONTADOR DE LINEAS DESCARTADAS POR RUIDO ------------
001810 77  WS-DESCARTADAS           PIC S9(04) COMP VALUE ZERO.
001820 77  FILLER                   PIC X(08)    VALUE SPACES.
001830
001840*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
001850 LINKAGE SECTION.
001860*================*
001870     COPY RULTAB.
001880
001890*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
001900 PROCEDURE DIVISION USING WS-TABLAS-REGLAS.
001910
001920 MAIN-PROGRAM-I.
001930
001940     SET WS-RGCAR-OK TO TRUE.
001950     PERFORM 2000-CARGA-MODELO  THRU  2000-CARGA-MODELO-F.
001960     PERFORM 2100-CARGA-ESCENA  THRU  2100-CARGA-ESCENA-F.
001970     PERFORM 2200-CARGA-REGION  THRU  2200-CARGA-REGION-F.
001980     PERFORM 2300-CARGA-VARIA   THRU  2300-CARGA-VARIA-F.
001990     PERFORM 2400-CARGA-ITEM    THRU  2400-CARGA-ITEM-F.
002000     PERFORM 2500-CARGA-UNIDAD  THRU  2500-CARGA-UNIDAD-F.
002010     PERFORM 2600-CARGA-ANIO    THRU  2600-CARGA-ANIO-F.
002020     PERFORM 2700-CARGA-REGFIX  THRU  2700-CARGA-REGFIX-F.
002030     PERFORM 2800-CARGA-VALFIX  THRU  2800-CARGA-VALFIX-F.
002040     PERFORM 2900-CARGA-LIMITE  THRU  2900-CARGA-LIMITE-F.
002050
002060     IF WS-DESCARTADAS > ZERO
002070        DISPLAY '*AVISO PGMRGCAR - LINEAS DE REGLAS CON ERROR DE '
002080        DISPLAY '  LECTURA DESCARTADAS: ' WS-DESCARTADAS
002090     END-IF.
002100
002110 MAIN-PROGRAM-F. GOBACK.
002120
002130*---------------------------------------------------------------
002140*    CARGA TABLA DE MODELOS VALIDOS (DDMODEL)
002150*---------------------------------------------------------------
002160 2000-CARGA-MODELO.
002170
002180     SET WS-NO-FIN-LECTURA TO TRUE.
002190     OPEN INPUT F-MODELO.
002200     IF FS-MODELO IS NOT EQUAL '00'
002210        DISPLAY '* ERROR EN OPEN DDMODEL = ' FS-MODELO
002220        SET WS-RGCAR-ERROR TO TRUE
002230        SET WS-FIN-LECTURA TO TRUE
002240     END-IF.
002250
002260     PERFORM 2050-LEER-MODELO THRU 2050-LEER-MODELO-F
002270             UNTIL WS-FIN-LECTURA.
002280
002290     CLOSE F-MODELO.
002300
002310 2000-CARGA-MODELO-F. EXIT.
002320
002330 2050-LEER-MODELO.
002340
002350     READ F-MODELO.
002360     EVALUATE FS-MODELO
002370        WHEN '00'
002380           ADD 1 TO WS-CANT-MODELO
002390           MOVE REG-MODELO
002400             TO WST-MODELO (WS-CANT-MODELO)
002410        WHEN '10'
002420           SET WS-FIN-LECTURA TO TRUE
002430        WHEN OTHER
002440           ADD 1 TO WS-DESCARTADAS
002450           DISPLAY '*ERROR EN LECTURA DDMODEL : ' FS-MODELO
002460           SET WS-FIN-LECTURA TO TRUE
002470     END-EVALUATE.
002480
002490 2050-LEER-MODELO-F. EXIT.
002500
002510*---------------------------------------------------------------
002520*    CARGA TABLA DE ESCENARIOS VALIDOS (DDSCENA)
002530*---------------------------------------------------------------
002540 2100-CARGA-ESCENA.
002550
002560     SET WS-NO-FIN-LECTURA TO TRUE.
002570     OPEN INPUT F-ESCENA.
002580     IF FS-ESCENA IS NOT EQUAL '00'
002590        DISPLAY '* ERROR EN OPEN DDSCENA = ' FS-ESCENA
002600        SET WS-RGCAR-ERROR TO TRUE
002610        SET WS-FIN-LECTURA TO TRUE
002620     END-IF.
002630
002640     PERFORM 2150-LEER-ESCENA THRU 2150-LEER-ESCENA-F
002650             UNTIL WS-FIN-LECTURA.
002660
002670     CLOSE F-ESCENA.
002680
002690 2100-CARGA-ESCENA-F. EXIT.
002700
002710 2150-LEER-ESCENA.
002720
002730     READ F-ESCENA.
002740     EVALUATE FS-ESCENA
002750        WHEN '00'
002760           ADD 1 TO WS-CANT-ESCENARIO
002770           MOVE REG-ESCENA
002780             TO WST-ESCENARIO (WS-CANT-ESCENARIO)
002790        WHEN '10'
002800           SET WS-FIN-LECTURA TO TRUE
002810        WHEN OTHER
002820           ADD 1 TO WS-DESCARTADAS
002830           DISPLAY '*ERROR EN LECTURA DDSCENA : ' FS-ESCENA
002840           SET WS-FIN-LECTURA TO TRUE
002850     END-EVALUATE.
002860
002870 2150-LEER-ESCENA-F. EXIT.
002880
002890*---------------------------------------------------------------
002900*    CARGA TABLA DE REGIONES VALIDAS (DDREGIO)
002910*---------------------------------------------------------------
002920 2200-CARGA-REGION.
002930
002940     SET WS-NO-FIN-LECTURA TO TRUE.
002950     OPEN INPUT F-REGION.
002960     IF FS-REGION IS NOT EQUAL '00'
002970        DISPLAY '* ERROR EN OPEN DDREGIO = ' FS-REGION
002980        SET WS-RGCAR-ERROR TO TRUE
002990        SET WS-FIN-LECTURA TO TRUE
003000     END-IF.
003010
003020     PERFORM 2250-LEER-REGION THRU 2250-LEER-REGION-F
003030             UNTIL WS-FIN-LECTURA.
003040
003050     CLOSE F-REGION.
003060
003070 2200-CARGA-REGION-F. EXIT.
003080
003090 2250-LEER-REGION.
003100
003110     READ F-REGION.
003120     EVALUATE FS-REGION
003130        WHEN '00'
003140           ADD 1 TO WS-CANT-REGION
003150           MOVE REG-REGION
003160             TO WST-REGION (WS-CANT-REGION)
003170        WHEN '10'
003180           SET WS-FIN-LECTURA TO TRUE
003190        WHEN OTHER
003200           ADD 1 TO WS-DESCARTADAS
003210           DISPLAY '*ERROR EN LECTURA DDREGIO : ' FS-REGION
003220           SET WS-FIN-LECTURA TO TRUE
003230     END-EVALUATE.
003240
003250 2250-LEER-REGION-F. EXIT.
003260
003270*---------------------------------------------------------------
003280*    CARGA TABLA DE VARIABLES VALIDAS (DDVARIA)
003290*---------------------------------------------------------------
003300 2300-CARGA-VARIA.
003310
003320     SET WS-NO-FIN-LECTURA TO TRUE.
003330     OPEN INPUT F-VARIA.
003340     IF FS-VARIA IS NOT EQUAL '00'
003350        DISPLAY '* ERROR EN OPEN DDVARIA = ' FS-VARIA
003360        SET WS-RGCAR-ERROR TO TRUE
003370        SET WS-FIN-LECTURA TO TRUE
003380     END-IF.
003390
003400     PERFORM 2350-LEER-VARIA THRU 2350-LEER-VARIA-F
003410             UNTIL WS-FIN-LECTURA.
003420
003430     CLOSE F-VARIA.
003440
003450 2300-CARGA-VARIA-F. EXIT.
003460
003470 2350-LEER-VARIA.
003480
003490     READ F-VARIA.
003500     EVALUATE FS-VARIA
003510        WHEN '00'
003520           ADD 1 TO WS-CANT-VARIABLE
003530           MOVE REG-VARIA
003540             TO WST-VARIABLE (WS-CANT-VARIABLE)
003550        WHEN '10'
003560           SET WS-FIN-LECTURA TO TRUE
003570        WHEN OTHER
003580           ADD 1 TO WS-DESCARTADAS
003590           DISPLAY '*ERROR EN LECTURA DDVARIA : ' FS-VARIA
003600           SET WS-FIN-LECTURA TO TRUE
003610     END-EVALUATE.
003620
003630 2350-LEER-VARIA-F. EXIT.
003640
003650*---------------------------------------------------------------
003660*    CARGA TABLA DE ITEMS VALIDOS (DDITEM)
003670*---------------------------------------------------------------
003680 2400-CARGA-ITEM.
003690
003700     SET WS-NO-FIN-LECTURA TO TRUE.
003710     OPEN INPUT F-ITEM.
003720     IF FS-ITEM IS NOT EQUAL '00'
003730        DISPLAY '* ERROR EN OPEN DDITEM = ' FS-ITEM
003740        SET WS-RGCAR-ERROR TO TRUE
003750        SET WS-FIN-LECTURA TO TRUE
003760     END-IF.
003770
003780     PERFORM 2450-LEER-ITEM THRU 2450-LEER-ITEM-F
003790             UNTIL WS-FIN-LECTURA.
003800
003810     CLOSE F-ITEM.
003820
003830 2400-CARGA-ITEM-F. EXIT.
003840
003850 2450-LEER-ITEM.
003860
003870     READ F-ITEM.
003880     EVALUATE FS-ITEM
003890        WHEN '00'
003900           ADD 1 TO WS-CANT-ITEM
003910           MOVE REG-ITEM
003920             TO WST-ITEM (WS-CANT-ITEM)
003930        WHEN '10'
003940           SET WS-FIN-LECTURA TO TRUE
003950        WHEN OTHER
003960           ADD 1 TO WS-DESCARTADAS
003970           DISPLAY '*ERROR EN LECTURA DDITEM : ' FS-ITEM
003980           SET WS-FIN-LECTURA TO TRUE
003990     END-EVALUATE.
004000
004010 2450-LEER-ITEM-F. EXIT.
004020
004030*---------------------------------------------------------------
004040*    CARGA TABLA DE UNIDADES VALIDAS (DDUNIT)
004050*---------------------------------------------------------------
004060 2500-CARGA-UNIDAD.
004070
004080     SET WS-NO-FIN-LECTURA TO TRUE.
004090     OPEN INPUT F-UNIDAD.
004100     IF FS-UNIDAD IS NOT EQUAL '00'
004110        DISPLAY '* ERROR EN OPEN DDUNIT = ' FS-UNIDAD
004120        SET WS-RGCAR-ERROR TO TRUE
004130        SET WS-FIN-LECTURA TO TRUE
004140     END-IF.
004150
004160     PERFORM 2550-LEER-UNIDAD THRU 2550-LEER-UNIDAD-F
004170             UNTIL WS-FIN-LECTURA.
004180
004190     CLOSE F-UNIDAD.
004200
004210 2500-CARGA-UNIDAD-F. EXIT.
004220
004230 2550-LEER-UNIDAD.
004240
004250     READ F-UNIDAD.
004260     EVALUATE FS-UNIDAD
004270        WHEN '00'
004280           ADD 1 TO WS-CANT-UNIDAD
004290           MOVE REG-UNIDAD
004300             TO WST-UNIDAD (WS-CANT-UNIDAD)
004310        WHEN '10'
004320           SET WS-FIN-LECTURA TO TRUE
004330        WHEN OTHER
004340           ADD 1 TO WS-DESCARTADAS
004350           DISPLAY '*ERROR EN LECTURA DDUNIT : ' FS-UNIDAD
004360           SET WS-FIN-LECTURA TO TRUE
004370     END-EVALUATE.
004380
004390 2550-LEER-UNIDAD-F. EXIT.
004400
004410*---------------------------------------------------------------
004420*    CARGA TABLA DE ANIOS VALIDOS (DDYEAR)
004430*---------------------------------------------------------------
004440 2600-CARGA-ANIO.
004450
004460     SET WS-NO-FIN-LECTURA TO TRUE.
004470     OPEN INPUT F-ANIO.
004480     IF FS-ANIO IS NOT EQUAL '00'
004490        DISPLAY '* ERROR EN OPEN DDYEAR = ' FS-ANIO
004500        SET WS-RGCAR-ERROR TO TRUE
004510        SET WS-FIN-LECTURA TO TRUE
004520     END-IF.
004530
004540     PERFORM 2650-LEER-ANIO THRU 2650-LEER-ANIO-F
004550             UNTIL WS-FIN-LECTURA.
004560
004570     CLOSE F-ANIO.
004580
004590 2600-CARGA-ANIO-F. EXIT.
004600
004610 2650-LEER-ANIO.
004620
004630     READ F-ANIO.
004640     EVALUATE FS-ANIO
004650        WHEN '00'
004660           ADD 1 TO WS-CANT-ANIO
004670           MOVE REG-ANIO
004680             TO WST-ANIO (WS-CANT-ANIO)
004690        WHEN '10'
004700           SET WS-FIN-LECTURA TO TRUE
004710        WHEN OTHER
004720           ADD 1 TO WS-DESCARTADAS
004730           DISPLAY '*ERROR EN LECTURA DDYEAR : ' FS-ANIO
004740           SET WS-FIN-LECTURA TO TRUE
004750     END-EVALUATE.
004760
004770 2650-LEER-ANIO-F. EXIT.
004780
004790*---------------------------------------------------------------
004800*    CARGA TABLA DE CORRECCION DE REGIONES (DDREGFX)
004810*    CLAVE YA ALMACENADA EN MINUSCULA POR EL ANALISTA DE REGLAS
004820*---------------------------------------------------------------
004830 2700-CARGA-REGFIX.
004840
004850     SET WS-NO-FIN-LECTURA TO TRUE.
004860     OPEN INPUT F-REGFIX.
004870     IF FS-REGFIX IS NOT EQUAL '00'
004880        DISPLAY '* ERROR EN OPEN DDREGFX = ' FS-REGFIX
004890        SET WS-RGCAR-ERROR TO TRUE
004900        SET WS-FIN-LECTURA TO TRUE
004910     END-IF.
004920
004930     PERFORM 2750-LEER-REGFIX THRU 2750-LEER-REGFIX-F
004940             UNTIL WS-FIN-LECTURA.
004950
004960     CLOSE F-REGFIX.
004970
004980 2700-CARGA-REGFIX-F. EXIT.
004990
005000 2750-LEER-REGFIX.
005010
005020     READ F-REGFIX.
005030     EVALUATE FS-REGFIX
005040        WHEN '00'
005050           UNSTRING REG-REGFIX DELIMITED BY ','
005060              INTO WS-RF-MALA WS-RF-FIJA
005070           ADD 1 TO WS-CANT-FIJA-REGION
005080           MOVE WS-RF-MALA
005090             TO WSTF-REGION-MALA (WS-CANT-FIJA-REGION)
005100           MOVE WS-RF-FIJA
005110             TO WSTF-REGION-FIJA (WS-CANT-FIJA-REGION)
005120        WHEN '10'
005130           SET WS-FIN-LECTURA TO TRUE
005140        WHEN OTHER
005150           ADD 1 TO WS-DESCARTADAS
005160           DISPLAY '*ERROR EN LECTURA DDREGFX : ' FS-REGFIX
005170           SET WS-FIN-LECTURA TO TRUE
005180     END-EVALUATE.
005190
005200 2750-LEER-REGFIX-F. EXIT.
005210
005220*---------------------------------------------------------------
005230*    CARGA TABLA DE CORRECCION DE VALORES (DDVALFX)
005240*    CLAVE COMPARADA SIN DISTINGUIR MAYUSCULA/MINUSCULA
005250*---------------------------------------------------------------
005260 2800-CARGA-VALFIX.
005270
005280     SET WS-NO-FIN-LECTURA TO TRUE.
005290     OPEN INPUT F-VALFIX.
005300     IF FS-VALFIX IS NOT EQUAL '00'
005310        DISPLAY '* ERROR EN OPEN DDVALFX = ' FS-VALFIX
005320        SET WS-RGCAR-ERROR TO TRUE
005330        SET WS-FIN-LECTURA TO TRUE
005340     END-IF.
005350
005360     PERFORM 2850-LEER-VALFIX THRU 2850-LEER-VALFIX-F
005370             UNTIL WS-FIN-LECTURA.
005380
005390     CLOSE F-VALFIX.
005400
005410 2800-CARGA-VALFIX-F. EXIT.
005420
005430 2850-LEER-VALFIX.
005440
005450     READ F-VALFIX.
005460     EVALUATE FS-VALFIX
005470        WHEN '00'
005480           UNSTRING REG-VALFIX DELIMITED BY ','
005490              INTO WS-VF-MALO WS-VF-FIJO
005500           ADD 1 TO WS-CANT-FIJA-VALOR
005510           MOVE WS-VF-MALO
005520             TO WSTF-VALOR-MALO (WS-CANT-FIJA-VALOR)
005530           MOVE WS-VF-FIJO
005540             TO WSTF-VALOR-FIJO (WS-CANT-FIJA-VALOR)
005550        WHEN '10'
005560           SET WS-FIN-LECTURA TO TRUE
005570        WHEN OTHER
005580           ADD 1 TO WS-DESCARTADAS
005590           DISPLAY '*ERROR EN LECTURA DDVALFX : ' FS-VALFIX
005600           SET WS-FIN-LECTURA TO TRUE
005610     END-EVALUATE.
005620
005630 2850-LEER-VALFIX-F. EXIT.
005640
005650*---------------------------------------------------------------
005660*    CARGA TABLA DE LIMITES VARIABLE+UNIDAD (DDBOUND)
005670*    UNA PAREJA AUSENTE DE ESTA TABLA = SIN LIMITE (VER AGE0049)
005680*---------------------------------------------------------------
005690 2900-CARGA-LIMITE.
005700
005710     SET WS-NO-FIN-LECTURA TO TRUE.
005720     OPEN INPUT F-LIMITE.
005730     IF FS-LIMITE IS NOT EQUAL '00'
005740        DISPLAY '* ERROR EN OPEN DDBOUND = ' FS-LIMITE
005750        SET WS-RGCAR-ERROR TO TRUE
005760        SET WS-FIN-LECTURA TO TRUE
005770     END-IF.
005780
005790     PERFORM 2950-LEER-LIMITE THRU 2950-LEER-LIMITE-F
005800             UNTIL WS-FIN-LECTURA.
005810
005820     CLOSE F-LIMITE.
005830
005840 2900-CARGA-LIMITE-F. EXIT.
005850
005860 2950-LEER-LIMITE.
005870
005880     READ F-LIMITE.
005890     EVALUATE FS-LIMITE
005900        WHEN '00'
005910           UNSTRING REG-LIMITE DELIMITED BY ','
005920              INTO WS-LM-VARIABLE WS-LM-UNIDAD
005930                   WS-LM-MIN-TXT  WS-LM-MAX-TXT
005940           ADD 1 TO WS-CANT-LIMITE
005950           MOVE WS-LM-VARIABLE
005960             TO WSTL-VARIABLE (WS-CANT-LIMITE)
005970           MOVE WS-LM-UNIDAD
005980             TO WSTL-UNIDAD (WS-CANT-LIMITE)
005990           MOVE WS-LM-MIN-NUM
006000             TO WSTL-VALOR-MIN (WS-CANT-LIMITE)
006010           MOVE WS-LM-MAX-NUM
006020             TO WSTL-VALOR-MAX (WS-CANT-LIMITE)
006030           DISPLAY '*TRAZA DDBOUND : ' WS-AREA-LIMITE-BLOQUE
006040        WHEN '10'
006050           SET WS-FIN-LECTURA TO TRUE
006060        WHEN OTHER
006070           ADD 1 TO WS-DESCARTADAS
006080           DISPLAY '*ERROR EN LECTURA DDBOUND : ' FS-LIMITE
006090           SET WS-FIN-LECTURA TO TRUE
006100     END-EVALUATE.
006110
006120 2950-LEER-LIMITE-F. EXIT.
006130
