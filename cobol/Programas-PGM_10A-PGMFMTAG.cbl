000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.          PGMFMTAG.
000120 AUTHOR.              R. C. VILLANUEVA.
000130 INSTALLATION.        DIRECCION DE SISTEMAS - AREA BATCH.
000140 DATE-WRITTEN.        90/02/08.
000150 DATE-COMPILED.
000160 SECURITY.            USO INTERNO - PROYECTO AGMIP.
000170******************************************************************
000180*    PGMFMTAG  -  ADIVINACION DE FORMATO DE ARCHIVO SOMETIDO     *
000190*    ===========================================================*
000200*    TOMA UNA MUESTRA DE LAS PRIMERAS 1000 LINEAS DEL ARCHIVO    *
000210*    SOMETIDO (DDENTRA) Y ADIVINA: EL DELIMITADOR, SI TIENE      *
000220*    ENCABEZADO, CUANTAS LINEAS INICIALES SALTAR, EL NOMBRE DE   *
000230*    MODELO Y A QUE COLUMNA CORRESPONDE CADA UNO DE LOS 7 CAMPOS *
000240*    LOGICOS.  EL RESULTADO SE GRABA EN LA FICHA DE CONTROL DE   *
000250*    FORMATO (COPY FMTCTL) EN DDFMTCT PARA QUE LA REVISE EL      *
000260*    ANALISTA ANTES DE CORRER PGMVALID.                          *
000270*------------------------------------------------------------- *
000280*    REGISTRO DE CAMBIOS                                        *
000290*    90/02/08  RCV  AGE0010  ALTA INICIAL.  ADIVINA DELIMITADOR  *
000300*                            POR CONTEO DE OCURRENCIAS Y MODA.   *
000310*    90/05/02  RCV  AGE0011  SE AGREGA ADIVINACION DE ENCABEZADO *
000320*                            Y DE LINEAS A SALTAR.                *
000330*    91/09/17  RCV  AGE0018  SE AGREGA ADIVINACION DE MODELO Y   *
000340*                            COLUMNAS POR BARRIDO CELDA A CELDA. *
000350*    93/11/30  HBG  AGE0029  ESTANDARIZACION DE MENSAJES DE      *
000360*                            ERROR DE OPEN/READ (AUDITORIA       *
000370*                            AGE-93-07).                         *
000380*    98/10/19  HBG  AGE0041  AMPLIACION DE CONTADORES A 4        *
000390*                            DIGITOS COMP - PREPARACION Y2K.     *
000400*    99/02/11  LQP  AGE0044  REVISION Y2K: EL RANGO DE ANIO EN   *
000410*                            LA ADIVINACION DE COLUMNAS (1000 A  *
000420*                            9999) NO SUPONE SIGLO.               *
000430*    03/06/19  MTV  AGE0052  SI CAMBIA EL DELIMITADOR O LAS      *
000440*                            LINEAS A SALTAR SUPERAN EL TOTAL DE *
000450*                            LA MUESTRA, SE REINICIAN LAS        *
000460*                            COLUMNAS ADIVINADAS (PEDIDO DE      *
000470*                            SOPORTE AGE-03-04).                 *
000480*    01/03/11  LQP  AGE0056  4000 NO FIJABA WS-IX-LINEA EN 1     *
000490*                            ANTES DEL PRIMER DESARME; QUEDABA   *
000500*                            COLGADO EL VALOR QUE DEJO 3100, Y   *
000510*                            LA LINEA 1 DE LA MUESTRA NUNCA SE   *
000520*                            LEIA PARA ADIVINAR EL ENCABEZADO    *
000530*                            (AUDITORIA AGE-01-03).              *
000540******************************************************************
000550
000560*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000570 ENVIRONMENT DIVISION.
000580 CONFIGURATION SECTION.
000590
000600 SPECIAL-NAMES.
000610     C01 IS TOP-OF-FORM.
000620
000630 INPUT-OUTPUT SECTION.
000640 FILE-CONTROL.
000650     SELECT F-ENTRADA  ASSIGN DDENTRA
000660            FILE STATUS IS FS-ENTRADA.
000670     SELECT F-FMTCTL   ASSIGN DDFMTCT
000680            FILE STATUS IS FS-FMTCTL.
000690
000700*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000710 DATA DIVISION.
000720 FILE SECTION.
000730
000740 FD  F-ENTRADA
000750     BLOCK CONTAINS 0 RECORDS
000760     RECORDING MODE IS F.
000770 01  REG-ENTRADA              PIC X(100).
000780
000790 FD  F-FMTCTL
000800     BLOCK CONTAINS 0 RECORDS
000810     RECORDING MODE IS F.
000820 01  REG-FMTCTL                PIC X(49).
000830
000840 WORKING-STORAGE SECTION.
000850*=======================*
000860
000870*----------- ARCHIVOS -------------------------------------------
000880 77  FS-ENTRADA                PIC XX       VALUE SPACES.
000890 77  FS-FMTCTL                 PIC XX       VALUE SPACES.
000900
000910 77  WS-STATUS-FIN             PIC X        VALUE 'N'.
000920     88  WS-FIN-LECTURA                     VALUE 'Y'.
000930     88  WS-NO-FIN-LECTURA                  VALUE 'N'.
000940
000950*----------- AREA DE COMUNICACION DE REGLAS (CALL PGMRGCAR) ------
000960     COPY RULTAB.
000970
000980*----------- FICHA DE FORMATO QUE SE GRABA EN DDFMTCT ------------
000990     COPY FMTCTL.
001000
001010*----------- MUESTRA DE LAS PRIMERAS 1000 LINEAS ------------------
001020 77  WS-CANT-MUESTRA           PIC S9(04) COMP VALUE ZERO.
001030 01  WS-TAB-MUESTRA.
001040     03  WS-MUESTRA-LINEA OCCURS 1000 TIMES
001050                              PIC X(100) VALUE SPACES.
001060     03  FILLER               PIC X(04)    VALUE SPACES.
001070*     REDEFINE DE LA MUESTRA COMO UN SOLO BLOQUE PARA EL         *
001080*     MENSAJE DE DIAGNOSTICO CUANDO LA MUESTRA QUEDA VACIA.      *
001090 01  WS-TAB-MUESTRA-BLOQUE REDEFINES WS-TAB-MUESTRA
001100                              PIC X(100004).
001110
001120*----------- TABLA DE DELIMITADORES CANDIDATOS --------------------
001130 01  WS-TAB-DELIM.
001140     03  WS-DELIM-CAR OCCURS 3 TIMES PIC X(01).
001150     03  FILLER               PIC X(02)    VALUE SPACES.
001160*     REDEFINE DE LOS 3 CANDIDATOS COMO UN SOLO TEXTO PARA EL     *
001170*     MENSAJE DE DIAGNOSTICO SI NINGUNO CUMPLE (VER 3000).        *
001180 01  WS-TAB-DELIM-TEXTO REDEFINES WS-TAB-DELIM PIC X(05).
001190 77  WS-IX-DELIM               PIC S9(04) COMP VALUE ZERO.
001200 77  WS-MEJOR-DELIM            PIC S9(04) COMP VALUE ZERO.
001210 77  WS-MEJOR-MODA             PIC S9(04) COMP VALUE ZERO.
001220 77  WS-MEJOR-FRECUEN          PIC S9(05) COMP VALUE ZERO.
001230
001240*----------- TABLA DE FRECUENCIA DE CANTIDAD DE COLUMNAS ---------
001250 01  WS-TAB-FRECUEN.
001260     03  WS-FREC-CUENTA OCCURS 60 TIMES
001270                              PIC S9(05) COMP VALUE ZERO.
001280     03  FILLER               PIC X(04)    VALUE SPACES.
001290 77  WS-IX-FRECUEN             PIC S9(04) COMP VALUE ZERO.
001300 77  WS-COLUMNAS-LINEA         PIC S9(04) COMP VALUE ZERO.
001310 77  WS-MODA-VALOR             PIC S9(04) COMP VALUE ZERO.
001320 77  WS-MODA-FRECUEN           PIC S9(05) COMP VALUE ZERO.
001330
001340*----------- INDICES DE BARRIDO DE LA MUESTRA ---------------------
001350 77  WS-IX-LINEA               PIC S9(05) COMP VALUE ZERO.
001360 77  WS-IX-COL                 PIC S9(04) COMP VALUE ZERO.
001370 77  WS-IX-FILA                PIC S9(05) COMP VALUE ZERO.
001380 77  WS-CANT-SALTAR-PRU        PIC S9(04) COMP VALUE ZERO.
001390 77  WS-CANT-LIMPIAS           PIC S9(05) COMP VALUE ZERO.
001400 77  WS-PORC-SALTO-MALO        PIC S9(05) COMP VALUE ZERO.
001410
001420*----------- AREA DE DESARME DE UNA LINEA EN CELDAS ---------------
001430 77  WS-CANT-CELDAS            PIC S9(04) COMP VALUE ZERO.
001440 01  WS-TAB-CELDAS.
001450     03  WS-CELDA OCCURS 20 TIMES
001460                              PIC X(30) VALUE SPACES.
001470     03  FILLER               PIC X(04)    VALUE SPACES.
001480*     REDEFINE DE LA FILA DE CELDAS COMO TEXTO CONTINUO PARA      *
001490*     EL UNSTRING DE LA SEGUNDA LINEA DE LA MUESTRA (ENCABEZADO). *
001500 01  WS-TAB-CELDAS-2 REDEFINES WS-TAB-CELDAS.
001510     03  WS-CELDA-2 OCCURS 20 TIMES
001520                              PIC X(30).
001530     03  FILLER               PIC X(04)    VALUE SPACES.
001540
001550 77  WS-CELDA-LIMPIA           PIC X(30)    VALUE SPACES.
001560 77  WS-CELDA-NUM              PIC S9(09)   VALUE ZERO.
001570 77  WS-CELDA-ES-NUM           PIC X(01)    VALUE 'N'.
001580     88  WS-CELDA-NUMERICA                  VALUE 'S'.
001590 77  WS-RESULTADO-CELDA        PIC S9(02) COMP VALUE ZERO.
001600 77  WS-FIN-COLUMNA            PIC X(01)    VALUE 'N'.
001610     88  WS-COLUMNA-RESUELTA                VALUE 'S'.
001620 77  WS-IX-BUSQUEDA            PIC S9(04) COMP VALUE ZERO.
001630 77  WS-ENCONTRADO             PIC X(01)    VALUE 'N'.
001640     88  WS-SI-ENCONTRADO                   VALUE 'S'.
001650
001660*----------- GUARDA DE LA FICHA DE UNA CORRIDA ANTERIOR ----------
001670*    SI DDFMTCT YA TRAE UNA FICHA (CORRIDA ANTERIOR SOBRE EL      *
001680*    MISMO ARCHIVO SOMETIDO) SE GUARDA SU DELIMITADOR Y SUS       *
001690*    COLUMNAS ANTES DE REINICIAR WS-FICHA-FORMATO (VER 1000 Y     *
001700*    AGE0052 EN EL REGISTRO DE CAMBIOS).                          *
001710 77  WS-SI-HABIA-FICHA         PIC X(01)    VALUE 'N'.
001720     88  WS-HABIA-FICHA-ANT                 VALUE 'S'.
001730 77  WS-SALVO-DELIM            PIC X(01)    VALUE SPACES.
001740 01  WS-SALVO-COLUMNAS.
001750     03  WS-SALVO-COL-ESCENARIO PIC 9(02)   VALUE ZERO.
001760     03  WS-SALVO-COL-REGION    PIC 9(02)   VALUE ZERO.
001770     03  WS-SALVO-COL-VARIABLE  PIC 9(02)   VALUE ZERO.
001780     03  WS-SALVO-COL-ITEM      PIC 9(02)   VALUE ZERO.
001790     03  WS-SALVO-COL-UNIDAD    PIC 9(02)   VALUE ZERO.
001800     03  WS-SALVO-COL-ANIO      PIC 9(02)   VALUE ZERO.
001810     03  WS-SALVO-COL-VALOR     PIC 9(02)   VALUE ZERO.
001820 77  WS-CAMBIO-DELIM           PIC X(01)    VALUE 'N'.
001830     88  WS-SI-CAMBIO-DELIM                 VALUE 'S'.
001840 77  WS-FORZAR-RESET-COL       PIC X(01)    VALUE 'N'.
001850     88  WS-SI-FORZAR-RESET-COL             VALUE 'S'.
001860
001870 77  FILLER                    PIC X(12)    VALUE SPACES.
001880
001890*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
001900 PROCEDURE DIVISION.
001910
001920 MAIN-PROGRAM-I.
001930
001940     PERFORM 1000-INICIO-I          THRU 1000-INICIO-F
001950     PERFORM 3000-ADIVINAR-DELIM-I  THRU 3000-ADIVINAR-DELIM-F
001960     PERFORM 4000-ADIVINAR-ENCAB-I  THRU 4000-ADIVINAR-ENCAB-F
001970     PERFORM 5000-ADIVINAR-SALTO-I  THRU 5000-ADIVINAR-SALTO-F
001980     PERFORM 6000-ADIVINAR-COLUM-I  THRU 6000-ADIVINAR-COLUM-F
001990     PERFORM 9999-FINAL-I           THRU 9999-FINAL-F.
002000
002010 MAIN-PROGRAM-F. GOBACK.
002020
002030
002040*---- APERTURA DE ARCHIVOS, CARGA DE REGLAS Y MUESTREO -----------
002050 1000-INICIO-I.
002060
002070     CALL 'PGMRGCAR' USING WS-TABLAS-REGLAS
002080     IF WS-RGCAR-ERROR
002090        DISPLAY '* ERROR CARGANDO TABLAS DE REGLAS'
002100        MOVE 9999 TO RETURN-CODE
002110     END-IF
002120
002130     MOVE 'N' TO WS-SI-HABIA-FICHA
002140     MOVE SPACES TO WS-SALVO-DELIM
002150     MOVE ZERO TO WS-SALVO-COLUMNAS
002160
002170*    SI YA EXISTE UNA FICHA DE UNA CORRIDA ANTERIOR SOBRE ESTE    *
002180*    MISMO DDFMTCT, SE GUARDA SU DELIMITADOR Y COLUMNAS ANTES DE  *
002190*    PISAR LA FICHA (FS-FMTCTL = '35' ES NORMAL CUANDO ES LA      *
002200*    PRIMERA CORRIDA Y NO HAY NADA QUE LEER).                     *
002210     OPEN INPUT F-FMTCTL
002220     IF FS-FMTCTL IS EQUAL '00'
002230        READ F-FMTCTL
002240        IF FS-FMTCTL IS EQUAL '00'
002250           MOVE REG-FMTCTL TO WS-FICHA-FORMATO
002260           MOVE WS-FC-DELIMITADOR TO WS-SALVO-DELIM
002270           MOVE WS-FC-COLUMNAS    TO WS-SALVO-COLUMNAS
002280           MOVE 'S' TO WS-SI-HABIA-FICHA
002290        END-IF
002300        CLOSE F-FMTCTL
002310     END-IF
002320
002330     MOVE LOW-VALUES TO WS-FICHA-FORMATO
002340     MOVE ',' TO WS-DELIM-CAR (1)
002350     MOVE ';' TO WS-DELIM-CAR (2)
002360     MOVE X'09' TO WS-DELIM-CAR (3)
002370
002380     SET WS-NO-FIN-LECTURA TO TRUE
002390     OPEN INPUT F-ENTRADA
002400     IF FS-ENTRADA IS NOT EQUAL '00'
002410        DISPLAY '* ERROR EN OPEN DDENTRA = ' FS-ENTRADA
002420        MOVE 9999 TO RETURN-CODE
002430        SET WS-FIN-LECTURA TO TRUE
002440     END-IF
002450
002460     PERFORM 2000-MUESTREO-I THRU 2000-MUESTREO-F
002470                             UNTIL WS-FIN-LECTURA
002480                             OR WS-CANT-MUESTRA = 1000
002490     CLOSE F-ENTRADA.
002500
002510     IF WS-CANT-MUESTRA = ZERO
002520        DISPLAY '* DDENTRA SIN LINEAS UTILES.  BLOQUE: '
002530                WS-TAB-MUESTRA-BLOQUE (1:60)
002540     END-IF.
002550
002560 1000-INICIO-F. EXIT.
002570
002580
002590*---- LECTURA DE LA MUESTRA (HASTA 1000 LINEAS) -------------------
002600 2000-MUESTREO-I.
002610
002620     READ F-ENTRADA.
002630     EVALUATE FS-ENTRADA
002640        WHEN '00'
002650           ADD 1 TO WS-CANT-MUESTRA
002660           MOVE REG-ENTRADA TO WS-MUESTRA-LINEA (WS-CANT-MUESTRA)
002670        WHEN '10'
002680           SET WS-FIN-LECTURA TO TRUE
002690        WHEN OTHER
002700           DISPLAY '*ERROR EN LECTURA DDENTRA : ' FS-ENTRADA
002710           SET WS-FIN-LECTURA TO TRUE
002720     END-EVALUATE.
002730
002740 2000-MUESTREO-F. EXIT.
002750
002760
002770*---- PASO 1: ADIVINAR EL DELIMITADOR -----------------------------
002780*    PARA CADA CANDIDATO (COMA, PUNTO Y COMA, TAB) SE CUENTA LA    *
002790*    CANTIDAD DE COLUMNAS DE CADA LINEA DE LA MUESTRA (OCURRENCIAS*
002800*    DEL CARACTER + 1) Y SE BUSCA LA MODA.  GANA EL CANDIDATO      *
002810*    CUYA MODA ABARQUE MAS LINEAS DE LA MUESTRA.                   *
002820 3000-ADIVINAR-DELIM-I.
002830
002840     MOVE ZERO TO WS-MEJOR-FRECUEN WS-MEJOR-DELIM WS-MEJOR-MODA
002850     PERFORM 3100-PROBAR-DELIM-I THRU 3100-PROBAR-DELIM-F
002860             VARYING WS-IX-DELIM FROM 1 BY 1
002870             UNTIL WS-IX-DELIM > 3
002880
002890     IF WS-MEJOR-FRECUEN > ZERO
002900        AND WS-MEJOR-FRECUEN * 2 >= WS-CANT-MUESTRA
002910        MOVE WS-DELIM-CAR (WS-MEJOR-DELIM) TO WS-FC-DELIMITADOR
002920        MOVE 'S' TO WS-FC-ADIV-DELIM-OK
002930        MOVE WS-MEJOR-MODA TO WS-CANT-LIMPIAS
002940     ELSE
002950        MOVE SPACES TO WS-FC-DELIMITADOR
002960        MOVE 'N' TO WS-FC-ADIV-DELIM-OK
002970        DISPLAY '* NO SE PUDO ADIVINAR EL DELIMITADOR'
002980        DISPLAY '* CANDIDATOS PROBADOS (COMA/PYC/TAB): '
002990                WS-TAB-DELIM-TEXTO
003000     END-IF
003010
003020*    SI HABIA FICHA DE UNA CORRIDA ANTERIOR Y EL DELIMITADOR      *
003030*    ADIVINADO AHORA NO ES EL MISMO QUE TENIA, LAS COLUMNAS DE    *
003040*    ESA FICHA QUEDAN INVALIDAS (SE REINICIAN EN 6000).           *
003050     MOVE 'N' TO WS-CAMBIO-DELIM
003060     IF WS-HABIA-FICHA-ANT
003070        AND WS-FC-DELIMITADOR NOT = WS-SALVO-DELIM
003080        MOVE 'S' TO WS-CAMBIO-DELIM
003090     END-IF.
003100
003110 3000-ADIVINAR-DELIM-F. EXIT.
003120
003130
003140 3100-PROBAR-DELIM-I.
003150
003160     PERFORM 3110-LIMPIAR-FRECUEN-I THRU 3110-LIMPIAR-FRECUEN-F
003170             VARYING WS-IX-FRECUEN FROM 1 BY 1
003180             UNTIL WS-IX-FRECUEN > 60
003190
003200     PERFORM 3120-CONTAR-FRECUEN-I THRU 3120-CONTAR-FRECUEN-F
003210             VARYING WS-IX-LINEA FROM 1 BY 1
003220             UNTIL WS-IX-LINEA > WS-CANT-MUESTRA
003230
003240     MOVE ZERO TO WS-MODA-VALOR WS-MODA-FRECUEN
003250     PERFORM 3130-HALLAR-MODA-I   THRU 3130-HALLAR-MODA-F
003260             VARYING WS-IX-FRECUEN FROM 1 BY 1
003270             UNTIL WS-IX-FRECUEN > 60
003280
003290     IF WS-MODA-FRECUEN > WS-MEJOR-FRECUEN
003300        MOVE WS-MODA-FRECUEN TO WS-MEJOR-FRECUEN
003310        MOVE WS-MODA-VALOR   TO WS-MEJOR-MODA
003320        MOVE WS-IX-DELIM     TO WS-MEJOR-DELIM
003330     END-IF.
003340
003350 3100-PROBAR-DELIM-F. EXIT.
003360
003370
003380 3110-LIMPIAR-FRECUEN-I.
003390
003400     MOVE ZERO TO WS-FREC-CUENTA (WS-IX-FRECUEN).
003410
003420 3110-LIMPIAR-FRECUEN-F. EXIT.
003430
003440
003450 3120-CONTAR-FRECUEN-I.
003460
003470     MOVE ZERO TO WS-COLUMNAS-LINEA
003480     INSPECT WS-MUESTRA-LINEA (WS-IX-LINEA)
003490             TALLYING WS-COLUMNAS-LINEA
003500             FOR ALL WS-DELIM-CAR (WS-IX-DELIM)
003510     ADD 1 TO WS-COLUMNAS-LINEA
003520     IF WS-COLUMNAS-LINEA > ZERO
003530        AND WS-COLUMNAS-LINEA NOT > 60
003540        ADD 1 TO WS-FREC-CUENTA (WS-COLUMNAS-LINEA)
003550     END-IF.
003560
003570 3120-CONTAR-FRECUEN-F. EXIT.
003580
003590
003600 3130-HALLAR-MODA-I.
003610
003620     IF WS-FREC-CUENTA (WS-IX-FRECUEN) > WS-MODA-FRECUEN
003630        MOVE WS-FREC-CUENTA (WS-IX-FRECUEN) TO WS-MODA-FRECUEN
003640        MOVE WS-IX-FRECUEN TO WS-MODA-VALOR
003650     END-IF.
003660
003670 3130-HALLAR-MODA-F. EXIT.
003680
003690
003700*---- PASO 2: ADIVINAR SI HAY ENCABEZADO --------------------------
003710*    SE COMPARAN LAS DOS PRIMERAS LINEAS DE LA MUESTRA: SI ALGUNA  *
003720*    COLUMNA ES ALFA EN LA PRIMERA LINEA Y NUMERICA EN LA SEGUNDA, *
003730*    SE SUPONE QUE LA PRIMERA LINEA ES EL ENCABEZADO.              *
003740 4000-ADIVINAR-ENCAB-I.
003750
003760     MOVE 'N' TO WS-FC-TIENE-ENCAB
003770     IF WS-FC-ADIV-DELIM-OK = 'S'
003780        AND WS-CANT-MUESTRA > 1
003790        MOVE 1 TO WS-IX-LINEA
003800        PERFORM 4100-DESARMAR-LINEA-I THRU 4100-DESARMAR-LINEA-F
003810        MOVE WS-TAB-CELDAS TO WS-TAB-CELDAS-2
003820        MOVE WS-CANT-CELDAS TO WS-IX-BUSQUEDA
003830        MOVE 2 TO WS-IX-LINEA
003840        PERFORM 4100-DESARMAR-LINEA-I THRU 4100-DESARMAR-LINEA-F
003850
003860        MOVE 'N' TO WS-ENCONTRADO
003870        PERFORM 4200-COMPARAR-CELDA-I THRU 4200-COMPARAR-CELDA-F
003880                VARYING WS-IX-COL FROM 1 BY 1
003890                UNTIL WS-IX-COL > WS-IX-BUSQUEDA
003900                   OR WS-IX-COL > WS-CANT-CELDAS
003910                   OR WS-SI-ENCONTRADO
003920
003930        IF WS-SI-ENCONTRADO
003940           MOVE 'S' TO WS-FC-TIENE-ENCAB
003950        END-IF
003960     END-IF.
003970
003980 4000-ADIVINAR-ENCAB-F. EXIT.
003990
004000
004010 4200-COMPARAR-CELDA-I.
004020
004030     IF WS-CELDA-2 (WS-IX-COL) IS NOT NUMERIC
004040        AND WS-CELDA (WS-IX-COL) IS NUMERIC
004050        SET WS-SI-ENCONTRADO TO TRUE
004060     END-IF.
004070
004080 4200-COMPARAR-CELDA-F. EXIT.
004090
004100
004110*---- DESARME DE UNA LINEA DE LA MUESTRA EN CELDAS (WS-IX-LINEA) -
004120 4100-DESARMAR-LINEA-I.
004130
004140     MOVE SPACES TO WS-TAB-CELDAS
004150     MOVE ZERO   TO WS-CANT-CELDAS
004160     UNSTRING WS-MUESTRA-LINEA (WS-IX-LINEA) DELIMITED BY
004170              WS-FC-DELIMITADOR
004180        INTO WS-CELDA (01) WS-CELDA (02) WS-CELDA (03)
004190             WS-CELDA (04) WS-CELDA (05) WS-CELDA (06)
004200             WS-CELDA (07) WS-CELDA (08) WS-CELDA (09)
004210             WS-CELDA (10) WS-CELDA (11) WS-CELDA (12)
004220             WS-CELDA (13) WS-CELDA (14) WS-CELDA (15)
004230             WS-CELDA (16) WS-CELDA (17) WS-CELDA (18)
004240             WS-CELDA (19) WS-CELDA (20)
004250        TALLYING IN WS-CANT-CELDAS.
004260
004270 4100-DESARMAR-LINEA-F. EXIT.
004280
004290
004300*---- PASO 3: ADIVINAR CUANTAS LINEAS INICIALES SALTAR ------------
004310*    SE CUENTA LA CANTIDAD DE COLUMNAS DE CADA LINEA DESDE EL      *
004320*    PRINCIPIO Y SE DETIENE EN LA PRIMERA LINEA "LIMPIA" (IGUAL A  *
004330*    LA MODA).  SI ESO SUPERA EL 90% DE LA MUESTRA, SE REINICIA.   *
004340 5000-ADIVINAR-SALTO-I.
004350
004360     MOVE ZERO TO WS-CANT-SALTAR-PRU
004370     MOVE 'N'  TO WS-FC-ADIV-SALTO-OK
004380     MOVE 'N'  TO WS-FORZAR-RESET-COL
004390
004400     IF WS-FC-ADIV-DELIM-OK = 'S'
004410        PERFORM 5100-CONTAR-SALTO-I THRU 5100-CONTAR-SALTO-F
004420                VARYING WS-IX-LINEA FROM 1 BY 1
004430                UNTIL WS-IX-LINEA > WS-CANT-MUESTRA
004440                   OR WS-FC-ADIV-SALTO-OK = 'S'
004450
004460        MOVE WS-CANT-SALTAR-PRU TO WS-PORC-SALTO-MALO
004470        IF WS-FC-ADIV-SALTO-OK NOT = 'S'
004480           OR (WS-CANT-SALTAR-PRU * 10) > (WS-CANT-MUESTRA * 9)
004490           MOVE ZERO TO WS-FC-LINEAS-SALTAR
004500           MOVE 'N'  TO WS-FC-ADIV-SALTO-OK
004510           DISPLAY '* NO SE PUDO ADIVINAR LINEAS A SALTAR'
004520        ELSE
004530           MOVE WS-CANT-SALTAR-PRU TO WS-FC-LINEAS-SALTAR
004540        END-IF
004550
004560*       LINEAS A SALTAR POR ENCIMA DEL TOTAL DE LINEAS DEL ARCHIVO*
004570*       (LA MUESTRA ES TODO EL ARCHIVO CUANDO ESTE TIENE MENOS DE *
004580*       1000 LINEAS) INVALIDA CUALQUIER COLUMNA YA ADIVINADA.     *
004590        IF WS-FC-LINEAS-SALTAR > WS-CANT-MUESTRA
004600           MOVE ZERO TO WS-FC-LINEAS-SALTAR
004610           MOVE 'N'  TO WS-FC-ADIV-SALTO-OK
004620           MOVE 'S'  TO WS-FORZAR-RESET-COL
004630           DISPLAY '* LINEAS A SALTAR SUPERA EL TOTAL DEL ARCHIVO'
004640        END-IF
004650     END-IF.
004660
004670 5000-ADIVINAR-SALTO-F. EXIT.
004680
004690
004700 5100-CONTAR-SALTO-I.
004710
004720     MOVE ZERO TO WS-COLUMNAS-LINEA
004730     INSPECT WS-MUESTRA-LINEA (WS-IX-LINEA)
004740             TALLYING WS-COLUMNAS-LINEA
004750             FOR ALL WS-FC-DELIMITADOR
004760     ADD 1 TO WS-COLUMNAS-LINEA
004770     IF WS-COLUMNAS-LINEA = WS-CANT-LIMPIAS
004780        MOVE 'S' TO WS-FC-ADIV-SALTO-OK
004790     ELSE
004800        ADD 1 TO WS-CANT-SALTAR-PRU
004810     END-IF.
004820
004830 5100-CONTAR-SALTO-F. EXIT.
004840
004850
004860*---- PASO 4: ADIVINAR MODELO Y COLUMNAS DE LOS 7 CAMPOS ----------
004870*    SE RECORRE COLUMNA POR COLUMNA, FILA POR FILA DENTRO DE LA    *
004880*    COLUMNA; LA PRIMERA CELDA QUE DISPARA UNA REGLA FIJA LA       *
004890*    ASIGNACION DE ESA COLUMNA Y TERMINA EL BARRIDO DE LA MISMA.   *
004900*    UNA ASIGNACION POSTERIOR AL MISMO CAMPO LOGICO SOBREESCRIBE   *
004910*    LA ANTERIOR (GANA LA ULTIMA COLUMNA QUE DISPARO LA REGLA).    *
004920*    SI EL DELIMITADOR CAMBIO RESPECTO DE LA FICHA ANTERIOR, O SI  *
004930*    LAS LINEAS A SALTAR SUPERARON EL TOTAL DEL ARCHIVO (VER 3000  *
004940*    Y 5000), LAS COLUMNAS SE REINICIAN EN CERO; SI NO, SE PARTE   *
004950*    DE LAS COLUMNAS DE LA FICHA ANTERIOR Y EL BARRIDO SOLO LAS    *
004960*    SOBREESCRIBE CUANDO VUELVE A DISPARAR UNA REGLA.              *
004970 6000-ADIVINAR-COLUM-I.
004980
004990     MOVE SPACES TO WS-FC-MODELO
005000     IF WS-HABIA-FICHA-ANT
005010        AND NOT WS-SI-CAMBIO-DELIM
005020        AND NOT WS-SI-FORZAR-RESET-COL
005030        MOVE WS-SALVO-COLUMNAS TO WS-FC-COLUMNAS
005040     ELSE
005050        MOVE ZERO   TO WS-FC-COL-ESCENARIO WS-FC-COL-REGION
005060                       WS-FC-COL-VARIABLE   WS-FC-COL-ITEM
005070                       WS-FC-COL-UNIDAD     WS-FC-COL-ANIO
005080                       WS-FC-COL-VALOR
005090     END-IF
005100
005110     IF WS-FC-ADIV-DELIM-OK = 'S'
005120        PERFORM 6100-BARRER-COLUMNA-I THRU 6100-BARRER-COLUMNA-F
005130                VARYING WS-IX-COL FROM 1 BY 1
005140                UNTIL WS-IX-COL > WS-CANT-LIMPIAS
005150                   OR WS-IX-COL > 20
005160     END-IF.
005170
005180 6000-ADIVINAR-COLUM-F. EXIT.
005190
005200
005210 6100-BARRER-COLUMNA-I.
005220
005230     SET WS-FIN-COLUMNA TO FALSE
005240     PERFORM 6200-PROBAR-FILA-I THRU 6200-PROBAR-FILA-F
005250             VARYING WS-IX-LINEA FROM 1 BY 1
005260             UNTIL WS-IX-LINEA > WS-CANT-MUESTRA
005270                OR WS-COLUMNA-RESUELTA.
005280
005290 6100-BARRER-COLUMNA-F. EXIT.
005300
005310
005320 6200-PROBAR-FILA-I.
005330
005340     IF WS-IX-LINEA < WS-FC-LINEAS-SALTAR + 1
005350        GO TO 6200-PROBAR-FILA-F
005360     END-IF
005370     IF WS-FC-TIENE-ENCAB = 'S'
005380        AND WS-IX-LINEA = WS-FC-LINEAS-SALTAR + 1
005390        GO TO 6200-PROBAR-FILA-F
005400     END-IF
005410
005420     PERFORM 4100-DESARMAR-LINEA-I THRU 4100-DESARMAR-LINEA-F
005430     IF WS-CANT-CELDAS NOT = WS-CANT-LIMPIAS
005440        GO TO 6200-PROBAR-FILA-F
005450     END-IF
005460
005470     MOVE WS-CELDA (WS-IX-COL) TO WS-CELDA-LIMPIA
005480     INSPECT WS-CELDA-LIMPIA REPLACING ALL '"' BY SPACE
005490     INSPECT WS-CELDA-LIMPIA REPLACING ALL '''' BY SPACE
005500     INSPECT WS-CELDA-LIMPIA REPLACING ALL '`' BY SPACE
005510
005520     PERFORM 7000-PROBAR-CELDA-I THRU 7000-PROBAR-CELDA-F
005530
005540 6200-PROBAR-FILA-F. EXIT.
005550
005560
005570*---- PRUEBA DE UNA CELDA CONTRA LAS REGLAS DE ASIGNACION ---------
005580 7000-PROBAR-CELDA-I.
005590
005600     PERFORM 8100-BUSCAR-MODELO-I  THRU 8100-BUSCAR-MODELO-F
005610     IF WS-SI-ENCONTRADO
005620        MOVE WS-CELDA-LIMPIA TO WS-FC-MODELO
005630        SET WS-COLUMNA-RESUELTA TO TRUE
005640        GO TO 7000-PROBAR-CELDA-F
005650     END-IF
005660
005670     IF WS-CELDA-LIMPIA = 'Scenario'
005680        MOVE WS-IX-COL TO WS-FC-COL-ESCENARIO
005690        SET WS-COLUMNA-RESUELTA TO TRUE
005700        GO TO 7000-PROBAR-CELDA-F
005710     END-IF
005720     PERFORM 8200-BUSCAR-ESCENA-I  THRU 8200-BUSCAR-ESCENA-F
005730     IF WS-SI-ENCONTRADO
005740        MOVE WS-IX-COL TO WS-FC-COL-ESCENARIO
005750        SET WS-COLUMNA-RESUELTA TO TRUE
005760        GO TO 7000-PROBAR-CELDA-F
005770     END-IF
005780
005790     IF WS-CELDA-LIMPIA = 'Region'
005800        MOVE WS-IX-COL TO WS-FC-COL-REGION
005810        SET WS-COLUMNA-RESUELTA TO TRUE
005820        GO TO 7000-PROBAR-CELDA-F
005830     END-IF
005840     PERFORM 8300-BUSCAR-REGION-I  THRU 8300-BUSCAR-REGION-F
005850     IF WS-SI-ENCONTRADO
005860        MOVE WS-IX-COL TO WS-FC-COL-REGION
005870        SET WS-COLUMNA-RESUELTA TO TRUE
005880        GO TO 7000-PROBAR-CELDA-F
005890     END-IF
005900
005910     IF WS-CELDA-LIMPIA = 'Variable'
005920        MOVE WS-IX-COL TO WS-FC-COL-VARIABLE
005930        SET WS-COLUMNA-RESUELTA TO TRUE
005940        GO TO 7000-PROBAR-CELDA-F
005950     END-IF
005960     PERFORM 8400-BUSCAR-VARIA-I   THRU 8400-BUSCAR-VARIA-F
005970     IF WS-SI-ENCONTRADO
005980        MOVE WS-IX-COL TO WS-FC-COL-VARIABLE
005990        SET WS-COLUMNA-RESUELTA TO TRUE
006000        GO TO 7000-PROBAR-CELDA-F
006010     END-IF
006020
006030     IF WS-CELDA-LIMPIA = 'Item'
006040        MOVE WS-IX-COL TO WS-FC-COL-ITEM
006050        SET WS-COLUMNA-RESUELTA TO TRUE
006060        GO TO 7000-PROBAR-CELDA-F
006070     END-IF
006080     PERFORM 8500-BUSCAR-ITEM-I   THRU 8500-BUSCAR-ITEM-F
006090     IF WS-SI-ENCONTRADO
006100        MOVE WS-IX-COL TO WS-FC-COL-ITEM
006110        SET WS-COLUMNA-RESUELTA TO TRUE
006120        GO TO 7000-PROBAR-CELDA-F
006130     END-IF
006140
006150     IF WS-CELDA-LIMPIA = 'Unit'
006160        MOVE WS-IX-COL TO WS-FC-COL-UNIDAD
006170        SET WS-COLUMNA-RESUELTA TO TRUE
006180        GO TO 7000-PROBAR-CELDA-F
006190     END-IF
006200     PERFORM 8600-BUSCAR-UNIDAD-I  THRU 8600-BUSCAR-UNIDAD-F
006210     IF WS-SI-ENCONTRADO
006220        MOVE WS-IX-COL TO WS-FC-COL-UNIDAD
006230        SET WS-COLUMNA-RESUELTA TO TRUE
006240        GO TO 7000-PROBAR-CELDA-F
006250     END-IF
006260
006270     IF WS-CELDA-LIMPIA IS NUMERIC
006280        MOVE WS-CELDA-LIMPIA TO WS-CELDA-NUM
006290        IF WS-CELDA-NUM > 1000 AND WS-CELDA-NUM < 9999
006300           MOVE WS-IX-COL TO WS-FC-COL-ANIO
006310           SET WS-COLUMNA-RESUELTA TO TRUE
006320           GO TO 7000-PROBAR-CELDA-F
006330        ELSE
006340           MOVE WS-IX-COL TO WS-FC-COL-VALOR
006350           SET WS-COLUMNA-RESUELTA TO TRUE
006360           GO TO 7000-PROBAR-CELDA-F
006370        END-IF
006380     END-IF.
006390
006400 7000-PROBAR-CELDA-F. EXIT.
006410
006420
006430*---- BUSQUEDAS LINEALES EN LAS TABLAS DE ETIQUETAS VALIDAS ------
006440 8100-BUSCAR-MODELO-I.
006450
006460     MOVE 'N' TO WS-ENCONTRADO
006470     PERFORM 8110-COMPARAR-MODELO-I THRU 8110-COMPARAR-MODELO-F
006480             VARYING WS-IX-BUSQUEDA FROM 1 BY 1
006490             UNTIL WS-IX-BUSQUEDA > WS-CANT-MODELO
006500                OR WS-SI-ENCONTRADO.
006510
006520 8100-BUSCAR-MODELO-F. EXIT.
006530
006540 8110-COMPARAR-MODELO-I.
006550
006560     IF WST-MODELO (WS-IX-BUSQUEDA) = WS-CELDA-LIMPIA
006570        SET WS-SI-ENCONTRADO TO TRUE
006580     END-IF.
006590
006600 8110-COMPARAR-MODELO-F. EXIT.
006610
006620
006630 8200-BUSCAR-ESCENA-I.
006640
006650     MOVE 'N' TO WS-ENCONTRADO
006660     PERFORM 8210-COMPARAR-ESCENA-I THRU 8210-COMPARAR-ESCENA-F
006670             VARYING WS-IX-BUSQUEDA FROM 1 BY 1
006680             UNTIL WS-IX-BUSQUEDA > WS-CANT-ESCENARIO
006690                OR WS-SI-ENCONTRADO.
006700
006710 8200-BUSCAR-ESCENA-F. EXIT.
006720
006730 8210-COMPARAR-ESCENA-I.
006740
006750     IF WST-ESCENARIO (WS-IX-BUSQUEDA) = WS-CELDA-LIMPIA
006760        SET WS-SI-ENCONTRADO TO TRUE
006770     END-IF.
006780
006790 8210-COMPARAR-ESCENA-F. EXIT.
006800
006810
006820 8300-BUSCAR-REGION-I.
006830
006840     MOVE 'N' TO WS-ENCONTRADO
006850     PERFORM 8310-COMPARAR-REGION-I THRU 8310-COMPARAR-REGION-F
006860             VARYING WS-IX-BUSQUEDA FROM 1 BY 1
006870             UNTIL WS-IX-BUSQUEDA > WS-CANT-REGION
006880                OR WS-SI-ENCONTRADO.
006890
006900 8300-BUSCAR-REGION-F. EXIT.
006910
006920 8310-COMPARAR-REGION-I.
006930
006940     IF WST-REGION (WS-IX-BUSQUEDA) = WS-CELDA-LIMPIA
006950        SET WS-SI-ENCONTRADO TO TRUE
006960     END-IF.
006970
006980 8310-COMPARAR-REGION-F. EXIT.
006990
007000
007010 8400-BUSCAR-VARIA-I.
007020
007030     MOVE 'N' TO WS-ENCONTRADO
007040     PERFORM 8410-COMPARAR-VARIA-I  THRU 8410-COMPARAR-VARIA-F
007050             VARYING WS-IX-BUSQUEDA FROM 1 BY 1
007060             UNTIL WS-IX-BUSQUEDA > WS-CANT-VARIABLE
007070                OR WS-SI-ENCONTRADO.
007080
007090 8400-BUSCAR-VARIA-F. EXIT.
007100
007110 8410-COMPARAR-VARIA-I.
007120
007130     IF WST-VARIABLE (WS-IX-BUSQUEDA) = WS-CELDA-LIMPIA
007140        SET WS-SI-ENCONTRADO TO TRUE
007150     END-IF.
007160
007170 8410-COMPARAR-VARIA-F. EXIT.
007180
007190
007200 8500-BUSCAR-ITEM-I.
007210
007220     MOVE 'N' TO WS-ENCONTRADO
007230     PERFORM 8510-COMPARAR-ITEM-I   THRU 8510-COMPARAR-ITEM-F
007240             VARYING WS-IX-BUSQUEDA FROM 1 BY 1
007250             UNTIL WS-IX-BUSQUEDA > WS-CANT-ITEM
007260                OR WS-SI-ENCONTRADO.
007270
007280 8500-BUSCAR-ITEM-F. EXIT.
007290
007300 8510-COMPARAR-ITEM-I.
007310
007320     IF WST-ITEM (WS-IX-BUSQUEDA) = WS-CELDA-LIMPIA
007330        SET WS-SI-ENCONTRADO TO TRUE
007340     END-IF.
007350
007360 8510-COMPARAR-ITEM-F. EXIT.
007370
007380
007390 8600-BUSCAR-UNIDAD-I.
007400
007410     MOVE 'N' TO WS-ENCONTRADO
007420     PERFORM 8610-COMPARAR-UNIDAD-I THRU 8610-COMPARAR-UNIDAD-F
007430             VARYING WS-IX-BUSQUEDA FROM 1 BY 1
007440             UNTIL WS-IX-BUSQUEDA > WS-CANT-UNIDAD
007450                OR WS-SI-ENCONTRADO.
007460
007470 8600-BUSCAR-UNIDAD-F. EXIT.
007480
007490 8610-COMPARAR-UNIDAD-I.
007500
007510     IF WST-UNIDAD (WS-IX-BUSQUEDA) = WS-CELDA-LIMPIA
007520        SET WS-SI-ENCONTRADO TO TRUE
007530     END-IF.
007540
007550 8610-COMPARAR-UNIDAD-F. EXIT.
007560
007570
007580*---- GRABACION DE LA FICHA DE FORMATO Y CIERRE -------------------
007590 9999-FINAL-I.
007600
007610     OPEN OUTPUT F-FMTCTL
007620     IF FS-FMTCTL IS NOT EQUAL '00'
007630        DISPLAY '* ERROR EN OPEN DDFMTCT = ' FS-FMTCTL
007640        MOVE 9999 TO RETURN-CODE
007650     ELSE
007660        WRITE REG-FMTCTL FROM WS-FICHA-FORMATO
007670        IF FS-FMTCTL IS NOT EQUAL '00'
007680           DISPLAY '* ERROR EN GRABAR DDFMTCT = ' FS-FMTCTL
007690           MOVE 9999 TO RETURN-CODE
007700        END-IF
007710        CLOSE F-FMTCTL
007720     END-IF.
007730
007740 9999-FINAL-F. EXIT.
