000100******************************************************************
000110*    COPY RULTAB                                                *
000120*    AREA DE COMUNICACION DE TABLAS DE REGLAS AGMIP             *
000130*------------------------------------------------------------- *
000140*    ESTE COPY SE INCLUYE TANTO EN EL LINKAGE DE PGMRGCAR       *
000150*    (QUIEN LO LLENA LEYENDO LOS 10 ARCHIVOS DE REGLAS) COMO    *
000160*    EN EL WORKING-STORAGE DE CADA PROGRAMA QUE LO INVOCA       *
000170*    (PGMFMTAG, PGMVALID, PGMREFIL), QUE LO PASA POR CALL.      *
000180*    LAS TABLAS SE CARGAN ORDENADAS POR EL ARCHIVO DE REGLAS    *
000190*    Y SE RECORREN EN FORMA LINEAL (VER 8XXX-BUSCAR-...).       *
000200*------------------------------------------------------------- *
000210*    89/12/20  RCV  AGE0007  ALTA INICIAL DEL COPY.             *
000220*    90/06/11  RCV  AGE0009  SE AGREGA TABLA DE LIMITES POR     *
000230*                            VARIABLE+UNIDAD (COMP-3).         *
000240*    94/09/02  HBG  AGE0034  SE AMPLIA TABLA DE ESCENARIOS DE   *
000250*                            300 A 500 POSICIONES (Y2K PREP).  *
000260******************************************************************
000270 01  WS-TABLAS-REGLAS.
000280*--------------------------------------------------------------*
000290*    TABLA DE MODELOS VALIDOS                                  *
000300*--------------------------------------------------------------*
000310     03  WS-CANT-MODELO          PIC S9(04) COMP VALUE ZERO.
000320     03  WS-TAB-MODELO OCCURS 50 TIMES.
000330         05  WST-MODELO          PIC X(20)    VALUE SPACES.
000340*--------------------------------------------------------------*
000350*    TABLA DE ESCENARIOS VALIDOS                                *
000360*--------------------------------------------------------------*
000370     03  WS-CANT-ESCENARIO       PIC S9(04) COMP VALUE ZERO.
000380     03  WS-TAB-ESCENARIO OCCURS 500 TIMES.
000390         05  WST-ESCENARIO       PIC X(30)    VALUE SPACES.
000400*--------------------------------------------------------------*
000410*    TABLA DE REGIONES VALIDAS                                  *
000420*--------------------------------------------------------------*
000430     03  WS-CANT-REGION          PIC S9(04) COMP VALUE ZERO.
000440     03  WS-TAB-REGION OCCURS 500 TIMES.
000450         05  WST-REGION          PIC X(20)    VALUE SPACES.
000460*--------------------------------------------------------------*
000470*    TABLA DE VARIABLES VALIDAS                                 *
000480*--------------------------------------------------------------*
000490     03  WS-CANT-VARIABLE        PIC S9(04) COMP VALUE ZERO.
000500     03  WS-TAB-VARIABLE OCCURS 300 TIMES.
000510         05  WST-VARIABLE        PIC X(20)    VALUE SPACES.
000520*--------------------------------------------------------------*
000530*    TABLA DE ITEMS (COMMODITIES) VALIDOS                       *
000540*--------------------------------------------------------------*
000550     03  WS-CANT-ITEM            PIC S9(04) COMP VALUE ZERO.
000560     03  WS-TAB-ITEM OCCURS 300 TIMES.
000570         05  WST-ITEM            PIC X(20)    VALUE SPACES.
000580*--------------------------------------------------------------*
000590*    TABLA DE UNIDADES VALIDAS                                  *
000600*--------------------------------------------------------------*
000610     03  WS-CANT-UNIDAD          PIC S9(04) COMP VALUE ZERO.
000620     03  WS-TAB-UNIDAD OCCURS 100 TIMES.
000630         05  WST-UNIDAD          PIC X(20)    VALUE SPACES.
000640*--------------------------------------------------------------*
000650*    TABLA DE ANIOS VALIDOS (INFORMATIVA, NO RECHAZA FILAS)     *
000660*--------------------------------------------------------------*
000670     03  WS-CANT-ANIO            PIC S9(04) COMP VALUE ZERO.
000680     03  WS-TAB-ANIO OCCURS 200 TIMES.
000690         05  WST-ANIO            PIC X(04)    VALUE SPACES.
000700*--------------------------------------------------------------*
000710*    TABLA DE CORRECCION DE REGIONES (CLAVE EN MINUSCULA)       *
000720*--------------------------------------------------------------*
000730     03  WS-CANT-FIJA-REGION     PIC S9(04) COMP VALUE ZERO.
000740     03  WS-TAB-FIJA-REGION OCCURS 200 TIMES.
000750         05  WSTF-REGION-MALA    PIC X(20)    VALUE SPACES.
000760         05  WSTF-REGION-FIJA    PIC X(20)    VALUE SPACES.
000770*--------------------------------------------------------------*
000780*    TABLA DE CORRECCION DE VALORES (CLAVE EN MINUSCULA)        *
000790*--------------------------------------------------------------*
000800     03  WS-CANT-FIJA-VALOR      PIC S9(04) COMP VALUE ZERO.
000810     03  WS-TAB-FIJA-VALOR OCCURS 200 TIMES.
000820         05  WSTF-VALOR-MALO     PIC X(18)    VALUE SPACES.
000830         05  WSTF-VALOR-FIJO     PIC X(18)    VALUE SPACES.
000840*--------------------------------------------------------------*
000850*    TABLA DE LIMITES POR VARIABLE + UNIDAD                     *
000860*    AUSENCIA DE LA PAREJA VARIABLE+UNIDAD = SIN LIMITE         *
000870*--------------------------------------------------------------*
000880     03  WS-CANT-LIMITE          PIC S9(04) COMP VALUE ZERO.
000890     03  WS-TAB-LIMITE OCCURS 300 TIMES.
000900         05  WSTL-VARIABLE       PIC X(20)    VALUE SPACES.
000910         05  WSTL-UNIDAD         PIC X(20)    VALUE SPACES.
000920         05  WSTL-VALOR-MIN      PIC S9(11)V9(06) COMP-3
000930                                              VALUE ZERO.
000940         05  WSTL-VALOR-MAX      PIC S9(11)V9(06) COMP-3
000950                                              VALUE ZERO.
000960*--------------------------------------------------------------*
000970*    ESTADO DE CARGA (LO DEVUELVE PGMRGCAR)                    *
000980*--------------------------------------------------------------*
000990     03  WS-RGCAR-STATUS         PIC X(01)    VALUE '0'.
001000         88  WS-RGCAR-OK                VALUE '0'.
001010         88  WS-RGCAR-ERROR              VALUE '8'.
001020     03  FILLER                  PIC X(09)    VALUE SPACES.
