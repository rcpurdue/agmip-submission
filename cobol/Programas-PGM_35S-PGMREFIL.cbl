000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.          PGMREFIL.
000120 AUTHOR.              R. C. VILLANUEVA.
000130 INSTALLATION.        DIRECCION DE SISTEMAS - AREA BATCH.
000140 DATE-WRITTEN.        90/11/08.
000150 DATE-COMPILED.
000160 SECURITY.            USO INTERNO - PROYECTO AGMIP.
000170******************************************************************
000180*    PGMREFIL  -  REFILTRADO DE LIMITES SOBRE LA SALIDA CORREGIDA*
000190*    ===========================================================*
000200*    PASO 1: ARMA EL CONJUNTO F DE CORRECCIONES DE DDUNKLB QUE    *
000210*    OBLIGAN A RECHEQUEAR LIMITES: TODA ETIQUETA DESCONOCIDA      *
000220*    CORREGIDA EN LA COLUMNA VARIABLE, MAS LAS DE LA COLUMNA      *
000230*    UNIDAD QUE TENGAN FIJA NO BLANCO (REGLA ASIMETRICA FIJADA    *
000240*    POR EL AREA DE MODELADO, VER AGE0025 MAS ABAJO).             *
000250*    PASO 2: BARRIDO DE DDSALID (SALIDA DE PGMARMSA); SI LA       *
000260*    VARIABLE DE LA FILA NO ESTA EN F SE GRABA SIN TOCAR; SI ESTA,*
000270*    SE BUSCA EL LIMITE DE LA PAREJA VARIABLE+UNIDAD (TABLA DE    *
000280*    PGMRGCAR) Y, DE EXISTIR, SE RECHAZA LA FILA SI EL VALOR CAE  *
000290*    FUERA DE RANGO (SE PRENDE HAS-NEW-ISSUES); SI NO HAY LIMITE  *
000300*    CARGADO PARA LA PAREJA, LA FILA SE GRABA SIN TOCAR.          *
000310*    PASO 3: INFORMA HAS-NEW-ISSUES (RETURN-CODE Y DISPLAY); EL   *
000320*    PASO DE JCL DECIDE SI DDFILTR REEMPLAZA A DDSALID COMO       *
000330*    ARCHIVO A SOMETER.                                           *
000340*------------------------------------------------------------- *
000350*    REGISTRO DE CAMBIOS                                        *
000360*    90/11/08  RCV  AGE0024  ALTA INICIAL.  RECHEQUEO DE LIMITES *
000370*                            SOLO SOBRE VARIABLES CORREGIDAS.    *
000380*    91/08/19  RCV  AGE0025  SE AGREGA LA ASIMETRIA DE UNIDAD    *
000390*                            (UNKLB DE UNIDAD CON FIJA) AL        *
000400*                            CONJUNTO F, PEDIDO DEL AREA DE       *
000410*                            MODELADO (AGE-91-11).                *
000420*    95/02/27  HBG  AGE0035  AMPLIACION DEL CONJUNTO F A 400      *
000430*                            POSICIONES (ARCHIVOS MAS GRANDES).  *
000440*    98/11/30  HBG  AGE0043  AMPLIACION DE CONTADORES A 4 DIGITOS*
000450*                            COMP - PREPARACION Y2K.             *
000460*    00/05/09  MTV  AGE0050  SE AVISA POR DISPLAY CUANDO EL      *
000470*                            CONJUNTO F LLEGA AL TOPE DE 400 Y    *
000480*                            SE DESCARTA UN HALLAZGO EN VEZ DE    *
000490*                            FALLAR SILENCIOSO (AGE-00-03).      *
000500******************************************************************
000510
000520*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000530 ENVIRONMENT DIVISION.
000540 CONFIGURATION SECTION.
000550
000560 SPECIAL-NAMES.
000570     C01 IS TOP-OF-FORM.
000580
000590 INPUT-OUTPUT SECTION.
000600 FILE-CONTROL.
000610     SELECT F-UNKLB    ASSIGN DDUNKLB
000620            FILE STATUS IS FS-UNKLB.
000630     SELECT F-SALID    ASSIGN DDSALID
000640            FILE STATUS IS FS-SALID.
000650     SELECT F-FILTR    ASSIGN DDFILTR
000660            FILE STATUS IS FS-FILTR.
000670
000680*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000690 DATA DIVISION.
000700 FILE SECTION.
000710
000720 FD  F-UNKLB
000730     BLOCK CONTAINS 0 RECORDS
000740     RECORDING MODE IS F.
000750 01  REG-UNKLB                 PIC X(108).
000760
000770 FD  F-SALID
000780     BLOCK CONTAINS 0 RECORDS
000790     RECORDING MODE IS F.
000800 01  REG-SALID                 PIC X(180).
000810
000820 FD  F-FILTR
000830     BLOCK CONTAINS 0 RECORDS
000840     RECORDING MODE IS F.
000850 01  REG-FILTR                 PIC X(180).
000860
000870 WORKING-STORAGE SECTION.
000880*=======================*
000890
000900*----------- ARCHIVOS -------------------------------------------
000910 77  FS-UNKLB                  PIC XX       VALUE SPACES.
000920 77  FS-SALID                  PIC XX       VALUE SPACES.
000930 77  FS-FILTR                  PIC XX       VALUE SPACES.
000940
000950 77  WS-STATUS-FIN             PIC X        VALUE 'N'.
000960     88  WS-FIN-LECTURA                     VALUE 'Y'.
000970     88  WS-NO-FIN-LECTURA                  VALUE 'N'.
000980
000990*----------- AREA DE COMUNICACION DE REGLAS (CALL PGMRGCAR) ------
001000     COPY RULTAB.
001010
001020*----------- REGISTRO DE SALIDA PROCESADA (LEIDO DE DDSALID) -----
001030     COPY SALREG.
001040
001050*----------- HALLAZGO DE ETIQUETA DESCONOCIDA (LEIDO DE DDUNKLB) -
001060     COPY HALUNK.
001070*     REDEFINE DEL HALLAZGO COMO UN SOLO BLOQUE DE TEXTO PARA LA
001080*     TRAZA DE AUDITORIA DE CARGA DEL CONJUNTO F (VER 1150).
001090 01  WS-HALUNK-BLOQUE REDEFINES WS-REG-HALLAZGO-DESCON PIC X(108).
001100
001110*----------- CONJUNTO F DE VARIABLES QUE OBLIGAN RECHEQUEO -------
001120 77  WS-CANT-CONJF             PIC S9(04) COMP VALUE ZERO.
001130 01  WS-TAB-CONJF.
001140     03  WS-CONJF OCCURS 400 TIMES
001150                              PIC X(30) VALUE SPACES.
001160     03  FILLER               PIC X(04) VALUE SPACES.
001170
001180*----------- LINEA DE DDSALID Y SUS 8 CAMPOS DESARMADOS -----------
001190 01  WS-LINEA-SALID            PIC X(180) VALUE SPACES.
001200*     REDEFINE DE LOS PRIMEROS 20 BYTES (COLUMNA MODELO) PARA LA
001210*     TRAZA DE AUDITORIA DE FILAS RECHAZADAS SIN ESPERAR AL
001220*     DESARME POR UNSTRING (VER 2600).
001230 01  WS-LINEA-SALID-MODELO REDEFINES WS-LINEA-SALID PIC X(20).
001240
001250*----------- RESOLUCION DE LIMITE PARA LA PAREJA VARIABLE+UNIDAD -
001260 77  WS-VALOR-RSLTO            PIC X(18)    VALUE SPACES.
001270 77  WS-VALOR-RSLTO-NUM REDEFINES WS-VALOR-RSLTO
001280                              PIC S9(11)V9(06).
001290 77  WS-VALOR-MIN-RSLTO        PIC S9(11)V9(06) COMP-3 VALUE ZERO.
001300 77  WS-VALOR-MAX-RSLTO        PIC S9(11)V9(06) COMP-3 VALUE ZERO.
001310 77  WS-TIENE-LIMITE           PIC X(01)    VALUE 'N'.
001320     88  WS-SI-TIENE-LIMITE                 VALUE 'S'.
001330
001340*----------- INDICES Y BANDERAS AUXILIARES ---------------------------
001350 77  WS-IX-BUSQUEDA            PIC S9(05) COMP VALUE ZERO.
001360 77  WS-ENCONTRADO             PIC X(01)    VALUE 'N'.
001370     88  WS-SI-ENCONTRADO                   VALUE 'S'.
001380
001390*----------- CONTADORES DEL REFILTRADO --------------------------
001400 77  WS-CT-RECHEQUEADAS        PIC S9(07) COMP VALUE ZERO.
001410 77  WS-CT-FUERA-RANGO         PIC S9(07) COMP VALUE ZERO.
001420 77  WS-HAS-NEW-ISSUES         PIC X(01)    VALUE 'N'.
001430     88  WS-SI-HAS-NEW-ISSUES               VALUE 'Y'.
001440
001450*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
001460 PROCEDURE DIVISION.
001470
001480 MAIN-PROGRAM-I.
001490
001500     PERFORM 1000-INICIO-I          THRU 1000-INICIO-F
001510     PERFORM 2000-PROCESO-I         THRU 2000-PROCESO-F
001520                                    UNTIL WS-FIN-LECTURA
001530     PERFORM 9999-FINAL-I           THRU 9999-FINAL-F.
001540
001550 MAIN-PROGRAM-F. GOBACK.
001560
001570
001580*---- CARGA DE REGLAS DE LIMITES Y DEL CONJUNTO F -------------------
001590 1000-INICIO-I.
001600
001610     CALL 'PGMRGCAR' USING WS-TABLAS-REGLAS
001620     IF WS-RGCAR-ERROR
001630        DISPLAY '* ERROR CARGANDO TABLAS DE REGLAS'
001640        MOVE 9999 TO RETURN-CODE
001650     END-IF
001660
001670     SET WS-NO-FIN-LECTURA TO TRUE
001680     OPEN INPUT F-UNKLB
001690     IF FS-UNKLB IS NOT EQUAL '00'
001700        DISPLAY '* ERROR EN OPEN DDUNKLB = ' FS-UNKLB
001710     ELSE
001720        PERFORM 1100-LEER-UNKLB-I THRU 1100-LEER-UNKLB-F
001730        PERFORM 1150-CARGAR-CONJF-I THRU 1150-CARGAR-CONJF-F
001740                UNTIL WS-FIN-LECTURA
001750        CLOSE F-UNKLB
001760     END-IF
001770
001780     SET WS-NO-FIN-LECTURA TO TRUE
001790     OPEN INPUT F-SALID
001800     IF FS-SALID IS NOT EQUAL '00'
001810        DISPLAY '* ERROR EN OPEN DDSALID = ' FS-SALID
001820        MOVE 9999 TO RETURN-CODE
001830        SET WS-FIN-LECTURA TO TRUE
001840     END-IF
001850
001860     OPEN OUTPUT F-FILTR.
001870
001880 1000-INICIO-F. EXIT.
001890
001900
001910 1100-LEER-UNKLB-I.
001920
001930     READ F-UNKLB INTO WS-REG-HALLAZGO-DESCON.
001940     EVALUATE FS-UNKLB
001950        WHEN '00'
001960           CONTINUE
001970        WHEN '10'
001980           SET WS-FIN-LECTURA TO TRUE
001990        WHEN OTHER
002000           DISPLAY '*ERROR EN LECTURA DDUNKLB : ' FS-UNKLB
002010           SET WS-FIN-LECTURA TO TRUE
002020     END-EVALUATE.
002030
002040 1100-LEER-UNKLB-F. EXIT.
002050
002060
002070*     CARGA EN EL CONJUNTO F LAS FIJAS DE LA COLUMNA VARIABLE (TODAS)
002080*     Y LAS DE LA COLUMNA UNIDAD CUYA FIJA NO SEA BLANCO (ASIMETRIA
002090*     DE LA REGLA, VER BANNER DEL PROGRAMA Y AGE0025).
002100 1150-CARGAR-CONJF-I.
002110
002120     IF WS-HU-COLUMNA EQUAL 'Variable'
002130        OR (WS-HU-COLUMNA EQUAL 'Unit'
002140            AND WS-HU-FIJA NOT EQUAL SPACES)
002150        IF WS-CANT-CONJF < 400
002160           ADD 1 TO WS-CANT-CONJF
002170           MOVE WS-HU-FIJA TO WS-CONJF (WS-CANT-CONJF)
002180           DISPLAY '*TRAZA HALLAZGO CARGADO AL CONJUNTO F : '
002190                    WS-HALUNK-BLOQUE
002200        ELSE
002210           DISPLAY '*PGMREFIL - CONJUNTO F LLENO (400), SE '
002220                   'IGNORA HALLAZGO : ' WS-HALUNK-BLOQUE
002230        END-IF
002240     END-IF
002250
002260     PERFORM 1100-LEER-UNKLB-I THRU 1100-LEER-UNKLB-F.
002270
002280 1150-CARGAR-CONJF-F. EXIT.
002290
002300
002310*---- BARRIDO DE DDSALID, RECHEQUEO DE LIMITES Y ESCRITURA DDFILTR --
002320 2000-PROCESO-I.
002330
002340     PERFORM 2100-LEER-I THRU 2100-LEER-F
002350     IF NOT WS-FIN-LECTURA
002360        PERFORM 2500-RECHEQUEAR-FILA-I THRU 2500-RECHEQUEAR-FILA-F
002370     END-IF.
002380
002390 2000-PROCESO-F. EXIT.
002400
002410
002420 2100-LEER-I.
002430
002440     READ F-SALID.
002450     EVALUATE FS-SALID
002460        WHEN '00'
002470           MOVE REG-SALID TO WS-LINEA-SALID
002480        WHEN '10'
002490           SET WS-FIN-LECTURA TO TRUE
002500        WHEN OTHER
002510           DISPLAY '*ERROR EN LECTURA DDSALID : ' FS-SALID
002520           SET WS-FIN-LECTURA TO TRUE
002530     END-EVALUATE.
002540
002550 2100-LEER-F. EXIT.
002560
002570
002580*     DESARMA LA LINEA DE DDSALID (8 COLUMNAS SEPARADAS POR COMA) Y
002590*     DECIDE SI LA VARIABLE OBLIGA AL RECHEQUEO DE LIMITE.
002600 2500-RECHEQUEAR-FILA-I.
002610
002620     UNSTRING WS-LINEA-SALID DELIMITED BY ','
002630        INTO WS-SAL-MODELO    WS-SAL-ESCENARIO  WS-SAL-REGION
002640             WS-SAL-VARIABLE  WS-SAL-ITEM       WS-SAL-UNIDAD
002650             WS-SAL-ANIO      WS-SAL-VALOR
002660     END-UNSTRING
002670
002680     MOVE 'N' TO WS-ENCONTRADO
002690     PERFORM 2510-COMPARAR-CONJF-I THRU 2510-COMPARAR-CONJF-F
002700             VARYING WS-IX-BUSQUEDA FROM 1 BY 1
002710             UNTIL WS-IX-BUSQUEDA > WS-CANT-CONJF
002720                OR WS-SI-ENCONTRADO
002730
002740     IF NOT WS-SI-ENCONTRADO
002750        MOVE REG-SALID TO REG-FILTR
002760        WRITE REG-FILTR
002770     ELSE
002780        PERFORM 2600-CHEQ-LIMITE-I THRU 2600-CHEQ-LIMITE-F
002790     END-IF.
002800
002810 2500-RECHEQUEAR-FILA-F. EXIT.
002820
002830
002840 2510-COMPARAR-CONJF-I.
002850
002860     IF WS-CONJF (WS-IX-BUSQUEDA) EQUAL WS-SAL-VARIABLE
002870        SET WS-SI-ENCONTRADO TO TRUE
002880     END-IF.
002890
002900 2510-COMPARAR-CONJF-F. EXIT.
002910
002920
002930*     BUSCA EL LIMITE DE LA PAREJA VARIABLE+UNIDAD; SIN LIMITE
002940*     CARGADO LA FILA SE GRABA SIN TOCAR (AUSENCIA = SIN LIMITE).
002950*     CON LIMITE, RECHAZA LA FILA SI EL VALOR CAE FUERA DE RANGO.
002960 2600-CHEQ-LIMITE-I.
002970
002980     ADD 1 TO WS-CT-RECHEQUEADAS
002990     MOVE WS-SAL-VALOR TO WS-VALOR-RSLTO
003000     MOVE 'N' TO WS-TIENE-LIMITE
003010     PERFORM 2610-COMPARAR-LIMITE-I THRU 2610-COMPARAR-LIMITE-F
003020             VARYING WS-IX-BUSQUEDA FROM 1 BY 1
003030             UNTIL WS-IX-BUSQUEDA > WS-CANT-LIMITE
003040                OR WS-SI-TIENE-LIMITE
003050
003060     IF NOT WS-SI-TIENE-LIMITE
003070        MOVE REG-SALID TO REG-FILTR
003080        WRITE REG-FILTR
003090     ELSE
003100        IF WS-VALOR-RSLTO-NUM < WS-VALOR-MIN-RSLTO
003110           OR WS-VALOR-RSLTO-NUM > WS-VALOR-MAX-RSLTO
003120           ADD 1 TO WS-CT-FUERA-RANGO
003130           SET WS-SI-HAS-NEW-ISSUES TO TRUE
003140           DISPLAY '*TRAZA FILA RECHAZADA POR LIMITE, MODELO : '
003150                    WS-LINEA-SALID-MODELO
003160        ELSE
003170           MOVE REG-SALID TO REG-FILTR
003180           WRITE REG-FILTR
003190        END-IF
003200     END-IF.
003210
003220 2600-CHEQ-LIMITE-F. EXIT.
003230
003240
003250 2610-COMPARAR-LIMITE-I.
003260
003270     IF WSTL-VARIABLE (WS-IX-BUSQUEDA) EQUAL WS-SAL-VARIABLE
003280        AND WSTL-UNIDAD (WS-IX-BUSQUEDA) EQUAL WS-SAL-UNIDAD
003290        MOVE WSTL-VALOR-MIN (WS-IX-BUSQUEDA) TO WS-VALOR-MIN-RSLTO
003300        MOVE WSTL-VALOR-MAX (WS-IX-BUSQUEDA) TO WS-VALOR-MAX-RSLTO
003310        SET WS-SI-TIENE-LIMITE TO TRUE
003320     END-IF.
003330
003340 2610-COMPARAR-LIMITE-F. EXIT.
003350
003360
003370*---- INFORME DE HAS-NEW-ISSUES Y CIERRE -----------------------------
003380 9999-FINAL-I.
003390
003400     DISPLAY '*PGMREFIL - FILAS RECHEQUEADAS POR LIMITE: '
003410             WS-CT-RECHEQUEADAS
003420     DISPLAY '*PGMREFIL - FILAS FUERA DE RANGO (RECHAZADAS): '
003430             WS-CT-FUERA-RANGO
003440
003450     IF WS-SI-HAS-NEW-ISSUES
003460        DISPLAY '*PGMREFIL - HAS-NEW-ISSUES = Y; '
003470                'DDFILTR DEBE REEMPLAZAR A DDSALID COMO SOMETIDO'
003480        MOVE 0004 TO RETURN-CODE
003490     ELSE
003500        DISPLAY '*PGMREFIL - HAS-NEW-ISSUES = N'
003510     END-IF
003520
003530     CLOSE F-SALID F-FILTR.
003540
003550 9999-FINAL-F. EXIT.
