000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.          PGMRESUM.
000120 AUTHOR.              R. C. VILLANUEVA.
000130 INSTALLATION.        DIRECCION DE SISTEMAS - AREA BATCH.
000140 DATE-WRITTEN.        91/01/15.
000150 DATE-COMPILED.
000160 SECURITY.            USO INTERNO - PROYECTO AGMIP.
000170******************************************************************
000180*    PGMRESUM  -  RESUMEN DE INTEGRIDAD DE LA SOMETIDA AGMIP      *
000190*    ===========================================================*
000200*    IMPRIME (POR DISPLAY A SYSOUT) EL RESUMEN FINAL DE LA        *
000210*    CORRIDA COMPLETA: LOS CUATRO CONTADORES DE FILAS (DDCOUNT),  *
000220*    LA TABLA DE ETIQUETAS MALAS (DDBADLB), LA TABLA DE ETIQUETAS *
000230*    DESCONOCIDAS (DDUNKLB), LOS ANIOS DESCONOCIDOS (DDUNKYR),    *
000240*    LAS LISTAS DE ETIQUETAS UNICAS (DDUNIQL) Y LA CANTIDAD DE    *
000250*    ETIQUETAS DESCONOCIDAS ANULADAS A MANO (OVERRIDDEN-LABELS,   *
000260*    YA ACTUALIZADA POR PGMARMSA EN EL MISMO DDCOUNT).            *
000270*------------------------------------------------------------- *
000280*    REGISTRO DE CAMBIOS                                        *
000290*    91/01/15  RCV  AGE0026  ALTA INICIAL.  RESUMEN DE LOS       *
000300*                            CUATRO CONTADORES Y LAS TABLAS DE   *
000310*                            ETIQUETAS MALAS/DESCONOCIDAS.       *
000320*    92/03/02  RCV  AGE0028  SE AGREGAN LOS ANIOS DESCONOCIDOS   *
000330*                            (DDUNKYR) AL RESUMEN.               *
000340*    92/02/19  RCV  AGE0022  SE AGREGAN LAS LISTAS DE ETIQUETAS  *
000350*                            UNICAS (DDUNIQL).                   *
000360*    94/06/14  HBG  AGE0032  SE AGREGA OVERRIDDEN-LABELS LEIDO   *
000370*                            DE DDCOUNT (YA NO SALE EN CERO      *
000380*                            DESDE QUE PGMARMSA LO REGRABA).      *
000390*    98/12/22  HBG  AGE0044  AMPLIACION DE CONTADORES A 4/7        *
000400*                            DIGITOS COMP - PREPARACION Y2K.      *
000410*    01/02/06  MTV  AGE0053  SE AGREGA DIAGNOSTICO DE ERROR EN LA*
000420*                            LECTURA DE DDCOUNT (ANTES SOLO SE   *
000430*                            VALIDABA EL OPEN); PEDIDO DE SOPORTE*
000440*                            AGE-01-01.                           *
000450******************************************************************
000460
000470*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000480 ENVIRONMENT DIVISION.
000490 CONFIGURATION SECTION.
000500
000510 SPECIAL-NAMES.
000520     C01 IS TOP-OF-FORM.
000530
000540 INPUT-OUTPUT SECTION.
000550 FILE-CONTROL.
000560     SELECT F-COUNT    ASSIGN DDCOUNT
000570            FILE STATUS IS FS-COUNT.
000580     SELECT F-BADLB    ASSIGN DDBADLB
000590            FILE STATUS IS FS-BADLB.
000600     SELECT F-UNKLB    ASSIGN DDUNKLB
000610            FILE STATUS IS FS-UNKLB.
000620     SELECT F-UNKYR    ASSIGN DDUNKYR
000630            FILE STATUS IS FS-UNKYR.
000640     SELECT F-UNIQL    ASSIGN DDUNIQL
000650            FILE STATUS IS FS-UNIQL.
000660
000670*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000680 DATA DIVISION.
000690 FILE SECTION.
000700
000710 FD  F-COUNT
000720     BLOCK CONTAINS 0 RECORDS
000730     RECORDING MODE IS F.
000740 01  REG-COUNT                 PIC X(40).
000750
000760 FD  F-BADLB
000770     BLOCK CONTAINS 0 RECORDS
000780     RECORDING MODE IS F.
000790 01  REG-BADLB                 PIC X(76).
000800
000810 FD  F-UNKLB
000820     BLOCK CONTAINS 0 RECORDS
000830     RECORDING MODE IS F.
000840 01  REG-UNKLB                 PIC X(108).
000850
000860 FD  F-UNKYR
000870     BLOCK CONTAINS 0 RECORDS
000880     RECORDING MODE IS F.
000890 01  REG-UNKYR                 PIC X(04).
000900
000910 FD  F-UNIQL
000920     BLOCK CONTAINS 0 RECORDS
000930     RECORDING MODE IS F.
000940 01  REG-UNIQL                 PIC X(39).
000950
000960 WORKING-STORAGE SECTION.
000970*=======================*
000980
000990*----------- ARCHIVOS -------------------------------------------
001000 77  FS-COUNT                  PIC XX       VALUE SPACES.
001010 77  FS-BADLB                  PIC XX       VALUE SPACES.
001020 77  FS-UNKLB                  PIC XX       VALUE SPACES.
001030 77  FS-UNKYR                  PIC XX       VALUE SPACES.
001040 77  FS-UNIQL                  PIC XX       VALUE SPACES.
001050
001060 77  WS-STATUS-FIN             PIC X        VALUE 'N'.
001070     88  WS-FIN-LECTURA                     VALUE 'Y'.
001080     88  WS-NO-FIN-LECTURA                  VALUE 'N'.
001090
001100*----------- CONTADORES DE FILAS (LEIDOS DE DDCOUNT) ---------------
001110     COPY CNTREC.
001120*     REDEFINE DE LA FICHA DE CONTADORES COMO UN SOLO BLOQUE DE
001130*     TEXTO PARA LA TRAZA DE AUDITORIA AL LEER DDCOUNT (VER 1000).
001140 01  WS-FICHA-CONTADORES-BLOQUE REDEFINES WS-FICHA-CONTADORES
001150                                PIC X(40).
001160 01  WS-CONTADORES-EDITADOS.
001170     03  WS-CT-ESTRUCTURA-ED   PIC Z,ZZZ,ZZ9.
001180     03  WS-CT-IGNORADAS-ED    PIC Z,ZZZ,ZZ9.
001190     03  WS-CT-DUPLICADAS-ED   PIC Z,ZZZ,ZZ9.
001200     03  WS-CT-ACEPTADAS-ED    PIC Z,ZZZ,ZZ9.
001210     03  WS-CT-ANULADAS-ED     PIC Z,ZZ9.
001220     03  FILLER                PIC X(08)    VALUE SPACES.
001230
001240*----------- CONTADORES DE LINEAS IMPRESAS POR TABLA ----------------
001250 77  WS-CT-BADLB-IMPR           PIC S9(05) COMP VALUE ZERO.
001260 77  WS-CT-UNKLB-IMPR           PIC S9(05) COMP VALUE ZERO.
001270 77  WS-CT-UNKYR-IMPR           PIC S9(05) COMP VALUE ZERO.
001280 77  WS-CT-UNIQL-IMPR           PIC S9(05) COMP VALUE ZERO.
001290
001300*----------- HALLAZGO DE ETIQUETA MALA (LEIDO DE DDBADLB) ----------
001310     COPY HALBAD.
001320*     REDEFINE DEL HALLAZGO MALO COMO UN SOLO BLOQUE DE TEXTO PARA
001330*     LA TRAZA DE AUDITORIA DE LECTURA (VER 3150).
001340 01  WS-HALBAD-BLOQUE REDEFINES WS-REG-HALLAZGO-MALO PIC X(76).
001350
001360*----------- HALLAZGO DE ETIQUETA DESCONOCIDA (LEIDO DE DDUNKLB) ---
001370     COPY HALUNK.
001380*     REDEFINE DEL HALLAZGO DESCONOCIDO COMO UN SOLO BLOQUE DE
001390*     TEXTO PARA LA TRAZA DE AUDITORIA DE LECTURA (VER 4000).
001400 01  WS-HALUNK-BLOQUE REDEFINES WS-REG-HALLAZGO-DESCON PIC X(108).
001410
001420*----------- ANIO DESCONOCIDO (LEIDO DE DDUNKYR) --------------------
001430 01  WS-ANIO-DESCON             PIC X(04)    VALUE SPACES.
001440
001450*----------- ETIQUETA UNICA (LEIDA DE DDUNIQL) ----------------------
001460 01  WS-LINEA-UNIQL             PIC X(39)    VALUE SPACES.
001470 01  WS-UNIQL-COLUMNA           PIC X(09)    VALUE SPACES.
001480 01  WS-UNIQL-ETIQUETA          PIC X(30)    VALUE SPACES.
001490
001500 PROCEDURE DIVISION.
001510
001520 MAIN-PROGRAM-I.
001530
001540     PERFORM 1000-INICIO-I             THRU 1000-INICIO-F
001550     PERFORM 2000-IMPR-CONTADORES-I    THRU 2000-IMPR-CONTADORES-F
001560     PERFORM 3000-HALLAZGOS-MALOS-I    THRU 3000-HALLAZGOS-MALOS-F
001570     PERFORM 4000-HALLAZGOS-DESCON-I   THRU 4000-HALLAZGOS-DESCON-F
001580     PERFORM 5000-ANIOS-DESCON-I       THRU 5000-ANIOS-DESCON-F
001590     PERFORM 6000-ETIQUETAS-UNICAS-I   THRU 6000-ETIQUETAS-UNICAS-F
001600     PERFORM 9999-FINAL-I              THRU 9999-FINAL-F.
001610
001620 MAIN-PROGRAM-F. GOBACK.
001630
001640
001650*---- LECTURA DE LA FICHA DE CONTADORES -----------------------------
001660 1000-INICIO-I.
001670
001680     OPEN INPUT F-COUNT
001690     IF FS-COUNT IS NOT EQUAL '00'
001700        DISPLAY '* ERROR EN OPEN DDCOUNT = ' FS-COUNT
001710        MOVE 9999 TO RETURN-CODE
001720     ELSE
001730        READ F-COUNT INTO WS-FICHA-CONTADORES
001740        IF FS-COUNT IS NOT EQUAL '00'
001750           DISPLAY '* ERROR EN LECTURA DDCOUNT = ' FS-COUNT
001760           MOVE 9999 TO RETURN-CODE
001770        END-IF
001780        DISPLAY '*TRAZA FICHA DE CONTADORES LEIDA : '
001790                 WS-FICHA-CONTADORES-BLOQUE
001800        CLOSE F-COUNT
001810     END-IF.
001820
001830 1000-INICIO-F. EXIT.
001840
001850
001860*---- SECCION "ROW CHECKS" DEL RESUMEN -------------------------------
001870 2000-IMPR-CONTADORES-I.
001880
001890     MOVE WS-CT-ESTRUCTURA TO WS-CT-ESTRUCTURA-ED
001900     MOVE WS-CT-IGNORADAS  TO WS-CT-IGNORADAS-ED
001910     MOVE WS-CT-DUPLICADAS TO WS-CT-DUPLICADAS-ED
001920     MOVE WS-CT-ACEPTADAS  TO WS-CT-ACEPTADAS-ED
001930
001940     DISPLAY 'ROW CHECKS'
001950     DISPLAY '  ROWS WITH STRUCTURAL ISSUE .. ' WS-CT-ESTRUCTURA-ED
001960     DISPLAY '  ROWS WITH IGNORED SCENARIO .. ' WS-CT-IGNORADAS-ED
001970     DISPLAY '  DUPLICATE ROWS .............. ' WS-CT-DUPLICADAS-ED
001980     DISPLAY '  ACCEPTED ROWS ............... ' WS-CT-ACEPTADAS-ED.
001990
002000 2000-IMPR-CONTADORES-F. EXIT.
002010
002020
002030*---- SECCION "BAD LABELS" DEL RESUMEN -------------------------------
002040 3000-HALLAZGOS-MALOS-I.
002050
002060     SET WS-NO-FIN-LECTURA TO TRUE
002070     OPEN INPUT F-BADLB
002080     IF FS-BADLB IS NOT EQUAL '00'
002090        DISPLAY '* ERROR EN OPEN DDBADLB = ' FS-BADLB
002100     ELSE
002110        DISPLAY 'BAD LABELS      (label, column, fix)'
002120        PERFORM 3100-LEER-BADLB-I  THRU 3100-LEER-BADLB-F
002130        PERFORM 3150-IMPR-BADLB-I  THRU 3150-IMPR-BADLB-F
002140                UNTIL WS-FIN-LECTURA
002150        CLOSE F-BADLB
002160     END-IF.
002170
002180 3000-HALLAZGOS-MALOS-F. EXIT.
002190
002200
002210 3100-LEER-BADLB-I.
002220
002230     READ F-BADLB INTO WS-REG-HALLAZGO-MALO.
002240     EVALUATE FS-BADLB
002250        WHEN '00'
002260           CONTINUE
002270        WHEN '10'
002280           SET WS-FIN-LECTURA TO TRUE
002290        WHEN OTHER
002300           DISPLAY '*ERROR EN LECTURA DDBADLB : ' FS-BADLB
002310           SET WS-FIN-LECTURA TO TRUE
002320     END-EVALUATE.
002330
002340 3100-LEER-BADLB-F. EXIT.
002350
002360
002370 3150-IMPR-BADLB-I.
002380
002390     ADD 1 TO WS-CT-BADLB-IMPR
002400     DISPLAY '  ' WS-HB-ETIQUETA ', ' WS-HB-COLUMNA ', '
002410              WS-HB-CORRECCION
002420     DISPLAY '*TRAZA HALLAZGO MALO LEIDO : ' WS-HALBAD-BLOQUE
002430
002440     PERFORM 3100-LEER-BADLB-I THRU 3100-LEER-BADLB-F.
002450
002460 3150-IMPR-BADLB-F. EXIT.
002470
002480
002490*---- SECCION "UNKNOWN LABELS" DEL RESUMEN ---------------------------
002500 4000-HALLAZGOS-DESCON-I.
002510
002520     SET WS-NO-FIN-LECTURA TO TRUE
002530     OPEN INPUT F-UNKLB
002540     IF FS-UNKLB IS NOT EQUAL '00'
002550        DISPLAY '* ERROR EN OPEN DDUNKLB = ' FS-UNKLB
002560     ELSE
002570        DISPLAY
002580           'UNKNOWN LABELS  (label, column, closest, fix, override)'
002590        PERFORM 4100-LEER-UNKLB-I  THRU 4100-LEER-UNKLB-F
002600        PERFORM 4150-IMPR-UNKLB-I  THRU 4150-IMPR-UNKLB-F
002610                UNTIL WS-FIN-LECTURA
002620        CLOSE F-UNKLB
002630     END-IF.
002640
002650 4000-HALLAZGOS-DESCON-F. EXIT.
002660
002670
002680 4100-LEER-UNKLB-I.
002690
002700     READ F-UNKLB INTO WS-REG-HALLAZGO-DESCON.
002710     EVALUATE FS-UNKLB
002720        WHEN '00'
002730           CONTINUE
002740        WHEN '10'
002750           SET WS-FIN-LECTURA TO TRUE
002760        WHEN OTHER
002770           DISPLAY '*ERROR EN LECTURA DDUNKLB : ' FS-UNKLB
002780           SET WS-FIN-LECTURA TO TRUE
002790     END-EVALUATE.
002800
002810 4100-LEER-UNKLB-F. EXIT.
002820
002830
002840*     IMPRIME LA FILA DE ETIQUETA DESCONOCIDA; LA TRAZA DEL BLOQUE
002850*     COMPLETO AYUDA A AUDITAR LAS QUE EL ANALISTA YA REVISO (VER
002860*     WS-HU-ANULA EN LA PROPIA LINEA IMPRESA).
002870 4150-IMPR-UNKLB-I.
002880
002890     ADD 1 TO WS-CT-UNKLB-IMPR
002900     DISPLAY '  ' WS-HU-ETIQUETA ', ' WS-HU-COLUMNA ', '
002910              WS-HU-PARECIDA ', ' WS-HU-FIJA ', ' WS-HU-ANULA
002920     DISPLAY '*TRAZA HALLAZGO DESCONOCIDO LEIDO : ' WS-HALUNK-BLOQUE
002930
002940     PERFORM 4100-LEER-UNKLB-I THRU 4100-LEER-UNKLB-F.
002950
002960 4150-IMPR-UNKLB-F. EXIT.
002970
002980
002990*---- SECCION "UNKNOWN YEARS" DEL RESUMEN -----------------------------
003000 5000-ANIOS-DESCON-I.
003010
003020     SET WS-NO-FIN-LECTURA TO TRUE
003030     OPEN INPUT F-UNKYR
003040     IF FS-UNKYR IS NOT EQUAL '00'
003050        DISPLAY '* ERROR EN OPEN DDUNKYR = ' FS-UNKYR
003060     ELSE
003070        DISPLAY 'UNKNOWN YEARS'
003080        PERFORM 5100-LEER-UNKYR-I  THRU 5100-LEER-UNKYR-F
003090        PERFORM 5150-IMPR-UNKYR-I  THRU 5150-IMPR-UNKYR-F
003100                UNTIL WS-FIN-LECTURA
003110        CLOSE F-UNKYR
003120     END-IF.
003130
003140 5000-ANIOS-DESCON-F. EXIT.
003150
003160
003170 5100-LEER-UNKYR-I.
003180
003190     READ F-UNKYR INTO WS-ANIO-DESCON.
003200     EVALUATE FS-UNKYR
003210        WHEN '00'
003220           CONTINUE
003230        WHEN '10'
003240           SET WS-FIN-LECTURA TO TRUE
003250        WHEN OTHER
003260           DISPLAY '*ERROR EN LECTURA DDUNKYR : ' FS-UNKYR
003270           SET WS-FIN-LECTURA TO TRUE
003280     END-EVALUATE.
003290
003300 5100-LEER-UNKYR-F. EXIT.
003310
003320
003330 5150-IMPR-UNKYR-I.
003340
003350     ADD 1 TO WS-CT-UNKYR-IMPR
003360     DISPLAY '  ' WS-ANIO-DESCON
003370
003380     PERFORM 5100-LEER-UNKYR-I THRU 5100-LEER-UNKYR-F.
003390
003400 5150-IMPR-UNKYR-F. EXIT.
003410
003420
003430*---- SECCION "UNIQUE LABELS" DEL RESUMEN -----------------------------
003440 6000-ETIQUETAS-UNICAS-I.
003450
003460     SET WS-NO-FIN-LECTURA TO TRUE
003470     OPEN INPUT F-UNIQL
003480     IF FS-UNIQL IS NOT EQUAL '00'
003490        DISPLAY '* ERROR EN OPEN DDUNIQL = ' FS-UNIQL
003500     ELSE
003510        DISPLAY 'UNIQUE LABELS'
003520        PERFORM 6100-LEER-UNIQL-I  THRU 6100-LEER-UNIQL-F
003530        PERFORM 6150-IMPR-UNIQL-I  THRU 6150-IMPR-UNIQL-F
003540                UNTIL WS-FIN-LECTURA
003550        CLOSE F-UNIQL
003560     END-IF.
003570
003580 6000-ETIQUETAS-UNICAS-F. EXIT.
003590
003600
003610 6100-LEER-UNIQL-I.
003620
003630     READ F-UNIQL INTO WS-LINEA-UNIQL.
003640     EVALUATE FS-UNIQL
003650        WHEN '00'
003660           CONTINUE
003670        WHEN '10'
003680           SET WS-FIN-LECTURA TO TRUE
003690        WHEN OTHER
003700           DISPLAY '*ERROR EN LECTURA DDUNIQL : ' FS-UNIQL
003710           SET WS-FIN-LECTURA TO TRUE
003720     END-EVALUATE.
003730
003740 6100-LEER-UNIQL-F. EXIT.
003750
003760
003770 6150-IMPR-UNIQL-I.
003780
003790     ADD 1 TO WS-CT-UNIQL-IMPR
003800     MOVE SPACES TO WS-UNIQL-COLUMNA WS-UNIQL-ETIQUETA
003810     UNSTRING WS-LINEA-UNIQL DELIMITED BY ','
003820              INTO WS-UNIQL-COLUMNA WS-UNIQL-ETIQUETA
003830     END-UNSTRING
003840
003850     DISPLAY '  ' WS-UNIQL-COLUMNA ': ' WS-UNIQL-ETIQUETA
003860
003870     PERFORM 6100-LEER-UNIQL-I THRU 6100-LEER-UNIQL-F.
003880
003890 6150-IMPR-UNIQL-F. EXIT.
003900
003910
003920*---- SECCION "OVERRIDDEN LABELS" Y CIERRE ----------------------------
003930 9999-FINAL-I.
003940
003950     MOVE WS-CT-ANULADAS TO WS-CT-ANULADAS-ED
003960
003970     DISPLAY 'OVERRIDDEN LABELS ' WS-CT-ANULADAS-ED
003980     DISPLAY '*TRAZA LINEAS IMPRESAS - BAD/UNK/YR/UNIQL : '
003990              WS-CT-BADLB-IMPR ' ' WS-CT-UNKLB-IMPR ' '
004000              WS-CT-UNKYR-IMPR ' ' WS-CT-UNIQL-IMPR.
004010
004020 9999-FINAL-F. EXIT.
