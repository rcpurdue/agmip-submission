000100******************************************************************
000110*    COPY SALREG                                                *
000120*    LAYOUT REGISTRO DE SALIDA PROCESADA (8 COLUMNAS ESTANDAR)  *
000130*    LARGO REGISTRO = 180 BYTES                                 *
000140*------------------------------------------------------------- *
000150*    ORDEN FIJO DE COLUMNAS QUE ESPERA EL REPOSITORIO AGMIP:    *
000160*    MODELO, ESCENARIO, REGION, VARIABLE, ITEM, UNIDAD, ANIO,   *
000170*    VALOR.  SE GRABA SIN ENCABEZADO, DELIMITADO POR COMAS.     *
000180*------------------------------------------------------------- *
000190*    89/11/09  RCV  AGE0002  ALTA INICIAL DEL COPY.             *
000200*    93/07/20  HBG  AGE0027  SE AGREGA WS-SAL-LINEA PARA LA     *
000210*                            ESCRITURA DELIMITADA EN PGMARMSA.  *
000220******************************************************************
000230 01  WS-REG-SALIDA-PROC.
000240     03  WS-SAL-MODELO           PIC X(20)    VALUE SPACES.
000250     03  WS-SAL-ESCENARIO        PIC X(30)    VALUE SPACES.
000260     03  WS-SAL-REGION           PIC X(20)    VALUE SPACES.
000270     03  WS-SAL-VARIABLE         PIC X(20)    VALUE SPACES.
000280     03  WS-SAL-ITEM             PIC X(20)    VALUE SPACES.
000290     03  WS-SAL-UNIDAD           PIC X(20)    VALUE SPACES.
000300     03  WS-SAL-ANIO             PIC X(04)    VALUE SPACES.
000310     03  WS-SAL-VALOR            PIC X(18)    VALUE SPACES.
000320     03  FILLER                  PIC X(08)    VALUE SPACES.
000330*--------------------------------------------------------------*
000340*    LINEA ARMADA DELIMITADA POR COMAS, LISTA PARA GRABAR EN   *
000350*    DDSALID Y DDFILTR (VER 2500-ARMAR-LINEA EN PGMARMSA).     *
000360*--------------------------------------------------------------*
000370 01  WS-SAL-LINEA                PIC X(180)   VALUE SPACES.
