000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.          PGMVALID.
000120 AUTHOR.              R. C. VILLANUEVA.
000130 INSTALLATION.        DIRECCION DE SISTEMAS - AREA BATCH.
000140 DATE-WRITTEN.        90/03/14.
000150 DATE-COMPILED.
000160 SECURITY.            USO INTERNO - PROYECTO AGMIP.
000170******************************************************************
000180*    PGMVALID  -  DIAGNOSTICO DE INTEGRIDAD DEL ARCHIVO SOMETIDO *
000190*    ===========================================================*
000200*    PASO 1: PRE-CALCULO DE LA CANTIDAD DE COLUMNAS CORRECTA      *
000210*    (MODA) Y LA MAYOR CANTIDAD DE COLUMNAS DE TODO EL ARCHIVO.   *
000220*    PASO 2: BARRIDO PRINCIPAL FILA POR FILA APLICANDO, EN ORDEN, *
000230*    EL CHEQUEO ESTRUCTURAL, EL DE ESCENARIO IGNORADO Y EL DE     *
000240*    DUPLICADO; LAS FILAS QUE PASAN SE ACEPTAN.                   *
000250*    PASO 3: DIAGNOSTICO DE ETIQUETAS (LABELCHECK) SOBRE EL       *
000260*    CONJUNTO DE ETIQUETAS DISTINTAS DE LAS FILAS ACEPTADAS.      *
000270*------------------------------------------------------------- *
000280*    REGISTRO DE CAMBIOS                                        *
000290*    90/03/14  RCV  AGE0013  ALTA INICIAL.  CHEQUEO ESTRUCTURAL  *
000300*                            Y ARCHIVOS DE AUDITORIA DE FILAS.   *
000310*    90/07/09  RCV  AGE0015  SE AGREGA EL CHEQUEO DE ESCENARIO   *
000320*                            IGNORADO (DDIGNSC).                 *
000330*    90/10/02  RCV  AGE0016  SE AGREGA EL CHEQUEO DE DUPLICADOS  *
000340*                            POR TEXTO CRUDO DE LA LINEA.        *
000350*    91/06/25  RCV  AGE0017  SE AGREGA EL DIAGNOSTICO DE         *
000360*                            ETIQUETAS (LABELCHECK) AL FINAL DEL *
000370*                            BARRIDO PRINCIPAL.                  *
000380*    92/04/03  RCV  AGE0023  SE AGREGA EL PARECIDO ORTOGRAFICO   *
000390*                            COMO SUGERENCIA EN ETIQUETA         *
000400*                            DESCONOCIDA (PEDIDO USUARIO).       *
000410*    93/11/30  HBG  AGE0029  ESTANDARIZACION DE MENSAJES DE      *
000420*                            ERROR DE OPEN/READ (AUDITORIA       *
000430*                            AGE-93-07).                         *
000440*    98/10/19  HBG  AGE0041  AMPLIACION DE CONTADORES A 4/7       *
000450*                            DIGITOS COMP - PREPARACION Y2K.     *
000460*    99/03/05  LQP  AGE0045  REVISION Y2K: LA TABLA DE ANIOS      *
000470*                            DESCONOCIDOS NO SUPONE SIGLO.        *
000480*    99/08/11  LQP  AGE0047  LOS OPEN OUTPUT DE DDESTRU/DDIGNOR/   *
000490*                            DDDUPLI/DDACEPT/DDBADLB/DDUNKLB/      *
000500*                            DDUNKYR SE ADELANTAN A 1000-INICIO;   *
000510*                            ABRIAN RECIEN EN 9999-FINAL Y EL      *
000520*                            BARRIDO PRINCIPAL GRABABA CONTRA      *
000530*                            ARCHIVO CERRADO (AUDITORIA AGE-99-04).*
000540*    00/11/14  LQP  AGE0051  7100/7300/7400/7500 NO REINICIABAN    *
000550*                            WS-ENCONTRADO NI CORTABAN LA BUSQUEDA *
000560*                            AL HALLAR MATCH, Y NINGUNO DE LOS     *
000570*                            CINCO LLAMABA A 7800-GRABAR-UNKLB; LA *
000580*                            ETIQUETA DESCONOCIDA NUNCA SE         *
000590*                            ESCRIBIA EN DDUNKLB (AUDITORIA        *
000600*                            AGE-00-09, REPORTADO POR PGMARMSA).   *
000610*    01/02/06  LQP  AGE0054  DDBADLB Y DDUNKLB REPETIAN EL MISMO   *
000620*                            HALLAZGO UNA VEZ POR CADA FILA        *
000630*                            ACEPTADA QUE LO PRODUCIA; SE AGREGA   *
000640*                            TABLA DE CONTROL Y BUSQUEDA PREVIA AL *
000650*                            WRITE EN 2980/7850 PARA QUE CADA      *
000660*                            ETIQUETA+COLUMNA(+CORRECCION) SALGA   *
000670*                            UNA SOLA VEZ (AUDITORIA AGE-01-02).   *
000680*    01/02/06  LQP  AGE0055  LAS 6 ETIQUETAS MAPEADAS (ESCENARIO,  *
000690*                            REGION, VARIABLE, ITEM, UNIDAD, ANIO) *
000700*                            SE ACUMULABAN SIN LIMPIAR COMILLAS NI  *
000710*                            BLANCOS ANTES DE LOS CONJUNTOS         *
000720*                            DISTINTOS; 2910 LAS LIMPIA IGUAL QUE   *
000730*                            PGMFMTAG LIMPIA SU CELDA (AGE-01-02). *
000740*    01/03/11  LQP  AGE0057  2850 LEIA WS-IX-BUSQUEDA DESPUES DEL  *
000750*                            PERFORM VARYING DE 2800, YA INCRE-    *
000760*                            MENTADO UNA VEZ DE MAS; GRABABA EL    *
000770*                            OCURRENCIA# DE LA RANURA SIGUIENTE Y  *
000780*                            NO DE LA LINEA REPETIDA.  2810 AHORA  *
000790*                            GUARDA EL INDICE EN WS-IX-VISTA-      *
000800*                            HALLADA AL MOMENTO DEL MATCH          *
000810*                            (AUDITORIA AGE-01-04).                *
000820******************************************************************
000830
000840*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000850 ENVIRONMENT DIVISION.
000860 CONFIGURATION SECTION.
000870
000880 SPECIAL-NAMES.
000890     C01 IS TOP-OF-FORM.
000900
000910 INPUT-OUTPUT SECTION.
000920 FILE-CONTROL.
000930     SELECT F-ENTRADA  ASSIGN DDENTRA
000940            FILE STATUS IS FS-ENTRADA.
000950     SELECT F-FMTCTL   ASSIGN DDFMTCT
000960            FILE STATUS IS FS-FMTCTL.
000970     SELECT F-IGNSC    ASSIGN DDIGNSC
000980            FILE STATUS IS FS-IGNSC.
000990     SELECT F-ESTRU    ASSIGN DDESTRU
001000            FILE STATUS IS FS-ESTRU.
001010     SELECT F-IGNOR    ASSIGN DDIGNOR
001020            FILE STATUS IS FS-IGNOR.
001030     SELECT F-DUPLI    ASSIGN DDDUPLI
001040            FILE STATUS IS FS-DUPLI.
001050     SELECT F-ACEPT    ASSIGN DDACEPT
001060            FILE STATUS IS FS-ACEPT.
001070     SELECT F-BADLB    ASSIGN DDBADLB
001080            FILE STATUS IS FS-BADLB.
001090     SELECT F-UNKLB    ASSIGN DDUNKLB
001100            FILE STATUS IS FS-UNKLB.
001110     SELECT F-UNKYR    ASSIGN DDUNKYR
001120            FILE STATUS IS FS-UNKYR.
001130     SELECT F-COUNT    ASSIGN DDCOUNT
001140            FILE STATUS IS FS-COUNT.
001150
001160*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
001170 DATA DIVISION.
001180 FILE SECTION.
001190
001200 FD  F-ENTRADA
001210     BLOCK CONTAINS 0 RECORDS
001220     RECORDING MODE IS F.
001230 01  REG-ENTRADA              PIC X(200).
001240
001250 FD  F-FMTCTL
001260     BLOCK CONTAINS 0 RECORDS
001270     RECORDING MODE IS F.
001280 01  REG-FMTCTL                PIC X(49).
001290
001300 FD  F-IGNSC
001310     BLOCK CONTAINS 0 RECORDS
001320     RECORDING MODE IS F.
001330 01  REG-IGNSC                 PIC X(30).
001340
001350 FD  F-ESTRU
001360     BLOCK CONTAINS 0 RECORDS
001370     RECORDING MODE IS F.
001380 01  REG-ESTRU                 PIC X(280).
001390
001400 FD  F-IGNOR
001410     BLOCK CONTAINS 0 RECORDS
001420     RECORDING MODE IS F.
001430 01  REG-IGNOR                 PIC X(210).
001440
001450 FD  F-DUPLI
001460     BLOCK CONTAINS 0 RECORDS
001470     RECORDING MODE IS F.
001480 01  REG-DUPLI                 PIC X(215).
001490
001500 FD  F-ACEPT
001510     BLOCK CONTAINS 0 RECORDS
001520     RECORDING MODE IS F.
001530 01  REG-ACEPT                 PIC X(200).
001540
001550 FD  F-BADLB
001560     BLOCK CONTAINS 0 RECORDS
001570     RECORDING MODE IS F.
001580 01  REG-BADLB                 PIC X(76).
001590
001600 FD  F-UNKLB
001610     BLOCK CONTAINS 0 RECORDS
001620     RECORDING MODE IS F.
001630 01  REG-UNKLB                 PIC X(108).
001640
001650 FD  F-UNKYR
001660     BLOCK CONTAINS 0 RECORDS
001670     RECORDING MODE IS F.
001680 01  REG-UNKYR                 PIC X(04).
001690
001700 FD  F-COUNT
001710     BLOCK CONTAINS 0 RECORDS
001720     RECORDING MODE IS F.
001730 01  REG-COUNT                 PIC X(40).
001740
001750 WORKING-STORAGE SECTION.
001760*=======================*
001770
001780*----------- ARCHIVOS -------------------------------------------
001790 77  FS-ENTRADA                PIC XX       VALUE SPACES.
001800 77  FS-FMTCTL                 PIC XX       VALUE SPACES.
001810 77  FS-IGNSC                  PIC XX       VALUE SPACES.
001820 77  FS-ESTRU                  PIC XX       VALUE SPACES.
001830 77  FS-IGNOR                  PIC XX       VALUE SPACES.
001840 77  FS-DUPLI                  PIC XX       VALUE SPACES.
001850 77  FS-ACEPT                  PIC XX       VALUE SPACES.
001860 77  FS-BADLB                  PIC XX       VALUE SPACES.
001870 77  FS-UNKLB                  PIC XX       VALUE SPACES.
001880 77  FS-UNKYR                  PIC XX       VALUE SPACES.
001890 77  FS-COUNT                  PIC XX       VALUE SPACES.
001900
001910 77  WS-STATUS-FIN             PIC X        VALUE 'N'.
001920     88  WS-FIN-LECTURA                     VALUE 'Y'.
001930     88  WS-NO-FIN-LECTURA                  VALUE 'N'.
001940
001950*----------- AREA DE COMUNICACION DE REGLAS (CALL PGMRGCAR) ------
001960     COPY RULTAB.
001970
001980*----------- FICHA DE FORMATO (LEIDA DE DDFMTCT) ------------------
001990     COPY FMTCTL.
002000
002010*----------- CONTADORES DE FILAS (GRABADOS EN DDCOUNT) ------------
002020     COPY CNTREC.
002030
002040*----------- LISTA DE ESCENARIOS IGNORADOS (DDIGNSC) ---------------
002050 77  WS-CANT-IGNSC             PIC S9(04) COMP VALUE ZERO.
002060 01  WS-TAB-IGNSC.
002070     03  WS-IGNSC-ESCENA OCCURS 100 TIMES
002080                              PIC X(30) VALUE SPACES.
002090     03  FILLER               PIC X(04) VALUE SPACES.
002100
002110*----------- PRECALCULO DE CANTIDAD DE COLUMNAS --------------------
002120 77  WS-CORRECT-NCOLS          PIC S9(04) COMP VALUE ZERO.
002130 77  WS-LARGEST-NCOLS          PIC S9(04) COMP VALUE ZERO.
002140 01  WS-TAB-FRECNC.
002150     03  WS-FRECNC-CUENTA OCCURS 60 TIMES
002160                              PIC S9(07) COMP VALUE ZERO.
002170     03  FILLER               PIC X(04) VALUE SPACES.
002180 77  WS-IX-FRECNC              PIC S9(04) COMP VALUE ZERO.
002190
002200*----------- FILA ACTUAL DEL BARRIDO PRINCIPAL ---------------------
002210 77  WS-ROWNUM                 PIC S9(07) COMP VALUE ZERO.
002220 01  WS-LINEA-RAW              PIC X(200) VALUE SPACES.
002230 77  WS-CANT-CAMPOS            PIC S9(04) COMP VALUE ZERO.
002240 01  WS-TAB-CAMPOS.
002250     03  WS-CAMPO OCCURS 20 TIMES
002260                              PIC X(30) VALUE SPACES.
002270     03  FILLER               PIC X(04) VALUE SPACES.
002280*     REDEFINE DE LOS CAMPOS DESARMADOS COMO UN SOLO BLOQUE DE    *
002290*     TEXTO PARA EL MENSAJE DE ERROR DE DESARME (VER 2500).       *
002300 01  WS-TAB-CAMPOS-BLOQUE REDEFINES WS-TAB-CAMPOS PIC X(604).
002310
002320*----------- CAMPOS LOGICOS DE LA FILA (POR NUMERO DE COLUMNA) ----
002330 01  WS-FILA-LOGICA.
002340     03  WS-FL-ESCENARIO      PIC X(30)    VALUE SPACES.
002350     03  WS-FL-REGION         PIC X(20)    VALUE SPACES.
002360     03  WS-FL-VARIABLE       PIC X(20)    VALUE SPACES.
002370     03  WS-FL-ITEM           PIC X(20)    VALUE SPACES.
002380     03  WS-FL-UNIDAD         PIC X(20)    VALUE SPACES.
002390     03  WS-FL-ANIO           PIC X(04)    VALUE SPACES.
002400     03  WS-FL-VALOR          PIC X(18)    VALUE SPACES.
002410     03  FILLER               PIC X(04)    VALUE SPACES.
002420*     REDEFINE DE LA FILA LOGICA COMO UN SOLO BLOQUE DE TEXTO     *
002430*     PARA EL MENSAJE DE DIAGNOSTICO DE LA FILA DESCARTADA.       *
002440 01  WS-FILA-LOGICA-BLOQUE REDEFINES WS-FILA-LOGICA PIC X(136).
002450
002460*----------- CAMPOS LOGICOS LIMPIOS DE COMILLAS/BLANCOS -----------
002470*    CARGADOS POR 2910 ANTES DE ACUMULAR EN LOS CONJUNTOS DE        *
002480*    ETIQUETAS DISTINTAS (PEDIDO DE SOPORTE AGE-01-02).             *
002490 01  WS-FILA-LOGICA-LIMPIA.
002500     03  WS-LIMPIO-ESCENARIO  PIC X(30)    VALUE SPACES.
002510     03  WS-LIMPIO-REGION     PIC X(20)    VALUE SPACES.
002520     03  WS-LIMPIO-VARIABLE   PIC X(20)    VALUE SPACES.
002530     03  WS-LIMPIO-ITEM       PIC X(20)    VALUE SPACES.
002540     03  WS-LIMPIO-UNIDAD     PIC X(20)    VALUE SPACES.
002550     03  WS-LIMPIO-ANIO       PIC X(04)    VALUE SPACES.
002560     03  FILLER               PIC X(04)    VALUE SPACES.
002570
002580*----------- RESOLUCION DE VALOR'/VARIABLE'/UNIDAD' (REGLA 9) -----
002590 77  WS-VALOR-RSLTO            PIC X(18)    VALUE SPACES.
002600 77  WS-VALOR-RSLTO-NUM REDEFINES WS-VALOR-RSLTO
002610                              PIC S9(11)V9(06).
002620 77  WS-VARIA-RSLTA            PIC X(20)    VALUE SPACES.
002630 77  WS-UNIDAD-RSLTA           PIC X(20)    VALUE SPACES.
002640 77  WS-VALOR-MIN-RSLTO        PIC S9(11)V9(06) COMP-3 VALUE ZERO.
002650 77  WS-VALOR-MAX-RSLTO        PIC S9(11)V9(06) COMP-3 VALUE ZERO.
002660 77  WS-TIENE-LIMITE           PIC X(01)    VALUE 'N'.
002670     88  WS-SI-TIENE-LIMITE                 VALUE 'S'.
002680
002690*----------- MINUSCULA DE TRABAJO PARA BUSQUEDAS SIN CASE ----------
002700 77  WS-MINUSC-CAMPO           PIC X(30)    VALUE SPACES.
002710
002720*----------- CAMPOS NUMERICOS EDITADOS PARA MENSAJES DE ISSUE ------
002730 77  WS-ROWNUM-ED              PIC Z(06)9   VALUE ZERO.
002740 77  WS-VALOR-MIN-ED           PIC -(11)9.999999 VALUE ZERO.
002750 77  WS-VALOR-MAX-ED           PIC -(11)9.999999 VALUE ZERO.
002760 77  WS-VISTA-OCURR-ED         PIC Z(03)9   VALUE ZERO.
002770
002780*----------- RESULTADO DE UN CHEQUEO -------------------------------
002790 77  WS-FILA-VALIDA            PIC X(01)    VALUE 'S'.
002800     88  WS-FILA-ES-VALIDA                  VALUE 'S'.
002810 77  WS-ISSUE-TEXTO            PIC X(60)    VALUE SPACES.
002820 77  WS-IX-REGLA               PIC S9(02) COMP VALUE ZERO.
002830
002840*----------- INDICES Y BANDERAS AUXILIARES -------------------------
002850 77  WS-IX-COL                 PIC S9(04) COMP VALUE ZERO.
002860 77  WS-IX-BUSQUEDA            PIC S9(05) COMP VALUE ZERO.
002870 77  WS-ENCONTRADO             PIC X(01)    VALUE 'N'.
002880     88  WS-SI-ENCONTRADO                   VALUE 'S'.
002890 77  WS-ANIO-NUM               PIC S9(05)   VALUE ZERO.
002900
002910*----------- TABLA DE LINEAS YA VISTAS (CHEQUEO DE DUPLICADOS) -----
002920 77  WS-CANT-VISTAS            PIC S9(05) COMP VALUE ZERO.
002930 77  WS-IX-VISTA-HALLADA       PIC S9(05) COMP VALUE ZERO.
002940 01  WS-TAB-VISTAS.
002950     03  WS-VISTA OCCURS 4000 TIMES.
002960         05  WS-VISTA-LINEA    PIC X(200)   VALUE SPACES.
002970         05  WS-VISTA-OCURR    PIC S9(04) COMP VALUE 1.
002980     03  FILLER                PIC X(04)    VALUE SPACES.
002990
003000*----------- CONJUNTOS DE ETIQUETAS DISTINTAS (FILAS ACEPTADAS) ----
003010 77  WS-CANT-DIST-ESCENA       PIC S9(04) COMP VALUE ZERO.
003020 01  WS-TAB-DIST-ESCENA.
003030     03  WS-DIST-ESCENA OCCURS 500 TIMES PIC X(30) VALUE SPACES.
003040     03  FILLER                PIC X(04)    VALUE SPACES.
003050 77  WS-CANT-DIST-REGION       PIC S9(04) COMP VALUE ZERO.
003060 01  WS-TAB-DIST-REGION.
003070     03  WS-DIST-REGION OCCURS 500 TIMES PIC X(20) VALUE SPACES.
003080     03  FILLER                PIC X(04)    VALUE SPACES.
003090 77  WS-CANT-DIST-VARIA        PIC S9(04) COMP VALUE ZERO.
003100 01  WS-TAB-DIST-VARIA.
003110     03  WS-DIST-VARIA  OCCURS 300 TIMES PIC X(20) VALUE SPACES.
003120     03  FILLER                PIC X(04)    VALUE SPACES.
003130 77  WS-CANT-DIST-ITEM         PIC S9(04) COMP VALUE ZERO.
003140 01  WS-TAB-DIST-ITEM.
003150     03  WS-DIST-ITEM   OCCURS 300 TIMES PIC X(20) VALUE SPACES.
003160     03  FILLER                PIC X(04)    VALUE SPACES.
003170 77  WS-CANT-DIST-UNIDAD       PIC S9(04) COMP VALUE ZERO.
003180 01  WS-TAB-DIST-UNIDAD.
003190     03  WS-DIST-UNIDAD OCCURS 100 TIMES PIC X(20) VALUE SPACES.
003200     03  FILLER                PIC X(04)    VALUE SPACES.
003210 77  WS-CANT-DIST-ANIO         PIC S9(04) COMP VALUE ZERO.
003220 01  WS-TAB-DIST-ANIO.
003230     03  WS-DIST-ANIO   OCCURS 200 TIMES PIC X(04) VALUE SPACES.
003240     03  FILLER                PIC X(04)    VALUE SPACES.
003250
003260*----------- CAMPO DISTINTO EN CURSO Y SU COLUMNA ASOCIADA ---------
003270 77  WS-ETIQUETA-ACTUAL        PIC X(30)    VALUE SPACES.
003280 77  WS-COLUMNA-ACTUAL         PIC X(08)    VALUE SPACES.
003290
003300*----------- CELDAS DE TRABAJO PARA COMPARACION SIN CASE -----------
003310 77  WS-CELDA-CANON            PIC X(30)    VALUE SPACES.
003320 77  WS-CELDA-2DA              PIC X(30)    VALUE SPACES.
003330
003340*----------- CALCULO DE PARECIDO ORTOGRAFICO (7900) ----------------
003350 77  WS-MEJOR-PARECIDO         PIC X(30)    VALUE SPACES.
003360 77  WS-MEJOR-PUNTAJE          PIC S9(04) COMP VALUE ZERO.
003370 77  WS-PUNTAJE-ACTUAL         PIC S9(04) COMP VALUE ZERO.
003380 77  WS-IX-CARACTER            PIC S9(04) COMP VALUE ZERO.
003390 77  WS-LARGO-COMPARAR         PIC S9(04) COMP VALUE ZERO.
003400
003410*----------- HALLAZGOS DE ETIQUETA (ESCRITOS EN DDBADLB/DDUNKLB) ---
003420     COPY HALBAD.
003430     COPY HALUNK.
003440
003450*----------- CONTROL DE DEDUPLICACION DE DDBADLB/DDUNKLB ----------
003460*    UNA MISMA ETIQUETA+COLUMNA(+CORRECCION) SOLO SE GRABA UNA VEZ *
003470*    AUNQUE APAREZCA EN MUCHAS FILAS ACEPTADAS (AGE-01-02).        *
003480 77  WS-IX-DEDUP               PIC S9(04) COMP VALUE ZERO.
003490 77  WS-CANT-BADV              PIC S9(04) COMP VALUE ZERO.
003500 01  WS-TAB-BADV.
003510     03  WS-BADV-ENTRADA OCCURS 2000 TIMES.
003520         05  WS-BADV-ETIQUETA     PIC X(30) VALUE SPACES.
003530         05  WS-BADV-COLUMNA      PIC X(08) VALUE SPACES.
003540         05  WS-BADV-CORRECCION   PIC X(30) VALUE SPACES.
003550     03  FILLER                PIC X(04)    VALUE SPACES.
003560 77  WS-CANT-UNKV              PIC S9(04) COMP VALUE ZERO.
003570 01  WS-TAB-UNKV.
003580     03  WS-UNKV-ENTRADA OCCURS 2000 TIMES.
003590         05  WS-UNKV-ETIQUETA     PIC X(30) VALUE SPACES.
003600         05  WS-UNKV-COLUMNA      PIC X(08) VALUE SPACES.
003610     03  FILLER                PIC X(04)    VALUE SPACES.
003620
003630 77  FILLER                    PIC X(14)    VALUE SPACES.
003640
003650*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
003660 PROCEDURE DIVISION.
003670
003680 MAIN-PROGRAM-I.
003690
003700     PERFORM 1000-INICIO-I          THRU 1000-INICIO-F
003710     PERFORM 1500-PRECALCULO-I      THRU 1500-PRECALCULO-F
003720     PERFORM 2000-PROCESO-I         THRU 2000-PROCESO-F
003730                                    UNTIL WS-FIN-LECTURA
003740     PERFORM 7000-DIAGNOSTICO-I     THRU 7000-DIAGNOSTICO-F
003750     PERFORM 9999-FINAL-I           THRU 9999-FINAL-F.
003760
003770 MAIN-PROGRAM-F. GOBACK.
003780
003790
003800*---- CARGA DE REGLAS, FICHA DE FORMATO Y LISTA DE IGNORADOS -----
003810 1000-INICIO-I.
003820
003830     CALL 'PGMRGCAR' USING WS-TABLAS-REGLAS
003840     IF WS-RGCAR-ERROR
003850        DISPLAY '* ERROR CARGANDO TABLAS DE REGLAS'
003860        MOVE 9999 TO RETURN-CODE
003870     END-IF
003880
003890     OPEN INPUT F-FMTCTL
003900     IF FS-FMTCTL IS NOT EQUAL '00'
003910        DISPLAY '* ERROR EN OPEN DDFMTCT = ' FS-FMTCTL
003920        MOVE 9999 TO RETURN-CODE
003930     ELSE
003940        READ F-FMTCTL INTO WS-FICHA-FORMATO
003950        CLOSE F-FMTCTL
003960     END-IF
003970
003980     SET WS-NO-FIN-LECTURA TO TRUE
003990     OPEN INPUT F-IGNSC
004000     IF FS-IGNSC IS NOT EQUAL '00'
004010        DISPLAY '* ERROR EN OPEN DDIGNSC = ' FS-IGNSC
004020     ELSE
004030        PERFORM 1100-LEER-IGNSC-I THRU 1100-LEER-IGNSC-F
004040        PERFORM 1200-CARGAR-IGNSC-I THRU 1200-CARGAR-IGNSC-F
004050                UNTIL WS-FIN-LECTURA
004060        CLOSE F-IGNSC
004070     END-IF.
004080
004090     OPEN OUTPUT F-ESTRU
004100     OPEN OUTPUT F-IGNOR
004110     OPEN OUTPUT F-DUPLI
004120     OPEN OUTPUT F-ACEPT
004130     OPEN OUTPUT F-BADLB
004140     OPEN OUTPUT F-UNKLB
004150     OPEN OUTPUT F-UNKYR.
004160
004170 1000-INICIO-F. EXIT.
004180
004190
004200 1100-LEER-IGNSC-I.
004210
004220     READ F-IGNSC.
004230     EVALUATE FS-IGNSC
004240        WHEN '00'
004250           CONTINUE
004260        WHEN '10'
004270           SET WS-FIN-LECTURA TO TRUE
004280        WHEN OTHER
004290           DISPLAY '*ERROR EN LECTURA DDIGNSC : ' FS-IGNSC
004300           SET WS-FIN-LECTURA TO TRUE
004310     END-EVALUATE.
004320
004330 1100-LEER-IGNSC-F. EXIT.
004340
004350
004360 1200-CARGAR-IGNSC-I.
004370
004380     ADD 1 TO WS-CANT-IGNSC
004390     MOVE REG-IGNSC TO WS-IGNSC-ESCENA (WS-CANT-IGNSC)
004400     PERFORM 1100-LEER-IGNSC-I THRU 1100-LEER-IGNSC-F.
004410
004420 1200-CARGAR-IGNSC-F. EXIT.
004430
004440
004450*---- PASO 1: PRE-CALCULO DE CORRECT-NCOLS Y LARGEST-NCOLS --------
004460 1500-PRECALCULO-I.
004470
004480     SET WS-NO-FIN-LECTURA TO TRUE
004490     OPEN INPUT F-ENTRADA
004500     IF FS-ENTRADA IS NOT EQUAL '00'
004510        DISPLAY '* ERROR EN OPEN DDENTRA = ' FS-ENTRADA
004520        MOVE 9999 TO RETURN-CODE
004530        SET WS-FIN-LECTURA TO TRUE
004540     END-IF
004550
004560     PERFORM 1600-LEER-PRECALC-I  THRU 1600-LEER-PRECALC-F
004570     PERFORM 1700-CONTAR-PRECALC-I THRU 1700-CONTAR-PRECALC-F
004580             UNTIL WS-FIN-LECTURA
004590     CLOSE F-ENTRADA
004600
004610     MOVE ZERO TO WS-CORRECT-NCOLS
004620     PERFORM 1800-HALLAR-MODA-I THRU 1800-HALLAR-MODA-F
004630             VARYING WS-IX-FRECNC FROM 1 BY 1
004640             UNTIL WS-IX-FRECNC > 60
004650
004660     SET WS-NO-FIN-LECTURA TO TRUE
004670     OPEN INPUT F-ENTRADA
004680     IF FS-ENTRADA IS NOT EQUAL '00'
004690        DISPLAY '* ERROR EN REAPERTURA DDENTRA = ' FS-ENTRADA
004700        MOVE 9999 TO RETURN-CODE
004710        SET WS-FIN-LECTURA TO TRUE
004720     END-IF.
004730
004740 1500-PRECALCULO-F. EXIT.
004750
004760
004770 1600-LEER-PRECALC-I.
004780
004790     READ F-ENTRADA.
004800     EVALUATE FS-ENTRADA
004810        WHEN '00'
004820           CONTINUE
004830        WHEN '10'
004840           SET WS-FIN-LECTURA TO TRUE
004850        WHEN OTHER
004860           DISPLAY '*ERROR EN LECTURA DDENTRA : ' FS-ENTRADA
004870           SET WS-FIN-LECTURA TO TRUE
004880     END-EVALUATE.
004890
004900 1600-LEER-PRECALC-F. EXIT.
004910
004920
004930 1700-CONTAR-PRECALC-I.
004940
004950     MOVE ZERO TO WS-CANT-CAMPOS
004960     INSPECT REG-ENTRADA TALLYING WS-CANT-CAMPOS
004970             FOR ALL WS-FC-DELIMITADOR
004980     ADD 1 TO WS-CANT-CAMPOS
004990     IF WS-CANT-CAMPOS > WS-LARGEST-NCOLS
005000        MOVE WS-CANT-CAMPOS TO WS-LARGEST-NCOLS
005010     END-IF
005020     IF WS-CANT-CAMPOS > ZERO AND WS-CANT-CAMPOS NOT > 60
005030        ADD 1 TO WS-FRECNC-CUENTA (WS-CANT-CAMPOS)
005040     END-IF
005050     PERFORM 1600-LEER-PRECALC-I THRU 1600-LEER-PRECALC-F.
005060
005070 1700-CONTAR-PRECALC-F. EXIT.
005080
005090
005100 1800-HALLAR-MODA-I.
005110
005120     IF WS-FRECNC-CUENTA (WS-IX-FRECNC) > ZERO
005130        AND WS-FRECNC-CUENTA (WS-IX-FRECNC)
005140            > WS-FRECNC-CUENTA (WS-CORRECT-NCOLS)
005150        MOVE WS-IX-FRECNC TO WS-CORRECT-NCOLS
005160     END-IF.
005170
005180 1800-HALLAR-MODA-F. EXIT.
005190
005200
005210*---- PASO 2: BARRIDO PRINCIPAL DEL ARCHIVO SOMETIDO --------------
005220 2000-PROCESO-I.
005230
005240     PERFORM 2100-LEER-I THRU 2100-LEER-F
005250     IF NOT WS-FIN-LECTURA
005260        PERFORM 2500-CHEQUEAR-FILA-I THRU 2500-CHEQUEAR-FILA-F
005270     END-IF.
005280
005290 2000-PROCESO-F. EXIT.
005300
005310
005320 2100-LEER-I.
005330
005340     READ F-ENTRADA.
005350     EVALUATE FS-ENTRADA
005360        WHEN '00'
005370           ADD 1 TO WS-ROWNUM
005380           MOVE REG-ENTRADA TO WS-LINEA-RAW
005390        WHEN '10'
005400           SET WS-FIN-LECTURA TO TRUE
005410        WHEN OTHER
005420           DISPLAY '*ERROR EN LECTURA DDENTRA : ' FS-ENTRADA
005430           SET WS-FIN-LECTURA TO TRUE
005440     END-EVALUATE.
005450
005460 2100-LEER-F. EXIT.
005470
005480
005490*---- CLASIFICACION DE UNA FILA (SALTO / ESTRUCTURA / IGNORADA /  *
005500*     DUPLICADA / ACEPTADA) - SE DETIENE EN EL PRIMER QUE APLICA. *
005510 2500-CHEQUEAR-FILA-I.
005520
005530     IF WS-ROWNUM NOT > WS-FC-LINEAS-SALTAR
005540        GO TO 2500-CHEQUEAR-FILA-F
005550     END-IF
005560     IF WS-FC-TIENE-ENCAB = 'S'
005570        AND WS-ROWNUM = WS-FC-LINEAS-SALTAR + 1
005580        GO TO 2500-CHEQUEAR-FILA-F
005590     END-IF
005600
005610     PERFORM 2550-DESARMAR-FILA-I THRU 2550-DESARMAR-FILA-F
005620
005630     PERFORM 2600-CHEQ-ESTRUCTURA-I THRU 2600-CHEQ-ESTRUCTURA-F
005640     IF NOT WS-FILA-ES-VALIDA
005650        PERFORM 2650-GRABAR-ESTRU-I THRU 2650-GRABAR-ESTRU-F
005660        GO TO 2500-CHEQUEAR-FILA-F
005670     END-IF
005680
005690     PERFORM 2700-CHEQ-IGNORADA-I THRU 2700-CHEQ-IGNORADA-F
005700     IF WS-SI-ENCONTRADO
005710        PERFORM 2750-GRABAR-IGNOR-I THRU 2750-GRABAR-IGNOR-F
005720        GO TO 2500-CHEQUEAR-FILA-F
005730     END-IF
005740
005750     PERFORM 2800-CHEQ-DUPLICADA-I THRU 2800-CHEQ-DUPLICADA-F
005760     IF WS-SI-ENCONTRADO
005770        PERFORM 2850-GRABAR-DUPLI-I THRU 2850-GRABAR-DUPLI-F
005780        GO TO 2500-CHEQUEAR-FILA-F
005790     END-IF
005800
005810     PERFORM 2900-ACEPTAR-FILA-I THRU 2900-ACEPTAR-FILA-F.
005820
005830 2500-CHEQUEAR-FILA-F. EXIT.
005840
005850
005860*---- DESARME DE LA LINEA CRUDA EN CAMPOS Y CAMPOS LOGICOS --------
005870 2550-DESARMAR-FILA-I.
005880
005890     MOVE SPACES TO WS-TAB-CAMPOS
005900     MOVE ZERO   TO WS-CANT-CAMPOS
005910     UNSTRING WS-LINEA-RAW DELIMITED BY WS-FC-DELIMITADOR
005920        INTO WS-CAMPO (01) WS-CAMPO (02) WS-CAMPO (03)
005930             WS-CAMPO (04) WS-CAMPO (05) WS-CAMPO (06)
005940             WS-CAMPO (07) WS-CAMPO (08) WS-CAMPO (09)
005950             WS-CAMPO (10) WS-CAMPO (11) WS-CAMPO (12)
005960             WS-CAMPO (13) WS-CAMPO (14) WS-CAMPO (15)
005970             WS-CAMPO (16) WS-CAMPO (17) WS-CAMPO (18)
005980             WS-CAMPO (19) WS-CAMPO (20)
005990        TALLYING IN WS-CANT-CAMPOS
006000
006010     MOVE SPACES TO WS-FILA-LOGICA
006020     IF WS-FC-COL-ESCENARIO > ZERO
006030        MOVE WS-CAMPO (WS-FC-COL-ESCENARIO) TO WS-FL-ESCENARIO
006040     END-IF
006050     IF WS-FC-COL-REGION > ZERO
006060        MOVE WS-CAMPO (WS-FC-COL-REGION)    TO WS-FL-REGION
006070     END-IF
006080     IF WS-FC-COL-VARIABLE > ZERO
006090        MOVE WS-CAMPO (WS-FC-COL-VARIABLE)  TO WS-FL-VARIABLE
006100     END-IF
006110     IF WS-FC-COL-ITEM > ZERO
006120        MOVE WS-CAMPO (WS-FC-COL-ITEM)      TO WS-FL-ITEM
006130     END-IF
006140     IF WS-FC-COL-UNIDAD > ZERO
006150        MOVE WS-CAMPO (WS-FC-COL-UNIDAD)    TO WS-FL-UNIDAD
006160     END-IF
006170     IF WS-FC-COL-ANIO > ZERO
006180        MOVE WS-CAMPO (WS-FC-COL-ANIO)      TO WS-FL-ANIO
006190     END-IF
006200     IF WS-FC-COL-VALOR > ZERO
006210        MOVE WS-CAMPO (WS-FC-COL-VALOR)     TO WS-FL-VALOR
006220     END-IF.
006230
006240 2550-DESARMAR-FILA-F. EXIT.
006250
006260
006270*---- REGLAS DE NEGOCIO 1 A 9 (PRIMERA QUE FALLA CLASIFICA) -------
006280 2600-CHEQ-ESTRUCTURA-I.
006290
006300     SET WS-FILA-ES-VALIDA TO TRUE
006310     MOVE SPACES TO WS-ISSUE-TEXTO
006320
006330     IF WS-CANT-CAMPOS NOT = WS-CORRECT-NCOLS
006340        MOVE 'Mismatched number of fields' TO WS-ISSUE-TEXTO
006350        MOVE 'N' TO WS-FILA-VALIDA
006360        GO TO 2600-CHEQ-ESTRUCTURA-F
006370     END-IF
006380
006390     IF WS-FL-ESCENARIO = SPACES
006400        MOVE 'Empty scenario field' TO WS-ISSUE-TEXTO
006410        MOVE 'N' TO WS-FILA-VALIDA
006420        GO TO 2600-CHEQ-ESTRUCTURA-F
006430     END-IF
006440     IF WS-FL-REGION = SPACES
006450        MOVE 'Empty region field' TO WS-ISSUE-TEXTO
006460        MOVE 'N' TO WS-FILA-VALIDA
006470        GO TO 2600-CHEQ-ESTRUCTURA-F
006480     END-IF
006490     IF WS-FL-VARIABLE = SPACES
006500        MOVE 'Empty variable field' TO WS-ISSUE-TEXTO
006510        MOVE 'N' TO WS-FILA-VALIDA
006520        GO TO 2600-CHEQ-ESTRUCTURA-F
006530     END-IF
006540     IF WS-FL-ITEM = SPACES
006550        MOVE 'Empty item field' TO WS-ISSUE-TEXTO
006560        MOVE 'N' TO WS-FILA-VALIDA
006570        GO TO 2600-CHEQ-ESTRUCTURA-F
006580     END-IF
006590     IF WS-FL-UNIDAD = SPACES
006600        MOVE 'Empty unit field' TO WS-ISSUE-TEXTO
006610        MOVE 'N' TO WS-FILA-VALIDA
006620        GO TO 2600-CHEQ-ESTRUCTURA-F
006630     END-IF
006640     IF WS-FL-ANIO = SPACES
006650        MOVE 'Empty year field' TO WS-ISSUE-TEXTO
006660        MOVE 'N' TO WS-FILA-VALIDA
006670        GO TO 2600-CHEQ-ESTRUCTURA-F
006680     END-IF
006690     IF WS-FL-ANIO IS NOT NUMERIC
006700        MOVE 'Non-integer year field' TO WS-ISSUE-TEXTO
006710        MOVE 'N' TO WS-FILA-VALIDA
006720        GO TO 2600-CHEQ-ESTRUCTURA-F
006730     END-IF
006740
006750     PERFORM 2620-RESOLVER-VALOR-I THRU 2620-RESOLVER-VALOR-F
006760     IF WS-VALOR-RSLTO IS NOT NUMERIC
006770        MOVE 'Non-numeric value field' TO WS-ISSUE-TEXTO
006780        MOVE 'N' TO WS-FILA-VALIDA
006790        GO TO 2600-CHEQ-ESTRUCTURA-F
006800     END-IF
006810
006820     PERFORM 2640-BUSCAR-LIMITE-I THRU 2640-BUSCAR-LIMITE-F
006830     IF WS-SI-TIENE-LIMITE
006840        IF WS-VALOR-RSLTO-NUM < WS-VALOR-MIN-RSLTO
006850           MOVE WS-VALOR-MIN-RSLTO TO WS-VALOR-MIN-ED
006860           STRING 'Value for variable ' WS-VARIA-RSLTA DELIMITED
006870                     BY SIZE
006880                  ' is smaller than ' DELIMITED BY SIZE
006890                  WS-VALOR-MIN-ED DELIMITED BY SIZE
006900                  ' ' WS-UNIDAD-RSLTA DELIMITED BY SIZE
006910                  INTO WS-ISSUE-TEXTO
006920           MOVE 'N' TO WS-FILA-VALIDA
006930           GO TO 2600-CHEQ-ESTRUCTURA-F
006940        END-IF
006950        IF WS-VALOR-RSLTO-NUM > WS-VALOR-MAX-RSLTO
006960           MOVE WS-VALOR-MAX-RSLTO TO WS-VALOR-MAX-ED
006970           STRING 'Value for variable ' WS-VARIA-RSLTA DELIMITED
006980                     BY SIZE
006990                  ' is greater than ' DELIMITED BY SIZE
007000                  WS-VALOR-MAX-ED DELIMITED BY SIZE
007010                  ' ' WS-UNIDAD-RSLTA DELIMITED BY SIZE
007020                  INTO WS-ISSUE-TEXTO
007030           MOVE 'N' TO WS-FILA-VALIDA
007040        END-IF
007050     END-IF.
007060
007070 2600-CHEQ-ESTRUCTURA-F. EXIT.
007080
007090
007100*---- REGLA 9.A/9.B: RESUELVE VALOR', VARIABLE' Y UNIDAD' ---------
007110 2620-RESOLVER-VALOR-I.
007120
007130     MOVE WS-FL-VALOR TO WS-MINUSC-CAMPO WS-VALOR-RSLTO
007140     INSPECT WS-MINUSC-CAMPO
007150             CONVERTING
007160             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
007170             TO 'abcdefghijklmnopqrstuvwxyz'
007180     MOVE 'N' TO WS-ENCONTRADO
007190     PERFORM 2622-BUSCAR-VALFIX-I THRU 2622-BUSCAR-VALFIX-F
007200             VARYING WS-IX-BUSQUEDA FROM 1 BY 1
007210             UNTIL WS-IX-BUSQUEDA > WS-CANT-FIJA-VALOR
007220                OR WS-SI-ENCONTRADO
007230
007240     MOVE WS-FL-VARIABLE TO WS-VARIA-RSLTA WS-MINUSC-CAMPO
007250     INSPECT WS-MINUSC-CAMPO
007260             CONVERTING
007270             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
007280             TO 'abcdefghijklmnopqrstuvwxyz'
007290     MOVE 'N' TO WS-ENCONTRADO
007300     PERFORM 2624-BUSCAR-CANON-VAR-I THRU 2624-BUSCAR-CANON-VAR-F
007310             VARYING WS-IX-BUSQUEDA FROM 1 BY 1
007320             UNTIL WS-IX-BUSQUEDA > WS-CANT-VARIABLE
007330                OR WS-SI-ENCONTRADO
007340
007350     MOVE WS-FL-UNIDAD TO WS-UNIDAD-RSLTA WS-MINUSC-CAMPO
007360     INSPECT WS-MINUSC-CAMPO
007370             CONVERTING
007380             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
007390             TO 'abcdefghijklmnopqrstuvwxyz'
007400     MOVE 'N' TO WS-ENCONTRADO
007410     PERFORM 2626-BUSCAR-CANON-UNI-I THRU 2626-BUSCAR-CANON-UNI-F
007420             VARYING WS-IX-BUSQUEDA FROM 1 BY 1
007430             UNTIL WS-IX-BUSQUEDA > WS-CANT-UNIDAD
007440                OR WS-SI-ENCONTRADO.
007450
007460 2620-RESOLVER-VALOR-F. EXIT.
007470
007480
007490 2622-BUSCAR-VALFIX-I.
007500
007510     IF WSTF-VALOR-MALO (WS-IX-BUSQUEDA) = WS-MINUSC-CAMPO
007520        MOVE WSTF-VALOR-FIJO (WS-IX-BUSQUEDA) TO WS-VALOR-RSLTO
007530        SET WS-SI-ENCONTRADO TO TRUE
007540     END-IF.
007550
007560 2622-BUSCAR-VALFIX-F. EXIT.
007570
007580
007590 2624-BUSCAR-CANON-VAR-I.
007600
007610     MOVE WST-VARIABLE (WS-IX-BUSQUEDA) TO WS-CELDA-CANON
007620     INSPECT WS-CELDA-CANON
007630             CONVERTING
007640             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
007650             TO 'abcdefghijklmnopqrstuvwxyz'
007660     IF WS-CELDA-CANON = WS-MINUSC-CAMPO
007670        MOVE WST-VARIABLE (WS-IX-BUSQUEDA) TO WS-VARIA-RSLTA
007680        SET WS-SI-ENCONTRADO TO TRUE
007690     END-IF.
007700
007710 2624-BUSCAR-CANON-VAR-F. EXIT.
007720
007730
007740 2626-BUSCAR-CANON-UNI-I.
007750
007760     MOVE WST-UNIDAD (WS-IX-BUSQUEDA) TO WS-CELDA-CANON
007770     INSPECT WS-CELDA-CANON
007780             CONVERTING
007790             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
007800             TO 'abcdefghijklmnopqrstuvwxyz'
007810     IF WS-CELDA-CANON = WS-MINUSC-CAMPO
007820        MOVE WST-UNIDAD (WS-IX-BUSQUEDA) TO WS-UNIDAD-RSLTA
007830        SET WS-SI-ENCONTRADO TO TRUE
007840     END-IF.
007850
007860 2626-BUSCAR-CANON-UNI-F. EXIT.
007870
007880
007890*---- REGLA 9.D: BUSCA LIMITE PARA (VARIABLE', UNIDAD') -----------
007900 2640-BUSCAR-LIMITE-I.
007910
007920     MOVE 'N' TO WS-TIENE-LIMITE
007930     PERFORM 2642-PROBAR-LIMITE-I THRU 2642-PROBAR-LIMITE-F
007940             VARYING WS-IX-BUSQUEDA FROM 1 BY 1
007950             UNTIL WS-IX-BUSQUEDA > WS-CANT-LIMITE
007960                OR WS-SI-TIENE-LIMITE.
007970
007980 2640-BUSCAR-LIMITE-F. EXIT.
007990
008000
008010 2642-PROBAR-LIMITE-I.
008020
008030     IF WSTL-VARIABLE (WS-IX-BUSQUEDA) = WS-VARIA-RSLTA
008040        AND WSTL-UNIDAD (WS-IX-BUSQUEDA) = WS-UNIDAD-RSLTA
008050        MOVE WSTL-VALOR-MIN (WS-IX-BUSQUEDA) TO WS-VALOR-MIN-RSLTO
008060        MOVE WSTL-VALOR-MAX (WS-IX-BUSQUEDA) TO WS-VALOR-MAX-RSLTO
008070        SET WS-SI-TIENE-LIMITE TO TRUE
008080     END-IF.
008090
008100 2642-PROBAR-LIMITE-F. EXIT.
008110
008120
008130*---- GRABACION DE FILA CON PROBLEMA ESTRUCTURAL -------------------
008140 2650-GRABAR-ESTRU-I.
008150
008160     ADD 1 TO WS-CT-ESTRUCTURA
008170     MOVE WS-ROWNUM TO WS-ROWNUM-ED
008180     MOVE SPACES TO REG-ESTRU
008190     STRING WS-ROWNUM-ED DELIMITED BY SIZE
008200            ',' DELIMITED BY SIZE
008210            WS-LINEA-RAW DELIMITED BY SIZE
008220            ',' DELIMITED BY SIZE
008230            WS-ISSUE-TEXTO DELIMITED BY SIZE
008240            INTO REG-ESTRU
008250     WRITE REG-ESTRU.
008260
008270 2650-GRABAR-ESTRU-F. EXIT.
008280
008290
008300*---- CHEQUEO DE ESCENARIO IGNORADO --------------------------------
008310 2700-CHEQ-IGNORADA-I.
008320
008330     MOVE 'N' TO WS-ENCONTRADO
008340     PERFORM 2710-PROBAR-IGNSC-I THRU 2710-PROBAR-IGNSC-F
008350             VARYING WS-IX-BUSQUEDA FROM 1 BY 1
008360             UNTIL WS-IX-BUSQUEDA > WS-CANT-IGNSC
008370                OR WS-SI-ENCONTRADO.
008380
008390 2700-CHEQ-IGNORADA-F. EXIT.
008400
008410
008420 2710-PROBAR-IGNSC-I.
008430
008440     IF WS-IGNSC-ESCENA (WS-IX-BUSQUEDA) = WS-FL-ESCENARIO
008450        SET WS-SI-ENCONTRADO TO TRUE
008460     END-IF.
008470
008480 2710-PROBAR-IGNSC-F. EXIT.
008490
008500
008510 2750-GRABAR-IGNOR-I.
008520
008530     ADD 1 TO WS-CT-IGNORADAS
008540     MOVE WS-ROWNUM TO WS-ROWNUM-ED
008550     MOVE SPACES TO REG-IGNOR
008560     STRING WS-ROWNUM-ED DELIMITED BY SIZE
008570            ',' DELIMITED BY SIZE
008580            WS-LINEA-RAW DELIMITED BY SIZE
008590            INTO REG-IGNOR
008600     WRITE REG-IGNOR.
008610
008620 2750-GRABAR-IGNOR-F. EXIT.
008630
008640
008650*---- CHEQUEO DE DUPLICADO (TEXTO CRUDO DE LA LINEA) --------------
008660 2800-CHEQ-DUPLICADA-I.
008670
008680     MOVE 'N' TO WS-ENCONTRADO
008690     PERFORM 2810-PROBAR-VISTA-I THRU 2810-PROBAR-VISTA-F
008700             VARYING WS-IX-BUSQUEDA FROM 1 BY 1
008710             UNTIL WS-IX-BUSQUEDA > WS-CANT-VISTAS
008720                OR WS-SI-ENCONTRADO
008730
008740     IF NOT WS-SI-ENCONTRADO
008750        IF WS-CANT-VISTAS < 4000
008760           ADD 1 TO WS-CANT-VISTAS
008770           MOVE WS-LINEA-RAW TO WS-VISTA-LINEA (WS-CANT-VISTAS)
008780           MOVE 1 TO WS-VISTA-OCURR (WS-CANT-VISTAS)
008790        END-IF
008800     END-IF.
008810
008820 2800-CHEQ-DUPLICADA-F. EXIT.
008830
008840
008850 2810-PROBAR-VISTA-I.
008860
008870     IF WS-VISTA-LINEA (WS-IX-BUSQUEDA) = WS-LINEA-RAW
008880        ADD 1 TO WS-VISTA-OCURR (WS-IX-BUSQUEDA)
008890        MOVE WS-IX-BUSQUEDA TO WS-IX-VISTA-HALLADA
008900        SET WS-SI-ENCONTRADO TO TRUE
008910     END-IF.
008920
008930 2810-PROBAR-VISTA-F. EXIT.
008940
008950
008960*    USA WS-IX-VISTA-HALLADA (FIJADO POR 2810 AL MOMENTO DEL      *
008970*    MATCH) Y NO WS-IX-BUSQUEDA, PORQUE EL PERFORM VARYING DE      *
008980*    2800 YA LE SUMO 1 AL INDICE ANTES DE DEVOLVER EL CONTROL      *
008990*    (AUDITORIA AGE-01-04).                                        *
009000 2850-GRABAR-DUPLI-I.
009010
009020     ADD 1 TO WS-CT-DUPLICADAS
009030     MOVE WS-ROWNUM TO WS-ROWNUM-ED
009040     MOVE WS-VISTA-OCURR (WS-IX-VISTA-HALLADA) TO WS-VISTA-OCURR-ED
009050     MOVE SPACES TO REG-DUPLI
009060     STRING WS-ROWNUM-ED DELIMITED BY SIZE
009070            ',' DELIMITED BY SIZE
009080            WS-LINEA-RAW DELIMITED BY SIZE
009090            ',' DELIMITED BY SIZE
009100            WS-VISTA-OCURR-ED DELIMITED BY SIZE
009110            INTO REG-DUPLI
009120     WRITE REG-DUPLI.
009130
009140 2850-GRABAR-DUPLI-F. EXIT.
009150
009160
009170*---- FILA ACEPTADA: GRABAR, ACUMULAR ETIQUETAS, REVISAR VALOR ----
009180 2900-ACEPTAR-FILA-I.
009190
009200     ADD 1 TO WS-CT-ACEPTADAS
009210     MOVE SPACES TO REG-ACEPT
009220     MOVE WS-LINEA-RAW TO REG-ACEPT
009230     WRITE REG-ACEPT
009240
009250     PERFORM 2910-LIMPIAR-ETIQUETAS-I THRU 2910-LIMPIAR-ETIQUETAS-F
009260
009270     MOVE WS-LIMPIO-ESCENARIO TO WS-ETIQUETA-ACTUAL
009280     PERFORM 2950-ACUMULAR-DISTINTO-I THRU 2950-ACUMULAR-DISTINTO-F
009290
009300     MOVE 'N' TO WS-ENCONTRADO
009310     MOVE WS-FL-VALOR TO WS-MINUSC-CAMPO
009320     INSPECT WS-MINUSC-CAMPO
009330             CONVERTING
009340             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
009350             TO 'abcdefghijklmnopqrstuvwxyz'
009360     PERFORM 2960-PROBAR-VALFIX-ACEPT-I
009370             THRU 2960-PROBAR-VALFIX-ACEPT-F
009380             VARYING WS-IX-BUSQUEDA FROM 1 BY 1
009390             UNTIL WS-IX-BUSQUEDA > WS-CANT-FIJA-VALOR
009400                OR WS-SI-ENCONTRADO.
009410
009420 2900-ACEPTAR-FILA-F. EXIT.
009430
009440
009450*---- LIMPIA COMILLAS Y BLANCOS DE LAS 6 ETIQUETAS MAPEADAS -------
009460*    ANTES DE ACUMULARLAS EN LOS CONJUNTOS DISTINTOS; MISMO        *
009470*    TRATAMIENTO QUE PGMFMTAG LE DA A LA CELDA EN SU BARRIDO       *
009480*    (AGE-01-02).  EL CAMPO ESCENARIO SIN LIMPIAR SIGUE USANDOSE   *
009490*    TAL CUAL PARA LA COMPARACION CONTRA ESCENARIOS IGNORADOS.     *
009500 2910-LIMPIAR-ETIQUETAS-I.
009510
009520     MOVE WS-FL-ESCENARIO TO WS-LIMPIO-ESCENARIO
009530     INSPECT WS-LIMPIO-ESCENARIO REPLACING ALL '"' BY SPACE
009540     INSPECT WS-LIMPIO-ESCENARIO REPLACING ALL '''' BY SPACE
009550     INSPECT WS-LIMPIO-ESCENARIO REPLACING ALL '`' BY SPACE
009560
009570     MOVE WS-FL-REGION TO WS-LIMPIO-REGION
009580     INSPECT WS-LIMPIO-REGION REPLACING ALL '"' BY SPACE
009590     INSPECT WS-LIMPIO-REGION REPLACING ALL '''' BY SPACE
009600     INSPECT WS-LIMPIO-REGION REPLACING ALL '`' BY SPACE
009610
009620     MOVE WS-FL-VARIABLE TO WS-LIMPIO-VARIABLE
009630     INSPECT WS-LIMPIO-VARIABLE REPLACING ALL '"' BY SPACE
009640     INSPECT WS-LIMPIO-VARIABLE REPLACING ALL '''' BY SPACE
009650     INSPECT WS-LIMPIO-VARIABLE REPLACING ALL '`' BY SPACE
009660
009670     MOVE WS-FL-ITEM TO WS-LIMPIO-ITEM
009680     INSPECT WS-LIMPIO-ITEM REPLACING ALL '"' BY SPACE
009690     INSPECT WS-LIMPIO-ITEM REPLACING ALL '''' BY SPACE
009700     INSPECT WS-LIMPIO-ITEM REPLACING ALL '`' BY SPACE
009710
009720     MOVE WS-FL-UNIDAD TO WS-LIMPIO-UNIDAD
009730     INSPECT WS-LIMPIO-UNIDAD REPLACING ALL '"' BY SPACE
009740     INSPECT WS-LIMPIO-UNIDAD REPLACING ALL '''' BY SPACE
009750     INSPECT WS-LIMPIO-UNIDAD REPLACING ALL '`' BY SPACE
009760
009770     MOVE WS-FL-ANIO TO WS-LIMPIO-ANIO
009780     INSPECT WS-LIMPIO-ANIO REPLACING ALL '"' BY SPACE
009790     INSPECT WS-LIMPIO-ANIO REPLACING ALL '''' BY SPACE
009800     INSPECT WS-LIMPIO-ANIO REPLACING ALL '`' BY SPACE.
009810
009820 2910-LIMPIAR-ETIQUETAS-F. EXIT.
009830
009840
009850 2960-PROBAR-VALFIX-ACEPT-I.
009860
009870     IF WSTF-VALOR-MALO (WS-IX-BUSQUEDA) = WS-MINUSC-CAMPO
009880        PERFORM 2970-GRABAR-BADLB-VALOR-I
009890                THRU 2970-GRABAR-BADLB-VALOR-F
009900        SET WS-SI-ENCONTRADO TO TRUE
009910     END-IF.
009920
009930 2960-PROBAR-VALFIX-ACEPT-F. EXIT.
009940
009950
009960 2970-GRABAR-BADLB-VALOR-I.
009970
009980     MOVE WS-FL-VALOR                       TO WS-HB-ETIQUETA
009990     MOVE 'Value'                            TO WS-HB-COLUMNA
010000     MOVE WSTF-VALOR-FIJO (WS-IX-BUSQUEDA)   TO WS-HB-CORRECCION
010010     PERFORM 2980-GRABAR-BADLB-DEDUP-I THRU 2980-GRABAR-BADLB-DEDUP-F.
010020
010030 2970-GRABAR-BADLB-VALOR-F. EXIT.
010040
010050
010060*---- GRABACION DEDUPLICADA DE HALLAZGOS DE ETIQUETA MALA ---------
010070*    INVOCADA DESDE 2970/7250/7710 EN VEZ DEL WRITE DIRECTO; SOLO  *
010080*    GRABA LA PRIMERA VEZ QUE APARECE LA MISMA ETIQUETA+COLUMNA+   *
010090*    CORRECCION, PARA QUE DDBADLB NO REPITA EL MISMO HALLAZGO UNA  *
010100*    VEZ POR CADA FILA ACEPTADA (AGE-01-02).                       *
010110 2980-GRABAR-BADLB-DEDUP-I.
010120
010130     MOVE 'N' TO WS-ENCONTRADO
010140     PERFORM 2981-PROBAR-BADLB-VISTO-I
010150             THRU 2981-PROBAR-BADLB-VISTO-F
010160             VARYING WS-IX-DEDUP FROM 1 BY 1
010170             UNTIL WS-IX-DEDUP > WS-CANT-BADV
010180                OR WS-SI-ENCONTRADO
010190     IF NOT WS-SI-ENCONTRADO
010200        WRITE REG-BADLB FROM WS-REG-HALLAZGO-MALO
010210        IF WS-CANT-BADV < 2000
010220           ADD 1 TO WS-CANT-BADV
010230           MOVE WS-HB-ETIQUETA   TO WS-BADV-ETIQUETA (WS-CANT-BADV)
010240           MOVE WS-HB-COLUMNA    TO WS-BADV-COLUMNA (WS-CANT-BADV)
010250           MOVE WS-HB-CORRECCION TO WS-BADV-CORRECCION (WS-CANT-BADV)
010260        END-IF
010270     END-IF.
010280
010290 2980-GRABAR-BADLB-DEDUP-F. EXIT.
010300
010310
010320 2981-PROBAR-BADLB-VISTO-I.
010330
010340     IF WS-BADV-ETIQUETA (WS-IX-DEDUP)    = WS-HB-ETIQUETA
010350        AND WS-BADV-COLUMNA (WS-IX-DEDUP)    = WS-HB-COLUMNA
010360        AND WS-BADV-CORRECCION (WS-IX-DEDUP) = WS-HB-CORRECCION
010370        SET WS-SI-ENCONTRADO TO TRUE
010380     END-IF.
010390
010400 2981-PROBAR-BADLB-VISTO-F. EXIT.
010410
010420
010430*---- ACUMULA UNA ETIQUETA EN LOS 6 CONJUNTOS DISTINTOS -----------
010440*    SE LLAMA UNA VEZ POR COLUMNA DESDE 2900, CAMBIANDO EL JUEGO  *
010450*    DE TABLA SEGUN WS-COLUMNA-ACTUAL ANTES DE INVOCAR.            *
010460 2950-ACUMULAR-DISTINTO-I.
010470
010480     MOVE 'N' TO WS-ENCONTRADO
010490     PERFORM 2951-PROBAR-DIST-ESCENA-I
010500             THRU 2951-PROBAR-DIST-ESCENA-F
010510             VARYING WS-IX-BUSQUEDA FROM 1 BY 1
010520             UNTIL WS-IX-BUSQUEDA > WS-CANT-DIST-ESCENA
010530                OR WS-SI-ENCONTRADO
010540     IF NOT WS-SI-ENCONTRADO
010550        AND WS-CANT-DIST-ESCENA < 500
010560        ADD 1 TO WS-CANT-DIST-ESCENA
010570        MOVE WS-ETIQUETA-ACTUAL
010580                TO WS-DIST-ESCENA (WS-CANT-DIST-ESCENA)
010590     END-IF
010600
010610     MOVE 'N' TO WS-ENCONTRADO
010620     MOVE WS-LIMPIO-REGION TO WS-ETIQUETA-ACTUAL
010630     PERFORM 2952-PROBAR-DIST-REGION-I
010640             THRU 2952-PROBAR-DIST-REGION-F
010650             VARYING WS-IX-BUSQUEDA FROM 1 BY 1
010660             UNTIL WS-IX-BUSQUEDA > WS-CANT-DIST-REGION
010670                OR WS-SI-ENCONTRADO
010680     IF NOT WS-SI-ENCONTRADO
010690        AND WS-CANT-DIST-REGION < 500
010700        ADD 1 TO WS-CANT-DIST-REGION
010710        MOVE WS-ETIQUETA-ACTUAL
010720                TO WS-DIST-REGION (WS-CANT-DIST-REGION)
010730     END-IF
010740
010750     MOVE 'N' TO WS-ENCONTRADO
010760     MOVE WS-LIMPIO-VARIABLE TO WS-ETIQUETA-ACTUAL
010770     PERFORM 2953-PROBAR-DIST-VARIA-I
010780             THRU 2953-PROBAR-DIST-VARIA-F
010790             VARYING WS-IX-BUSQUEDA FROM 1 BY 1
010800             UNTIL WS-IX-BUSQUEDA > WS-CANT-DIST-VARIA
010810                OR WS-SI-ENCONTRADO
010820     IF NOT WS-SI-ENCONTRADO
010830        AND WS-CANT-DIST-VARIA < 300
010840        ADD 1 TO WS-CANT-DIST-VARIA
010850        MOVE WS-ETIQUETA-ACTUAL
010860                TO WS-DIST-VARIA (WS-CANT-DIST-VARIA)
010870     END-IF
010880
010890     MOVE 'N' TO WS-ENCONTRADO
010900     MOVE WS-LIMPIO-ITEM TO WS-ETIQUETA-ACTUAL
010910     PERFORM 2954-PROBAR-DIST-ITEM-I
010920             THRU 2954-PROBAR-DIST-ITEM-F
010930             VARYING WS-IX-BUSQUEDA FROM 1 BY 1
010940             UNTIL WS-IX-BUSQUEDA > WS-CANT-DIST-ITEM
010950                OR WS-SI-ENCONTRADO
010960     IF NOT WS-SI-ENCONTRADO
010970        AND WS-CANT-DIST-ITEM < 300
010980        ADD 1 TO WS-CANT-DIST-ITEM
010990        MOVE WS-ETIQUETA-ACTUAL
011000                TO WS-DIST-ITEM (WS-CANT-DIST-ITEM)
011010     END-IF
011020
011030     MOVE 'N' TO WS-ENCONTRADO
011040     MOVE WS-LIMPIO-UNIDAD TO WS-ETIQUETA-ACTUAL
011050     PERFORM 2955-PROBAR-DIST-UNIDAD-I
011060             THRU 2955-PROBAR-DIST-UNIDAD-F
011070             VARYING WS-IX-BUSQUEDA FROM 1 BY 1
011080             UNTIL WS-IX-BUSQUEDA > WS-CANT-DIST-UNIDAD
011090                OR WS-SI-ENCONTRADO
011100     IF NOT WS-SI-ENCONTRADO
011110        AND WS-CANT-DIST-UNIDAD < 100
011120        ADD 1 TO WS-CANT-DIST-UNIDAD
011130        MOVE WS-ETIQUETA-ACTUAL
011140                TO WS-DIST-UNIDAD (WS-CANT-DIST-UNIDAD)
011150     END-IF
011160
011170     MOVE 'N' TO WS-ENCONTRADO
011180     MOVE WS-LIMPIO-ANIO TO WS-ETIQUETA-ACTUAL
011190     PERFORM 2956-PROBAR-DIST-ANIO-I
011200             THRU 2956-PROBAR-DIST-ANIO-F
011210             VARYING WS-IX-BUSQUEDA FROM 1 BY 1
011220             UNTIL WS-IX-BUSQUEDA > WS-CANT-DIST-ANIO
011230                OR WS-SI-ENCONTRADO
011240     IF NOT WS-SI-ENCONTRADO
011250        AND WS-CANT-DIST-ANIO < 200
011260        ADD 1 TO WS-CANT-DIST-ANIO
011270        MOVE WS-ETIQUETA-ACTUAL
011280                TO WS-DIST-ANIO (WS-CANT-DIST-ANIO)
011290     END-IF.
011300
011310 2950-ACUMULAR-DISTINTO-F. EXIT.
011320
011330
011340 2951-PROBAR-DIST-ESCENA-I.
011350
011360     IF WS-DIST-ESCENA (WS-IX-BUSQUEDA) = WS-ETIQUETA-ACTUAL
011370        SET WS-SI-ENCONTRADO TO TRUE
011380     END-IF.
011390
011400 2951-PROBAR-DIST-ESCENA-F. EXIT.
011410
011420
011430 2952-PROBAR-DIST-REGION-I.
011440
011450     IF WS-DIST-REGION (WS-IX-BUSQUEDA) = WS-ETIQUETA-ACTUAL
011460        SET WS-SI-ENCONTRADO TO TRUE
011470     END-IF.
011480
011490 2952-PROBAR-DIST-REGION-F. EXIT.
011500
011510
011520 2953-PROBAR-DIST-VARIA-I.
011530
011540     IF WS-DIST-VARIA (WS-IX-BUSQUEDA) = WS-ETIQUETA-ACTUAL
011550        SET WS-SI-ENCONTRADO TO TRUE
011560     END-IF.
011570
011580 2953-PROBAR-DIST-VARIA-F. EXIT.
011590
011600
011610 2954-PROBAR-DIST-ITEM-I.
011620
011630     IF WS-DIST-ITEM (WS-IX-BUSQUEDA) = WS-ETIQUETA-ACTUAL
011640        SET WS-SI-ENCONTRADO TO TRUE
011650     END-IF.
011660
011670 2954-PROBAR-DIST-ITEM-F. EXIT.
011680
011690
011700 2955-PROBAR-DIST-UNIDAD-I.
011710
011720     IF WS-DIST-UNIDAD (WS-IX-BUSQUEDA) = WS-ETIQUETA-ACTUAL
011730        SET WS-SI-ENCONTRADO TO TRUE
011740     END-IF.
011750
011760 2955-PROBAR-DIST-UNIDAD-F. EXIT.
011770
011780
011790 2956-PROBAR-DIST-ANIO-I.
011800
011810     IF WS-DIST-ANIO (WS-IX-BUSQUEDA) = WS-ETIQUETA-ACTUAL
011820        SET WS-SI-ENCONTRADO TO TRUE
011830     END-IF.
011840
011850 2956-PROBAR-DIST-ANIO-F. EXIT.
011860
011870
011880*---- PASO 3: LABELCHECK SOBRE LOS CONJUNTOS DE ETIQUETAS ---------
011890 7000-DIAGNOSTICO-I.
011900
011910     PERFORM 7100-DIAG-ESCENA-I THRU 7100-DIAG-ESCENA-F
011920             VARYING WS-IX-COL FROM 1 BY 1
011930             UNTIL WS-IX-COL > WS-CANT-DIST-ESCENA
011940
011950     PERFORM 7200-DIAG-REGION-I THRU 7200-DIAG-REGION-F
011960             VARYING WS-IX-COL FROM 1 BY 1
011970             UNTIL WS-IX-COL > WS-CANT-DIST-REGION
011980
011990     PERFORM 7300-DIAG-VARIA-I  THRU 7300-DIAG-VARIA-F
012000             VARYING WS-IX-COL FROM 1 BY 1
012010             UNTIL WS-IX-COL > WS-CANT-DIST-VARIA
012020
012030     PERFORM 7400-DIAG-ITEM-I   THRU 7400-DIAG-ITEM-F
012040             VARYING WS-IX-COL FROM 1 BY 1
012050             UNTIL WS-IX-COL > WS-CANT-DIST-ITEM
012060
012070     PERFORM 7500-DIAG-UNIDAD-I THRU 7500-DIAG-UNIDAD-F
012080             VARYING WS-IX-COL FROM 1 BY 1
012090             UNTIL WS-IX-COL > WS-CANT-DIST-UNIDAD
012100
012110     PERFORM 7600-DIAG-ANIO-I   THRU 7600-DIAG-ANIO-F
012120             VARYING WS-IX-COL FROM 1 BY 1
012130             UNTIL WS-IX-COL > WS-CANT-DIST-ANIO.
012140
012150 7000-DIAGNOSTICO-F. EXIT.
012160
012170
012180 7100-DIAG-ESCENA-I.
012190
012200     MOVE WS-DIST-ESCENA (WS-IX-COL) TO WS-ETIQUETA-ACTUAL
012210     MOVE 'Scenario' TO WS-COLUMNA-ACTUAL
012220     MOVE 'N' TO WS-ENCONTRADO
012230     PERFORM 7700-CLASIFICAR-TABLA-I THRU 7700-CLASIFICAR-TABLA-F
012240             VARYING WS-IX-BUSQUEDA FROM 1 BY 1
012250             UNTIL WS-IX-BUSQUEDA > WS-CANT-ESCENARIO
012260                OR WS-SI-ENCONTRADO
012270     IF NOT WS-SI-ENCONTRADO
012280        PERFORM 7800-GRABAR-UNKLB-I THRU 7800-GRABAR-UNKLB-F
012290     END-IF.
012300
012310 7100-DIAG-ESCENA-F. EXIT.
012320
012330
012340 7200-DIAG-REGION-I.
012350
012360     MOVE WS-DIST-REGION (WS-IX-COL) TO WS-ETIQUETA-ACTUAL
012370     MOVE 'Region' TO WS-COLUMNA-ACTUAL
012380     MOVE 'N' TO WS-ENCONTRADO
012390     PERFORM 7700-CLASIFICAR-TABLA-I THRU 7700-CLASIFICAR-TABLA-F
012400             VARYING WS-IX-BUSQUEDA FROM 1 BY 1
012410             UNTIL WS-IX-BUSQUEDA > WS-CANT-REGION
012420                OR WS-SI-ENCONTRADO
012430     IF NOT WS-SI-ENCONTRADO
012440        PERFORM 7250-PROBAR-REGFIX-I THRU 7250-PROBAR-REGFIX-F
012450                VARYING WS-IX-BUSQUEDA FROM 1 BY 1
012460                UNTIL WS-IX-BUSQUEDA > WS-CANT-FIJA-REGION
012470                   OR WS-SI-ENCONTRADO
012480     END-IF
012490     IF NOT WS-SI-ENCONTRADO
012500        PERFORM 7800-GRABAR-UNKLB-I THRU 7800-GRABAR-UNKLB-F
012510     END-IF.
012520
012530 7200-DIAG-REGION-F. EXIT.
012540
012550
012560 7250-PROBAR-REGFIX-I.
012570
012580     MOVE WS-ETIQUETA-ACTUAL TO WS-MINUSC-CAMPO
012590     INSPECT WS-MINUSC-CAMPO
012600             CONVERTING
012610             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
012620             TO 'abcdefghijklmnopqrstuvwxyz'
012630     IF WSTF-REGION-MALA (WS-IX-BUSQUEDA) = WS-MINUSC-CAMPO
012640        MOVE WS-ETIQUETA-ACTUAL TO WS-HB-ETIQUETA
012650        MOVE WS-COLUMNA-ACTUAL TO WS-HB-COLUMNA
012660        MOVE WSTF-REGION-FIJA (WS-IX-BUSQUEDA) TO WS-HB-CORRECCION
012670        PERFORM 2980-GRABAR-BADLB-DEDUP-I THRU 2980-GRABAR-BADLB-DEDUP-F
012680        SET WS-SI-ENCONTRADO TO TRUE
012690     END-IF.
012700
012710 7250-PROBAR-REGFIX-F. EXIT.
012720
012730
012740 7300-DIAG-VARIA-I.
012750
012760     MOVE WS-DIST-VARIA (WS-IX-COL) TO WS-ETIQUETA-ACTUAL
012770     MOVE 'Variable' TO WS-COLUMNA-ACTUAL
012780     MOVE 'N' TO WS-ENCONTRADO
012790     PERFORM 7700-CLASIFICAR-TABLA-I THRU 7700-CLASIFICAR-TABLA-F
012800             VARYING WS-IX-BUSQUEDA FROM 1 BY 1
012810             UNTIL WS-IX-BUSQUEDA > WS-CANT-VARIABLE
012820                OR WS-SI-ENCONTRADO
012830     IF NOT WS-SI-ENCONTRADO
012840        PERFORM 7800-GRABAR-UNKLB-I THRU 7800-GRABAR-UNKLB-F
012850     END-IF.
012860
012870 7300-DIAG-VARIA-F. EXIT.
012880
012890
012900 7400-DIAG-ITEM-I.
012910
012920     MOVE WS-DIST-ITEM (WS-IX-COL) TO WS-ETIQUETA-ACTUAL
012930     MOVE 'Item' TO WS-COLUMNA-ACTUAL
012940     MOVE 'N' TO WS-ENCONTRADO
012950     PERFORM 7700-CLASIFICAR-TABLA-I THRU 7700-CLASIFICAR-TABLA-F
012960             VARYING WS-IX-BUSQUEDA FROM 1 BY 1
012970             UNTIL WS-IX-BUSQUEDA > WS-CANT-ITEM
012980                OR WS-SI-ENCONTRADO
012990     IF NOT WS-SI-ENCONTRADO
013000        PERFORM 7800-GRABAR-UNKLB-I THRU 7800-GRABAR-UNKLB-F
013010     END-IF.
013020
013030 7400-DIAG-ITEM-F. EXIT.
013040
013050
013060 7500-DIAG-UNIDAD-I.
013070
013080     MOVE WS-DIST-UNIDAD (WS-IX-COL) TO WS-ETIQUETA-ACTUAL
013090     MOVE 'Unit' TO WS-COLUMNA-ACTUAL
013100     MOVE 'N' TO WS-ENCONTRADO
013110     PERFORM 7700-CLASIFICAR-TABLA-I THRU 7700-CLASIFICAR-TABLA-F
013120             VARYING WS-IX-BUSQUEDA FROM 1 BY 1
013130             UNTIL WS-IX-BUSQUEDA > WS-CANT-UNIDAD
013140                OR WS-SI-ENCONTRADO
013150     IF NOT WS-SI-ENCONTRADO
013160        PERFORM 7800-GRABAR-UNKLB-I THRU 7800-GRABAR-UNKLB-F
013170     END-IF.
013180
013190 7500-DIAG-UNIDAD-F. EXIT.
013200
013210
013220*---- ANIOS DESCONOCIDOS: INFORMATIVO, NO BLOQUEA LA FILA ---------
013230 7600-DIAG-ANIO-I.
013240
013250     MOVE 'N' TO WS-ENCONTRADO
013260     PERFORM 7650-PROBAR-ANIO-VALIDO-I
013270             THRU 7650-PROBAR-ANIO-VALIDO-F
013280             VARYING WS-IX-BUSQUEDA FROM 1 BY 1
013290             UNTIL WS-IX-BUSQUEDA > WS-CANT-ANIO
013300                OR WS-SI-ENCONTRADO
013310     IF NOT WS-SI-ENCONTRADO
013320        MOVE WS-DIST-ANIO (WS-IX-COL) TO REG-UNKYR
013330        WRITE REG-UNKYR
013340     END-IF.
013350
013360 7600-DIAG-ANIO-F. EXIT.
013370
013380
013390 7650-PROBAR-ANIO-VALIDO-I.
013400
013410     IF WST-ANIO (WS-IX-BUSQUEDA) = WS-DIST-ANIO (WS-IX-COL)
013420        SET WS-SI-ENCONTRADO TO TRUE
013430     END-IF.
013440
013450 7650-PROBAR-ANIO-VALIDO-F. EXIT.
013460
013470
013480*---- CLASIFICACION GENERICA CONTRA UNA TABLA DE ETIQUETAS -------
013490*    USADA POR 7100/7200/7300/7400/7500 CON LA TABLA QUE          *
013500*    CORRESPONDA, RECORRIDA DESDE EL LLAMADOR VIA WS-IX-BUSQUEDA. *
013510 7700-CLASIFICAR-TABLA-I.
013520
013530     PERFORM 7710-COMPARAR-CANON-I THRU 7710-COMPARAR-CANON-F.
013540
013550 7700-CLASIFICAR-TABLA-F. EXIT.
013560
013570
013580 7710-COMPARAR-CANON-I.
013590
013600     EVALUATE WS-COLUMNA-ACTUAL
013610        WHEN 'Scenario'
013620           MOVE WST-ESCENARIO (WS-IX-BUSQUEDA) TO WS-CELDA-CANON
013630        WHEN 'Region'
013640           MOVE WST-REGION    (WS-IX-BUSQUEDA) TO WS-CELDA-CANON
013650        WHEN 'Variable'
013660           MOVE WST-VARIABLE  (WS-IX-BUSQUEDA) TO WS-CELDA-CANON
013670        WHEN 'Item'
013680           MOVE WST-ITEM      (WS-IX-BUSQUEDA) TO WS-CELDA-CANON
013690        WHEN 'Unit'
013700           MOVE WST-UNIDAD    (WS-IX-BUSQUEDA) TO WS-CELDA-CANON
013710     END-EVALUATE
013720
013730     IF WS-CELDA-CANON = WS-ETIQUETA-ACTUAL
013740        MOVE 'S' TO WS-ENCONTRADO
013750        GO TO 7710-COMPARAR-CANON-F
013760     END-IF
013770
013780     MOVE WS-CELDA-CANON TO WS-MINUSC-CAMPO
013790     MOVE WS-ETIQUETA-ACTUAL TO WS-CELDA-2DA
013800     INSPECT WS-MINUSC-CAMPO
013810             CONVERTING
013820             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
013830             TO 'abcdefghijklmnopqrstuvwxyz'
013840     INSPECT WS-CELDA-2DA
013850             CONVERTING
013860             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
013870             TO 'abcdefghijklmnopqrstuvwxyz'
013880
013890     IF WS-MINUSC-CAMPO = WS-CELDA-2DA
013900        MOVE WS-ETIQUETA-ACTUAL TO WS-HB-ETIQUETA
013910        MOVE WS-COLUMNA-ACTUAL  TO WS-HB-COLUMNA
013920        MOVE WS-CELDA-CANON     TO WS-HB-CORRECCION
013930        PERFORM 2980-GRABAR-BADLB-DEDUP-I THRU 2980-GRABAR-BADLB-DEDUP-F
013940        SET WS-SI-ENCONTRADO TO TRUE
013950     END-IF.
013960
013970 7710-COMPARAR-CANON-F. EXIT.
013980
013990
014000*---- ETIQUETA NO ENCONTRADA EN NINGUNA TABLA: DESCONOCIDA --------
014010*    INVOCADA POR 7100/7300/7400/7500 CUANDO WS-SI-ENCONTRADO SIGUE  *
014020*    EN 'N' AL AGOTARSE LA BUSQUEDA EN 7700; 7200 LA INVOCA SOLO SI  *
014030*    TAMPOCO HUBO MATCH EN LA VUELTA ADICIONAL POR REGFIX (7250).    *
014040 7800-GRABAR-UNKLB-I.
014050
014060     MOVE WS-ETIQUETA-ACTUAL TO WS-HU-ETIQUETA
014070     MOVE WS-COLUMNA-ACTUAL  TO WS-HU-COLUMNA
014080     PERFORM 7900-PARECIDO-ORTOGRAFICO-I
014090             THRU 7900-PARECIDO-ORTOGRAFICO-F
014100     MOVE WS-MEJOR-PARECIDO TO WS-HU-PARECIDA
014110     MOVE SPACES TO WS-HU-FIJA
014120     SET WS-HU-ANULA-NO TO TRUE
014130     PERFORM 7850-GRABAR-UNKLB-DEDUP-I THRU 7850-GRABAR-UNKLB-DEDUP-F.
014140
014150 7800-GRABAR-UNKLB-F. EXIT.
014160
014170
014180*---- GRABACION DEDUPLICADA DE HALLAZGOS DE ETIQUETA DESCONOCIDA --
014190*    INVOCADA DESDE 7800 EN VEZ DEL WRITE DIRECTO; SOLO GRABA LA   *
014200*    PRIMERA VEZ QUE APARECE LA MISMA ETIQUETA+COLUMNA, PARA QUE   *
014210*    DDUNKLB NO REPITA EL MISMO HALLAZGO UNA VEZ POR CADA FILA     *
014220*    ACEPTADA (AGE-01-02).                                        *
014230 7850-GRABAR-UNKLB-DEDUP-I.
014240
014250     MOVE 'N' TO WS-ENCONTRADO
014260     PERFORM 7851-PROBAR-UNKLB-VISTO-I
014270             THRU 7851-PROBAR-UNKLB-VISTO-F
014280             VARYING WS-IX-DEDUP FROM 1 BY 1
014290             UNTIL WS-IX-DEDUP > WS-CANT-UNKV
014300                OR WS-SI-ENCONTRADO
014310     IF NOT WS-SI-ENCONTRADO
014320        WRITE REG-UNKLB FROM WS-REG-HALLAZGO-DESCON
014330        IF WS-CANT-UNKV < 2000
014340           ADD 1 TO WS-CANT-UNKV
014350           MOVE WS-HU-ETIQUETA TO WS-UNKV-ETIQUETA (WS-CANT-UNKV)
014360           MOVE WS-HU-COLUMNA  TO WS-UNKV-COLUMNA (WS-CANT-UNKV)
014370        END-IF
014380     END-IF.
014390
014400 7850-GRABAR-UNKLB-DEDUP-F. EXIT.
014410
014420
014430 7851-PROBAR-UNKLB-VISTO-I.
014440
014450     IF WS-UNKV-ETIQUETA (WS-IX-DEDUP) = WS-HU-ETIQUETA
014460        AND WS-UNKV-COLUMNA (WS-IX-DEDUP) = WS-HU-COLUMNA
014470        SET WS-SI-ENCONTRADO TO TRUE
014480     END-IF.
014490
014500 7851-PROBAR-UNKLB-VISTO-F. EXIT.
014510
014520
014530*---- PARECIDO ORTOGRAFICO: COINCIDENCIA POSICION A POSICION -----
014540*    PUNTAJE = CANTIDAD DE CARACTERES IGUALES EN LA MISMA         *
014550*    POSICION SOBRE EL LARGO COMUN; GANA LA ETIQUETA VALIDA DE    *
014560*    MAYOR PUNTAJE CONTRA LA ETIQUETA RECIBIDA.                   *
014570 7900-PARECIDO-ORTOGRAFICO-I.
014580
014590     MOVE SPACES TO WS-MEJOR-PARECIDO
014600     MOVE ZERO   TO WS-MEJOR-PUNTAJE
014610
014620     EVALUATE WS-COLUMNA-ACTUAL
014630        WHEN 'Scenario'
014640           PERFORM 7910-PUNTAJE-ESCENA-I THRU 7910-PUNTAJE-ESCENA-F
014650                   VARYING WS-IX-BUSQUEDA FROM 1 BY 1
014660                   UNTIL WS-IX-BUSQUEDA > WS-CANT-ESCENARIO
014670        WHEN 'Region'
014680           PERFORM 7920-PUNTAJE-REGION-I THRU 7920-PUNTAJE-REGION-F
014690                   VARYING WS-IX-BUSQUEDA FROM 1 BY 1
014700                   UNTIL WS-IX-BUSQUEDA > WS-CANT-REGION
014710        WHEN 'Variable'
014720           PERFORM 7930-PUNTAJE-VARIA-I  THRU 7930-PUNTAJE-VARIA-F
014730                   VARYING WS-IX-BUSQUEDA FROM 1 BY 1
014740                   UNTIL WS-IX-BUSQUEDA > WS-CANT-VARIABLE
014750        WHEN 'Item'
014760           PERFORM 7940-PUNTAJE-ITEM-I   THRU 7940-PUNTAJE-ITEM-F
014770                   VARYING WS-IX-BUSQUEDA FROM 1 BY 1
014780                   UNTIL WS-IX-BUSQUEDA > WS-CANT-ITEM
014790        WHEN 'Unit'
014800           PERFORM 7950-PUNTAJE-UNIDAD-I THRU 7950-PUNTAJE-UNIDAD-F
014810                   VARYING WS-IX-BUSQUEDA FROM 1 BY 1
014820                   UNTIL WS-IX-BUSQUEDA > WS-CANT-UNIDAD
014830     END-EVALUATE.
014840
014850 7900-PARECIDO-ORTOGRAFICO-F. EXIT.
014860
014870
014880 7910-PUNTAJE-ESCENA-I.
014890
014900     MOVE WST-ESCENARIO (WS-IX-BUSQUEDA) TO WS-CELDA-CANON
014910     PERFORM 7960-CALCULAR-PUNTAJE-I THRU 7960-CALCULAR-PUNTAJE-F.
014920
014930 7910-PUNTAJE-ESCENA-F. EXIT.
014940
014950
014960 7920-PUNTAJE-REGION-I.
014970
014980     MOVE WST-REGION (WS-IX-BUSQUEDA) TO WS-CELDA-CANON
014990     PERFORM 7960-CALCULAR-PUNTAJE-I THRU 7960-CALCULAR-PUNTAJE-F.
015000
015010 7920-PUNTAJE-REGION-F. EXIT.
015020
015030
015040 7930-PUNTAJE-VARIA-I.
015050
015060     MOVE WST-VARIABLE (WS-IX-BUSQUEDA) TO WS-CELDA-CANON
015070     PERFORM 7960-CALCULAR-PUNTAJE-I THRU 7960-CALCULAR-PUNTAJE-F.
015080
015090 7930-PUNTAJE-VARIA-F. EXIT.
015100
015110
015120 7940-PUNTAJE-ITEM-I.
015130
015140     MOVE WST-ITEM (WS-IX-BUSQUEDA) TO WS-CELDA-CANON
015150     PERFORM 7960-CALCULAR-PUNTAJE-I THRU 7960-CALCULAR-PUNTAJE-F.
015160
015170 7940-PUNTAJE-ITEM-F. EXIT.
015180
015190
015200 7950-PUNTAJE-UNIDAD-I.
015210
015220     MOVE WST-UNIDAD (WS-IX-BUSQUEDA) TO WS-CELDA-CANON
015230     PERFORM 7960-CALCULAR-PUNTAJE-I THRU 7960-CALCULAR-PUNTAJE-F.
015240
015250 7950-PUNTAJE-UNIDAD-F. EXIT.
015260
015270
015280 7960-CALCULAR-PUNTAJE-I.
015290
015300     MOVE ZERO TO WS-PUNTAJE-ACTUAL
015310     MOVE 30   TO WS-LARGO-COMPARAR
015320     PERFORM 7970-COMPARAR-CARACTER-I THRU 7970-COMPARAR-CARACTER-F
015330             VARYING WS-IX-CARACTER FROM 1 BY 1
015340             UNTIL WS-IX-CARACTER > WS-LARGO-COMPARAR
015350
015360     IF WS-PUNTAJE-ACTUAL > WS-MEJOR-PUNTAJE
015370        MOVE WS-PUNTAJE-ACTUAL TO WS-MEJOR-PUNTAJE
015380        MOVE WS-CELDA-CANON    TO WS-MEJOR-PARECIDO
015390     END-IF.
015400
015410 7960-CALCULAR-PUNTAJE-F. EXIT.
015420
015430
015440 7970-COMPARAR-CARACTER-I.
015450
015460     IF WS-CELDA-CANON (WS-IX-CARACTER:1)
015470        = WS-ETIQUETA-ACTUAL (WS-IX-CARACTER:1)
015480        ADD 1 TO WS-PUNTAJE-ACTUAL
015490     END-IF.
015500
015510 7970-COMPARAR-CARACTER-F. EXIT.
015520
015530
015540*---- GRABACION DE LA FICHA DE CONTADORES Y CIERRE DE ARCHIVOS ---
015550 9999-FINAL-I.
015560
015570     OPEN OUTPUT F-COUNT
015580
015590     MOVE ZERO TO WS-CT-ANULADAS
015600     WRITE REG-COUNT FROM WS-FICHA-CONTADORES
015610
015620     CLOSE F-ENTRADA F-ESTRU F-IGNOR F-DUPLI F-ACEPT
015630           F-BADLB F-UNKLB F-UNKYR F-COUNT.
015640
015650 9999-FINAL-F. EXIT.
