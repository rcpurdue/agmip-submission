000100******************************************************************
000110*    COPY HALUNK                                                *
000120*    LAYOUT HALLAZGO DE ETIQUETA DESCONOCIDA                    *
000130*    LARGO REGISTRO = 108 BYTES                                 *
000140*------------------------------------------------------------- *
000150*    UNA ETIQUETA "DESCONOCIDA" NO TIENE CORRESPONDENCIA NI     *
000160*    EXACTA NI POR MAYUSCULA/MINUSCULA EN LA TABLA VALIDA.      *
000170*    EL CAMPO WS-HU-FIJA Y WS-HU-ANULA SE DEJAN EN BLANCO POR   *
000180*    PGMVALID; LOS COMPLETA EL ANALISTA ANTES DE QUE PGMARMSA   *
000190*    Y PGMREFIL VUELVAN A LEER ESTE ARCHIVO.                    *
000200*------------------------------------------------------------- *
000210*    89/11/16  RCV  AGE0004  ALTA INICIAL DEL COPY.             *
000220*    94/02/08  HBG  AGE0033  SE ACLARA EN COMENTARIO EL USO DE  *
000230*                            WS-HU-ANULA COMO REVISION MANUAL.  *
000240******************************************************************
000250 01  WS-REG-HALLAZGO-DESCON.
000260     03  WS-HU-ETIQUETA          PIC X(30)    VALUE SPACES.
000270     03  WS-HU-COLUMNA           PIC X(08)    VALUE SPACES.
000280     03  WS-HU-PARECIDA          PIC X(30)    VALUE SPACES.
000290     03  WS-HU-FIJA              PIC X(30)    VALUE SPACES.
000300     03  WS-HU-ANULA             PIC X(01)    VALUE 'N'.
000310         88  WS-HU-ANULA-SI             VALUE 'Y'.
000320         88  WS-HU-ANULA-NO             VALUE 'N'.
000330     03  FILLER                  PIC X(16)    VALUE SPACES.
