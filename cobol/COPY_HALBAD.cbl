000100******************************************************************
000110*    COPY HALBAD                                                *
000120*    LAYOUT HALLAZGO DE ETIQUETA MALA (AUTOCORREGIBLE)          *
000130*    LARGO REGISTRO = 76 BYTES                                  *
000140*------------------------------------------------------------- *
000150*    UNA ETIQUETA "MALA" ES AQUELLA CUYA ORTOGRAFIA COINCIDE    *
000160*    CON UNA ETIQUETA VALIDA IGNORANDO MAYUSCULAS/MINUSCULAS,   *
000170*    O CUYO VALOR DE REGION/VALOR FIGURA EN LA TABLA DE FIJAS.  *
000180*------------------------------------------------------------- *
000190*    89/11/16  RCV  AGE0003  ALTA INICIAL DEL COPY.             *
000200******************************************************************
000210 01  WS-REG-HALLAZGO-MALO.
000220     03  WS-HB-ETIQUETA          PIC X(30)    VALUE SPACES.
000230     03  WS-HB-COLUMNA           PIC X(08)    VALUE SPACES.
000240     03  WS-HB-CORRECCION        PIC X(30)    VALUE SPACES.
000250     03  FILLER                  PIC X(08)    VALUE SPACES.
