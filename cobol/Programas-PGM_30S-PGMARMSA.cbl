000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.          PGMARMSA.
000120 AUTHOR.              R. C. VILLANUEVA.
000130 INSTALLATION.        DIRECCION DE SISTEMAS - AREA BATCH.
000140 DATE-WRITTEN.        90/04/02.
000150 DATE-COMPILED.
000160 SECURITY.            USO INTERNO - PROYECTO AGMIP.
000170******************************************************************
000180*    PGMARMSA  -  ARMADO DEL ARCHIVO DE SALIDA PROCESADO          *
000190*    ===========================================================*
000200*    PASO 1: CARGA DE LOS MAPAS DE CORRECCION POR COLUMNA (DDBADLB*
000210*    Y DDUNKLB CON FIJA NO BLANCO) Y DE LOS CONJUNTOS DE ANULACION*
000220*    POR COLUMNA (DDUNKLB CON FIJA BLANCO Y ANULA = N).            *
000230*    PASO 2: BARRIDO DE DDACEPT (FILAS ACEPTADAS POR PGMVALID);    *
000240*    SE DESARMA CADA LINEA CON LA FICHA DE FORMATO (DDFMTCT), SE   *
000250*    REORDENA A LAS 8 COLUMNAS ESTANDAR CON EL MODELO AL FRENTE,   *
000260*    SE APLICAN LAS CORRECCIONES Y LUEGO LAS ANULACIONES; LAS QUE  *
000270*    SOBREVIVEN SE GRABAN EN DDSALID.                              *
000280*    PASO 3: SE ACUMULAN LAS LISTAS DE ETIQUETAS UNICAS DE LAS     *
000290*    FILAS SOBREVIVIENTES (DDUNIQL) Y SE CUENTAN LAS ETIQUETAS     *
000300*    DESCONOCIDAS ANULADAS POR EL ANALISTA (OVERRIDDEN-LABELS).    *
000310*------------------------------------------------------------- *
000320*    REGISTRO DE CAMBIOS                                        *
000330*    90/04/02  RCV  AGE0018  ALTA INICIAL.  REORDEN DE COLUMNAS  *
000340*                            Y APLICACION DE CORRECCIONES.       *
000350*    90/09/11  RCV  AGE0020  SE AGREGA EL CONJUNTO DE ANULACION  *
000360*                            POR COLUMNA (ETIQUETA DESCONOCIDA   *
000370*                            SIN FIJA Y SIN ANULAR A MANO).      *
000380*    92/02/17  RCV  AGE0022  SE AGREGAN LAS LISTAS DE ETIQUETAS  *
000390*                            UNICAS (DDUNIQL) PARA EL RESUMEN.    *
000400*    94/05/30  HBG  AGE0031  SE AGREGA EL CONTADOR DE ETIQUETAS  *
000410*                            DESCONOCIDAS ANULADAS (OVERRIDDEN-  *
000420*                            LABELS), PEDIDO DEL AREA DE CALIDAD.*
000430*    98/12/11  HBG  AGE0042  AMPLIACION DE CONTADORES A 4 DIGITOS*
000440*                            COMP - PREPARACION Y2K.             *
000450*    99/09/02  LQP  AGE0048  SE LEE Y REGRABA DDCOUNT PARA DEJAR *
000460*                            EN WS-CT-ANULADAS EL OVERRIDDEN-     *
000470*                            LABELS REAL; PGMVALID SOLO LO DEJABA*
000480*                            EN CERO (PEDIDO PGMRESUM/AGE-99-05).*
000490*    00/03/14  MTV  AGE0049  SE AGREGA DIAGNOSTICO DE ERROR EN LA*
000500*                            LECTURA DE DDCOUNT (ANTES SOLO SE   *
000510*                            VALIDABA EL OPEN); PEDIDO DE SOPORTE*
000520*                            AGE-00-02.                           *
000530*    01/03/11  LQP  AGE0058  LAS LISTAS DE UNICAS SALIAN EN ORDEN*
000540*                            DE PRIMERA APARICION; SE AGREGA EL  *
000550*                            PASO 8000 QUE LAS ORDENA POR BURBUJA*
000560*                            ANTES DE GRABAR DDUNIQL, PEDIDO DE  *
000570*                            AUDITORIA (AGE-01-05).               *
000580******************************************************************
000590
000600*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000610 ENVIRONMENT DIVISION.
000620 CONFIGURATION SECTION.
000630
000640 SPECIAL-NAMES.
000650     C01 IS TOP-OF-FORM.
000660
000670 INPUT-OUTPUT SECTION.
000680 FILE-CONTROL.
000690     SELECT F-FMTCTL   ASSIGN DDFMTCT
000700            FILE STATUS IS FS-FMTCTL.
000710     SELECT F-ACEPT    ASSIGN DDACEPT
000720            FILE STATUS IS FS-ACEPT.
000730     SELECT F-BADLB    ASSIGN DDBADLB
000740            FILE STATUS IS FS-BADLB.
000750     SELECT F-UNKLB    ASSIGN DDUNKLB
000760            FILE STATUS IS FS-UNKLB.
000770     SELECT F-SALID    ASSIGN DDSALID
000780            FILE STATUS IS FS-SALID.
000790     SELECT F-UNIQL    ASSIGN DDUNIQL
000800            FILE STATUS IS FS-UNIQL.
000810     SELECT F-COUNT    ASSIGN DDCOUNT
000820            FILE STATUS IS FS-COUNT.
000830
000840*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000850 DATA DIVISION.
000860 FILE SECTION.
000870
000880 FD  F-FMTCTL
000890     BLOCK CONTAINS 0 RECORDS
000900     RECORDING MODE IS F.
000910 01  REG-FMTCTL                PIC X(76).
000920
000930 FD  F-ACEPT
000940     BLOCK CONTAINS 0 RECORDS
000950     RECORDING MODE IS F.
000960 01  REG-ACEPT                 PIC X(200).
000970
000980 FD  F-BADLB
000990     BLOCK CONTAINS 0 RECORDS
001000     RECORDING MODE IS F.
001010 01  REG-BADLB                 PIC X(76).
001020
001030 FD  F-UNKLB
001040     BLOCK CONTAINS 0 RECORDS
001050     RECORDING MODE IS F.
001060 01  REG-UNKLB                 PIC X(108).
001070
001080 FD  F-SALID
001090     BLOCK CONTAINS 0 RECORDS
001100     RECORDING MODE IS F.
001110 01  REG-SALID                 PIC X(180).
001120
001130 FD  F-UNIQL
001140     BLOCK CONTAINS 0 RECORDS
001150     RECORDING MODE IS F.
001160 01  REG-UNIQL                 PIC X(39).
001170
001180 FD  F-COUNT
001190     BLOCK CONTAINS 0 RECORDS
001200     RECORDING MODE IS F.
001210 01  REG-COUNT                 PIC X(40).
001220
001230 WORKING-STORAGE SECTION.
001240*=======================*
001250
001260*----------- ARCHIVOS -------------------------------------------
001270 77  FS-FMTCTL                 PIC XX       VALUE SPACES.
001280 77  FS-ACEPT                  PIC XX       VALUE SPACES.
001290 77  FS-BADLB                  PIC XX       VALUE SPACES.
001300 77  FS-UNKLB                  PIC XX       VALUE SPACES.
001310 77  FS-SALID                  PIC XX       VALUE SPACES.
001320 77  FS-UNIQL                  PIC XX       VALUE SPACES.
001330 77  FS-COUNT                  PIC XX       VALUE SPACES.
001340
001350 77  WS-STATUS-FIN             PIC X        VALUE 'N'.
001360     88  WS-FIN-LECTURA                     VALUE 'Y'.
001370     88  WS-NO-FIN-LECTURA                  VALUE 'N'.
001380
001390*----------- FICHA DE FORMATO (LEIDA DE DDFMTCT) --------------------
001400     COPY FMTCTL.
001410
001420*----------- REGISTRO DE SALIDA PROCESADA (ARMADO EN 2500) ----------
001430     COPY SALREG.
001440
001450*----------- FICHA DE CONTADORES (LEIDA/REGRABADA EN DDCOUNT) -------
001460     COPY CNTREC.
001470
001480*----------- HALLAZGOS DE ETIQUETA (LEIDOS DE DDBADLB/DDUNKLB) ------
001490     COPY HALBAD.
001500     COPY HALUNK.
001510
001520*----------- MAPA DE CORRECCIONES POR COLUMNA (BADLB + UNKLB FIJA) --
001530 77  WS-CANT-FIJAS             PIC S9(04) COMP VALUE ZERO.
001540 01  WS-TAB-FIJAS.
001550     03  WS-FIJA OCCURS 600 TIMES.
001560         05  WSF-COLUMNA       PIC X(08)    VALUE SPACES.
001570         05  WSF-ETIQUETA      PIC X(30)    VALUE SPACES.
001580         05  WSF-CORRECCION    PIC X(30)    VALUE SPACES.
001590*     REDEFINE DE UNA FIJA COMO UN SOLO BLOQUE DE TEXTO PARA LA
001600*     TRAZA DE AUDITORIA DE CORRECCIONES APLICADAS (VER 2511).
001610     03  WS-UNA-FIJA-BLOQUE REDEFINES WS-FIJA
001620                              OCCURS 600 TIMES PIC X(68).
001630     03  FILLER                PIC X(04)    VALUE SPACES.
001640
001650*----------- CONJUNTO DE ANULACION POR COLUMNA (UNKLB SIN FIJA) -----
001660 77  WS-CANT-ANULAS            PIC S9(04) COMP VALUE ZERO.
001670 01  WS-TAB-ANULAS.
001680     03  WS-ANULA OCCURS 600 TIMES.
001690         05  WSA-COLUMNA       PIC X(08)    VALUE SPACES.
001700         05  WSA-ETIQUETA      PIC X(30)    VALUE SPACES.
001710*     REDEFINE DE UNA ANULACION COMO UN SOLO BLOQUE DE TEXTO PARA
001720*     LA TRAZA DE AUDITORIA DE FILAS DESCARTADAS (VER 2601).
001730     03  WS-UNA-ANULA-BLOQUE REDEFINES WS-ANULA
001740                              OCCURS 600 TIMES PIC X(38).
001750     03  FILLER                PIC X(04)    VALUE SPACES.
001760
001770*----------- CONTADOR DE ETIQUETAS DESCONOCIDAS ANULADAS A MANO -----
001780 77  WS-CANT-OVERRIDE          PIC S9(04) COMP VALUE ZERO.
001790
001800*----------- LINEA CRUDA ACEPTADA Y SUS CAMPOS DESARMADOS -----------
001810 01  WS-LINEA-RAW              PIC X(200) VALUE SPACES.
001820 01  WS-TAB-CAMPOS.
001830     03  WS-CAMPO OCCURS 20 TIMES
001840                              PIC X(30) VALUE SPACES.
001850     03  FILLER               PIC X(04) VALUE SPACES.
001860*     REDEFINE DE LOS CAMPOS DESARMADOS COMO UN SOLO BLOQUE DE
001870*     TEXTO PARA EL MENSAJE DE ERROR DE DESARME (VER 2100).
001880 01  WS-TAB-CAMPOS-BLOQUE REDEFINES WS-TAB-CAMPOS PIC X(604).
001890
001900*----------- CAMPO EN CURSO Y SU COLUMNA (APLICACION DE FIJAS) ------
001910 77  WS-CAMPO-ACTUAL           PIC X(30)    VALUE SPACES.
001920 77  WS-COLUMNA-ACTUAL         PIC X(08)    VALUE SPACES.
001930 77  WS-FILA-ANULADA           PIC X(01)    VALUE 'N'.
001940     88  WS-SI-FILA-ANULADA                 VALUE 'S'.
001950
001960*----------- INDICES Y BANDERAS AUXILIARES ---------------------------
001970 77  WS-IX-BUSQUEDA            PIC S9(05) COMP VALUE ZERO.
001980 77  WS-ENCONTRADO             PIC X(01)    VALUE 'N'.
001990     88  WS-SI-ENCONTRADO                   VALUE 'S'.
002000
002010*----------- LISTAS DE ETIQUETAS UNICAS (FILAS SOBREVIVIENTES) ------
002020 77  WS-CANT-UNIC-ESCENA       PIC S9(04) COMP VALUE ZERO.
002030 01  WS-TAB-UNIC-ESCENA.
002040     03  WS-UNIC-ESCENA OCCURS 500 TIMES PIC X(30) VALUE SPACES.
002050     03  FILLER                PIC X(04)    VALUE SPACES.
002060 77  WS-CANT-UNIC-REGION       PIC S9(04) COMP VALUE ZERO.
002070 01  WS-TAB-UNIC-REGION.
002080     03  WS-UNIC-REGION OCCURS 500 TIMES PIC X(20) VALUE SPACES.
002090     03  FILLER                PIC X(04)    VALUE SPACES.
002100 77  WS-CANT-UNIC-VARIA        PIC S9(04) COMP VALUE ZERO.
002110 01  WS-TAB-UNIC-VARIA.
002120     03  WS-UNIC-VARIA  OCCURS 300 TIMES PIC X(20) VALUE SPACES.
002130     03  FILLER                PIC X(04)    VALUE SPACES.
002140 77  WS-CANT-UNIC-ITEM         PIC S9(04) COMP VALUE ZERO.
002150 01  WS-TAB-UNIC-ITEM.
002160     03  WS-UNIC-ITEM   OCCURS 300 TIMES PIC X(20) VALUE SPACES.
002170     03  FILLER                PIC X(04)    VALUE SPACES.
002180 77  WS-CANT-UNIC-ANIO         PIC S9(04) COMP VALUE ZERO.
002190 01  WS-TAB-UNIC-ANIO.
002200     03  WS-UNIC-ANIO   OCCURS 200 TIMES PIC X(04) VALUE SPACES.
002210     03  FILLER                PIC X(04)    VALUE SPACES.
002220
002230*----------- INDICES Y CAMPO DE PASE PARA EL ORDEN ASCENDENTE DE ---
002240*----------- LAS LISTAS DE UNICAS ANTES DE GRABAR DDUNIQL ----------
002250 77  WS-IX-ORD-A               PIC S9(05) COMP VALUE ZERO.
002260 77  WS-IX-ORD-B               PIC S9(05) COMP VALUE ZERO.
002270 77  WS-ORD-TEMP               PIC X(30)    VALUE SPACES.
002280 77  WS-ORD-HUBO-CAMBIO        PIC X(01)    VALUE 'N'.
002290     88  WS-SI-ORD-HUBO-CAMBIO              VALUE 'S'.
002300
002310*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
002320 PROCEDURE DIVISION.
002330
002340 MAIN-PROGRAM-I.
002350
002360     PERFORM 1000-INICIO-I          THRU 1000-INICIO-F
002370     PERFORM 2000-PROCESO-I         THRU 2000-PROCESO-F
002380                                    UNTIL WS-FIN-LECTURA
002390     PERFORM 9999-FINAL-I           THRU 9999-FINAL-F.
002400
002410 MAIN-PROGRAM-F. GOBACK.
002420
002430
002440*---- CARGA DE FICHA DE FORMATO Y MAPAS DE CORRECCION/ANULACION -----
002450 1000-INICIO-I.
002460
002470     OPEN INPUT F-FMTCTL
002480     IF FS-FMTCTL IS NOT EQUAL '00'
002490        DISPLAY '* ERROR EN OPEN DDFMTCT = ' FS-FMTCTL
002500        MOVE 9999 TO RETURN-CODE
002510     ELSE
002520        READ F-FMTCTL INTO WS-FICHA-FORMATO
002530        CLOSE F-FMTCTL
002540     END-IF
002550
002560     SET WS-NO-FIN-LECTURA TO TRUE
002570     OPEN INPUT F-BADLB
002580     IF FS-BADLB IS NOT EQUAL '00'
002590        DISPLAY '* ERROR EN OPEN DDBADLB = ' FS-BADLB
002600     ELSE
002610        PERFORM 1100-LEER-BADLB-I THRU 1100-LEER-BADLB-F
002620        PERFORM 1150-CARGAR-BADLB-I THRU 1150-CARGAR-BADLB-F
002630                UNTIL WS-FIN-LECTURA
002640        CLOSE F-BADLB
002650     END-IF
002660
002670     SET WS-NO-FIN-LECTURA TO TRUE
002680     OPEN INPUT F-UNKLB
002690     IF FS-UNKLB IS NOT EQUAL '00'
002700        DISPLAY '* ERROR EN OPEN DDUNKLB = ' FS-UNKLB
002710     ELSE
002720        PERFORM 1200-LEER-UNKLB-I THRU 1200-LEER-UNKLB-F
002730        PERFORM 1250-CARGAR-UNKLB-I THRU 1250-CARGAR-UNKLB-F
002740                UNTIL WS-FIN-LECTURA
002750        CLOSE F-UNKLB
002760     END-IF
002770
002780     SET WS-NO-FIN-LECTURA TO TRUE
002790     OPEN INPUT F-ACEPT
002800     IF FS-ACEPT IS NOT EQUAL '00'
002810        DISPLAY '* ERROR EN OPEN DDACEPT = ' FS-ACEPT
002820        MOVE 9999 TO RETURN-CODE
002830        SET WS-FIN-LECTURA TO TRUE
002840     END-IF
002850
002860     OPEN OUTPUT F-SALID
002870
002880     OPEN INPUT F-COUNT
002890     IF FS-COUNT IS NOT EQUAL '00'
002900        DISPLAY '* ERROR EN OPEN DDCOUNT = ' FS-COUNT
002910     ELSE
002920        READ F-COUNT INTO WS-FICHA-CONTADORES
002930        IF FS-COUNT IS NOT EQUAL '00'
002940           AND FS-COUNT IS NOT EQUAL '10'
002950           DISPLAY '* ERROR EN LECTURA DDCOUNT = ' FS-COUNT
002960        END-IF
002970        CLOSE F-COUNT
002980     END-IF.
002990
003000 1000-INICIO-F. EXIT.
003010
003020
003030 1100-LEER-BADLB-I.
003040
003050     READ F-BADLB.
003060     EVALUATE FS-BADLB
003070        WHEN '00'
003080           CONTINUE
003090        WHEN '10'
003100           SET WS-FIN-LECTURA TO TRUE
003110        WHEN OTHER
003120           DISPLAY '*ERROR EN LECTURA DDBADLB : ' FS-BADLB
003130           SET WS-FIN-LECTURA TO TRUE
003140     END-EVALUATE.
003150
003160 1100-LEER-BADLB-F. EXIT.
003170
003180
003190 1150-CARGAR-BADLB-I.
003200
003210     MOVE REG-BADLB TO WS-REG-HALLAZGO-MALO
003220     ADD 1 TO WS-CANT-FIJAS
003230     MOVE WS-HB-COLUMNA       TO WSF-COLUMNA    (WS-CANT-FIJAS)
003240     MOVE WS-HB-ETIQUETA      TO WSF-ETIQUETA   (WS-CANT-FIJAS)
003250     MOVE WS-HB-CORRECCION    TO WSF-CORRECCION (WS-CANT-FIJAS)
003260     PERFORM 1100-LEER-BADLB-I THRU 1100-LEER-BADLB-F.
003270
003280 1150-CARGAR-BADLB-F. EXIT.
003290
003300
003310 1200-LEER-UNKLB-I.
003320
003330     READ F-UNKLB.
003340     EVALUATE FS-UNKLB
003350        WHEN '00'
003360           CONTINUE
003370        WHEN '10'
003380           SET WS-FIN-LECTURA TO TRUE
003390        WHEN OTHER
003400           DISPLAY '*ERROR EN LECTURA DDUNKLB : ' FS-UNKLB
003410           SET WS-FIN-LECTURA TO TRUE
003420     END-EVALUATE.
003430
003440 1200-LEER-UNKLB-F. EXIT.
003450
003460
003470*     UNA ETIQUETA DESCONOCIDA CON FIJA NO BLANCO PASA AL MAPA DE
003480*     CORRECCIONES; SIN FIJA Y SIN ANULAR A MANO PASA AL CONJUNTO
003490*     DE ANULACION; SIN FIJA PERO ANULADA A MANO (WS-HU-ANULA-SI)
003500*     SE CUENTA COMO OVERRIDDEN-LABELS Y LA FILA NO SE DESCARTA.
003510 1250-CARGAR-UNKLB-I.
003520
003530     MOVE REG-UNKLB TO WS-REG-HALLAZGO-DESCON
003540     IF WS-HU-FIJA IS NOT EQUAL SPACES
003550        ADD 1 TO WS-CANT-FIJAS
003560        MOVE WS-HU-COLUMNA  TO WSF-COLUMNA    (WS-CANT-FIJAS)
003570        MOVE WS-HU-ETIQUETA TO WSF-ETIQUETA   (WS-CANT-FIJAS)
003580        MOVE WS-HU-FIJA     TO WSF-CORRECCION (WS-CANT-FIJAS)
003590     ELSE
003600        IF WS-HU-ANULA-SI
003610           ADD 1 TO WS-CANT-OVERRIDE
003620        ELSE
003630           ADD 1 TO WS-CANT-ANULAS
003640           MOVE WS-HU-COLUMNA  TO WSA-COLUMNA  (WS-CANT-ANULAS)
003650           MOVE WS-HU-ETIQUETA TO WSA-ETIQUETA (WS-CANT-ANULAS)
003660        END-IF
003670     END-IF
003680     PERFORM 1200-LEER-UNKLB-I THRU 1200-LEER-UNKLB-F.
003690
003700 1250-CARGAR-UNKLB-F. EXIT.
003710
003720
003730*---- PASO 2: BARRIDO DE DDACEPT, REORDEN, CORRECCION Y ANULACION ---
003740 2000-PROCESO-I.
003750
003760     PERFORM 2100-LEER-I THRU 2100-LEER-F
003770     IF NOT WS-FIN-LECTURA
003780        PERFORM 2500-ARMAR-LINEA-I THRU 2500-ARMAR-LINEA-F
003790     END-IF.
003800
003810 2000-PROCESO-F. EXIT.
003820
003830
003840 2100-LEER-I.
003850
003860     READ F-ACEPT.
003870     EVALUATE FS-ACEPT
003880        WHEN '00'
003890           MOVE REG-ACEPT TO WS-LINEA-RAW
003900        WHEN '10'
003910           SET WS-FIN-LECTURA TO TRUE
003920        WHEN OTHER
003930           DISPLAY '*ERROR EN LECTURA DDACEPT : ' FS-ACEPT
003940           SET WS-FIN-LECTURA TO TRUE
003950     END-EVALUATE.
003960
003970 2100-LEER-F. EXIT.
003980
003990
004000*     DESARMA LA LINEA CRUDA CON EL DELIMITADOR DE LA FICHA DE
004010*     FORMATO, REORDENA LAS 7 COLUMNAS LOGICAS CON EL MODELO AL
004020*     FRENTE Y APLICA LAS CORRECCIONES Y ANULACIONES POR COLUMNA.
004030 2500-ARMAR-LINEA-I.
004040
004050     UNSTRING WS-LINEA-RAW DELIMITED BY WS-FC-DELIMITADOR
004060        INTO WS-CAMPO (01) WS-CAMPO (02) WS-CAMPO (03)
004070             WS-CAMPO (04) WS-CAMPO (05) WS-CAMPO (06)
004080             WS-CAMPO (07) WS-CAMPO (08) WS-CAMPO (09)
004090             WS-CAMPO (10) WS-CAMPO (11) WS-CAMPO (12)
004100             WS-CAMPO (13) WS-CAMPO (14) WS-CAMPO (15)
004110             WS-CAMPO (16) WS-CAMPO (17) WS-CAMPO (18)
004120             WS-CAMPO (19) WS-CAMPO (20)
004130     END-UNSTRING
004140
004150     MOVE WS-FC-MODELO                          TO WS-SAL-MODELO
004160     MOVE WS-CAMPO (WS-FC-COL-ESCENARIO)         TO WS-SAL-ESCENARIO
004170     MOVE WS-CAMPO (WS-FC-COL-REGION)            TO WS-SAL-REGION
004180     MOVE WS-CAMPO (WS-FC-COL-VARIABLE)          TO WS-SAL-VARIABLE
004190     MOVE WS-CAMPO (WS-FC-COL-ITEM)              TO WS-SAL-ITEM
004200     MOVE WS-CAMPO (WS-FC-COL-UNIDAD)            TO WS-SAL-UNIDAD
004210     MOVE WS-CAMPO (WS-FC-COL-ANIO)              TO WS-SAL-ANIO
004220     MOVE WS-CAMPO (WS-FC-COL-VALOR)             TO WS-SAL-VALOR
004230
004240     MOVE 'N' TO WS-FILA-ANULADA
004250
004260     MOVE 'Scenario' TO WS-COLUMNA-ACTUAL
004270     MOVE WS-SAL-ESCENARIO TO WS-CAMPO-ACTUAL
004280     PERFORM 2510-APLICAR-FIJA-I THRU 2510-APLICAR-FIJA-F
004290     MOVE WS-CAMPO-ACTUAL TO WS-SAL-ESCENARIO
004300     PERFORM 2600-CHEQ-ANULADA-I THRU 2600-CHEQ-ANULADA-F
004310
004320     MOVE 'Region' TO WS-COLUMNA-ACTUAL
004330     MOVE WS-SAL-REGION TO WS-CAMPO-ACTUAL
004340     PERFORM 2510-APLICAR-FIJA-I THRU 2510-APLICAR-FIJA-F
004350     MOVE WS-CAMPO-ACTUAL TO WS-SAL-REGION
004360     PERFORM 2600-CHEQ-ANULADA-I THRU 2600-CHEQ-ANULADA-F
004370
004380     MOVE 'Variable' TO WS-COLUMNA-ACTUAL
004390     MOVE WS-SAL-VARIABLE TO WS-CAMPO-ACTUAL
004400     PERFORM 2510-APLICAR-FIJA-I THRU 2510-APLICAR-FIJA-F
004410     MOVE WS-CAMPO-ACTUAL TO WS-SAL-VARIABLE
004420     PERFORM 2600-CHEQ-ANULADA-I THRU 2600-CHEQ-ANULADA-F
004430
004440     MOVE 'Item' TO WS-COLUMNA-ACTUAL
004450     MOVE WS-SAL-ITEM TO WS-CAMPO-ACTUAL
004460     PERFORM 2510-APLICAR-FIJA-I THRU 2510-APLICAR-FIJA-F
004470     MOVE WS-CAMPO-ACTUAL TO WS-SAL-ITEM
004480     PERFORM 2600-CHEQ-ANULADA-I THRU 2600-CHEQ-ANULADA-F
004490
004500     MOVE 'Unit' TO WS-COLUMNA-ACTUAL
004510     MOVE WS-SAL-UNIDAD TO WS-CAMPO-ACTUAL
004520     PERFORM 2510-APLICAR-FIJA-I THRU 2510-APLICAR-FIJA-F
004530     MOVE WS-CAMPO-ACTUAL TO WS-SAL-UNIDAD
004540     PERFORM 2600-CHEQ-ANULADA-I THRU 2600-CHEQ-ANULADA-F
004550
004560     MOVE 'Value' TO WS-COLUMNA-ACTUAL
004570     MOVE WS-SAL-VALOR TO WS-CAMPO-ACTUAL
004580     PERFORM 2510-APLICAR-FIJA-I THRU 2510-APLICAR-FIJA-F
004590     MOVE WS-CAMPO-ACTUAL TO WS-SAL-VALOR
004600
004610     IF WS-SI-FILA-ANULADA
004620        CONTINUE
004630     ELSE
004640        MOVE SPACES TO WS-SAL-LINEA
004650        STRING WS-SAL-MODELO    DELIMITED BY SPACE  ','
004660               WS-SAL-ESCENARIO DELIMITED BY SPACE  ','
004670               WS-SAL-REGION    DELIMITED BY SPACE  ','
004680               WS-SAL-VARIABLE  DELIMITED BY SPACE  ','
004690               WS-SAL-ITEM      DELIMITED BY SPACE  ','
004700               WS-SAL-UNIDAD    DELIMITED BY SPACE  ','
004710               WS-SAL-ANIO      DELIMITED BY SPACE  ','
004720               WS-SAL-VALOR     DELIMITED BY SPACE
004730               INTO WS-SAL-LINEA
004740        END-STRING
004750        MOVE WS-SAL-LINEA TO REG-SALID
004760        WRITE REG-SALID
004770        PERFORM 2700-ACUM-UNICAS-I THRU 2700-ACUM-UNICAS-F
004780     END-IF.
004790
004800 2500-ARMAR-LINEA-F. EXIT.
004810
004820
004830*     BUSQUEDA LINEAL DE WS-CAMPO-ACTUAL EN EL MAPA DE FIJAS PARA
004840*     LA COLUMNA WS-COLUMNA-ACTUAL; SI LA ENCUENTRA, REEMPLAZA EL
004850*     CAMPO POR LA CORRECCION.  LA TRAZA DE WS-UNA-FIJA-BLOQUE
004860*     AYUDA A AUDITAR QUE CORRECCION SE APLICO Y SOBRE QUE PAR.
004870 2510-APLICAR-FIJA-I.
004880
004890     MOVE 'N' TO WS-ENCONTRADO
004900     PERFORM 2511-COMPARAR-FIJA-I THRU 2511-COMPARAR-FIJA-F
004910             VARYING WS-IX-BUSQUEDA FROM 1 BY 1
004920             UNTIL WS-IX-BUSQUEDA > WS-CANT-FIJAS
004930                OR WS-SI-ENCONTRADO.
004940
004950 2510-APLICAR-FIJA-F. EXIT.
004960
004970 2511-COMPARAR-FIJA-I.
004980
004990     IF WSF-COLUMNA (WS-IX-BUSQUEDA) = WS-COLUMNA-ACTUAL
005000        AND WSF-ETIQUETA (WS-IX-BUSQUEDA) = WS-CAMPO-ACTUAL
005010        SET WS-SI-ENCONTRADO TO TRUE
005020        MOVE WSF-CORRECCION (WS-IX-BUSQUEDA) TO WS-CAMPO-ACTUAL
005030        DISPLAY '*TRAZA FIJA APLICADA : '
005040                WS-UNA-FIJA-BLOQUE (WS-IX-BUSQUEDA)
005050     END-IF.
005060
005070 2511-COMPARAR-FIJA-F. EXIT.
005080
005090
005100*     BUSQUEDA LINEAL DE WS-CAMPO-ACTUAL EN EL CONJUNTO DE
005110*     ANULACION DE LA COLUMNA WS-COLUMNA-ACTUAL; SI LO ENCUENTRA,
005120*     TODA LA FILA SE DESCARTA ANTES DE LLEGAR A DDSALID.
005130 2600-CHEQ-ANULADA-I.
005140
005150     PERFORM 2601-COMPARAR-ANULADA-I THRU 2601-COMPARAR-ANULADA-F
005160             VARYING WS-IX-BUSQUEDA FROM 1 BY 1
005170             UNTIL WS-IX-BUSQUEDA > WS-CANT-ANULAS
005180                OR WS-SI-FILA-ANULADA.
005190
005200 2600-CHEQ-ANULADA-F. EXIT.
005210
005220 2601-COMPARAR-ANULADA-I.
005230
005240     IF WSA-COLUMNA (WS-IX-BUSQUEDA) = WS-COLUMNA-ACTUAL
005250        AND WSA-ETIQUETA (WS-IX-BUSQUEDA) = WS-CAMPO-ACTUAL
005260        MOVE 'S' TO WS-FILA-ANULADA
005270        DISPLAY '*TRAZA FILA ANULADA  : '
005280                 WS-UNA-ANULA-BLOQUE (WS-IX-BUSQUEDA)
005290     END-IF.
005300
005310 2601-COMPARAR-ANULADA-F. EXIT.
005320
005330
005340*     ACUMULA LAS ETIQUETAS DE LA FILA SOBREVIVIENTE EN SUS
005350*     LISTAS DE UNICAS, SIN REPETIR (BUSQUEDA LINEAL PREVIA).
005360 2700-ACUM-UNICAS-I.
005370
005380     PERFORM 2710-ACUM-ESCENA-I THRU 2710-ACUM-ESCENA-F
005390     PERFORM 2720-ACUM-REGION-I THRU 2720-ACUM-REGION-F
005400     PERFORM 2730-ACUM-VARIA-I  THRU 2730-ACUM-VARIA-F
005410     PERFORM 2740-ACUM-ITEM-I   THRU 2740-ACUM-ITEM-F
005420     PERFORM 2750-ACUM-ANIO-I   THRU 2750-ACUM-ANIO-F.
005430
005440 2700-ACUM-UNICAS-F. EXIT.
005450
005460
005470 2710-ACUM-ESCENA-I.
005480
005490     MOVE 'N' TO WS-ENCONTRADO
005500     PERFORM 2711-COMPARAR-ESCENA-I THRU 2711-COMPARAR-ESCENA-F
005510             VARYING WS-IX-BUSQUEDA FROM 1 BY 1
005520             UNTIL WS-IX-BUSQUEDA > WS-CANT-UNIC-ESCENA
005530                OR WS-SI-ENCONTRADO
005540     IF NOT WS-SI-ENCONTRADO
005550        AND WS-CANT-UNIC-ESCENA < 500
005560        ADD 1 TO WS-CANT-UNIC-ESCENA
005570        MOVE WS-SAL-ESCENARIO TO WS-UNIC-ESCENA (WS-CANT-UNIC-ESCENA)
005580     END-IF.
005590
005600 2710-ACUM-ESCENA-F. EXIT.
005610
005620 2711-COMPARAR-ESCENA-I.
005630
005640     IF WS-UNIC-ESCENA (WS-IX-BUSQUEDA) = WS-SAL-ESCENARIO
005650        SET WS-SI-ENCONTRADO TO TRUE
005660     END-IF.
005670
005680 2711-COMPARAR-ESCENA-F. EXIT.
005690
005700
005710 2720-ACUM-REGION-I.
005720
005730     MOVE 'N' TO WS-ENCONTRADO
005740     PERFORM 2721-COMPARAR-REGION-I THRU 2721-COMPARAR-REGION-F
005750             VARYING WS-IX-BUSQUEDA FROM 1 BY 1
005760             UNTIL WS-IX-BUSQUEDA > WS-CANT-UNIC-REGION
005770                OR WS-SI-ENCONTRADO
005780     IF NOT WS-SI-ENCONTRADO
005790        AND WS-CANT-UNIC-REGION < 500
005800        ADD 1 TO WS-CANT-UNIC-REGION
005810        MOVE WS-SAL-REGION TO WS-UNIC-REGION (WS-CANT-UNIC-REGION)
005820     END-IF.
005830
005840 2720-ACUM-REGION-F. EXIT.
005850
005860 2721-COMPARAR-REGION-I.
005870
005880     IF WS-UNIC-REGION (WS-IX-BUSQUEDA) = WS-SAL-REGION
005890        SET WS-SI-ENCONTRADO TO TRUE
005900     END-IF.
005910
005920 2721-COMPARAR-REGION-F. EXIT.
005930
005940
005950 2730-ACUM-VARIA-I.
005960
005970     MOVE 'N' TO WS-ENCONTRADO
005980     PERFORM 2731-COMPARAR-VARIA-I THRU 2731-COMPARAR-VARIA-F
005990             VARYING WS-IX-BUSQUEDA FROM 1 BY 1
006000             UNTIL WS-IX-BUSQUEDA > WS-CANT-UNIC-VARIA
006010                OR WS-SI-ENCONTRADO
006020     IF NOT WS-SI-ENCONTRADO
006030        AND WS-CANT-UNIC-VARIA < 300
006040        ADD 1 TO WS-CANT-UNIC-VARIA
006050        MOVE WS-SAL-VARIABLE TO WS-UNIC-VARIA (WS-CANT-UNIC-VARIA)
006060     END-IF.
006070
006080 2730-ACUM-VARIA-F. EXIT.
006090
006100 2731-COMPARAR-VARIA-I.
006110
006120     IF WS-UNIC-VARIA (WS-IX-BUSQUEDA) = WS-SAL-VARIABLE
006130        SET WS-SI-ENCONTRADO TO TRUE
006140     END-IF.
006150
006160 2731-COMPARAR-VARIA-F. EXIT.
006170
006180
006190 2740-ACUM-ITEM-I.
006200
006210     MOVE 'N' TO WS-ENCONTRADO
006220     PERFORM 2741-COMPARAR-ITEM-I THRU 2741-COMPARAR-ITEM-F
006230             VARYING WS-IX-BUSQUEDA FROM 1 BY 1
006240             UNTIL WS-IX-BUSQUEDA > WS-CANT-UNIC-ITEM
006250                OR WS-SI-ENCONTRADO
006260     IF NOT WS-SI-ENCONTRADO
006270        AND WS-CANT-UNIC-ITEM < 300
006280        ADD 1 TO WS-CANT-UNIC-ITEM
006290        MOVE WS-SAL-ITEM TO WS-UNIC-ITEM (WS-CANT-UNIC-ITEM)
006300     END-IF.
006310
006320 2740-ACUM-ITEM-F. EXIT.
006330
006340 2741-COMPARAR-ITEM-I.
006350
006360     IF WS-UNIC-ITEM (WS-IX-BUSQUEDA) = WS-SAL-ITEM
006370        SET WS-SI-ENCONTRADO TO TRUE
006380     END-IF.
006390
006400 2741-COMPARAR-ITEM-F. EXIT.
006410
006420
006430 2750-ACUM-ANIO-I.
006440
006450     MOVE 'N' TO WS-ENCONTRADO
006460     PERFORM 2751-COMPARAR-ANIO-I THRU 2751-COMPARAR-ANIO-F
006470             VARYING WS-IX-BUSQUEDA FROM 1 BY 1
006480             UNTIL WS-IX-BUSQUEDA > WS-CANT-UNIC-ANIO
006490                OR WS-SI-ENCONTRADO
006500     IF NOT WS-SI-ENCONTRADO
006510        AND WS-CANT-UNIC-ANIO < 200
006520        ADD 1 TO WS-CANT-UNIC-ANIO
006530        MOVE WS-SAL-ANIO TO WS-UNIC-ANIO (WS-CANT-UNIC-ANIO)
006540     END-IF.
006550
006560 2750-ACUM-ANIO-F. EXIT.
006570
006580 2751-COMPARAR-ANIO-I.
006590
006600     IF WS-UNIC-ANIO (WS-IX-BUSQUEDA) = WS-SAL-ANIO
006610        SET WS-SI-ENCONTRADO TO TRUE
006620     END-IF.
006630
006640 2751-COMPARAR-ANIO-F. EXIT.
006650
006660
006670*     BURBUJA ASCENDENTE (PASES CON INTERCAMBIO DE ADYACENTES) SOBRE
006680*     CADA LISTA DE UNICAS, ANTES DE GRABAR DDUNIQL.  SPEC EXIGE QUE
006690*     LAS 5 LISTAS (ESCENARIO/REGION/VARIABLE/ITEM/ANIO) SALGAN
006700*     ORDENADAS Y NO EN EL ORDEN DE PRIMERA APARICION EN QUE SE
006710*     FUERON ACUMULANDO (AUDITORIA AGE-01-05).
006720 8000-ORDENAR-UNICAS-I.
006730
006740     PERFORM 8100-ORDENAR-ESCENA-I THRU 8100-ORDENAR-ESCENA-F
006750     PERFORM 8200-ORDENAR-REGION-I THRU 8200-ORDENAR-REGION-F
006760     PERFORM 8300-ORDENAR-VARIA-I  THRU 8300-ORDENAR-VARIA-F
006770     PERFORM 8400-ORDENAR-ITEM-I   THRU 8400-ORDENAR-ITEM-F
006780     PERFORM 8500-ORDENAR-ANIO-I   THRU 8500-ORDENAR-ANIO-F.
006790
006800 8000-ORDENAR-UNICAS-F. EXIT.
006810
006820
006830 8100-ORDENAR-ESCENA-I.
006840
006850     SET WS-SI-ORD-HUBO-CAMBIO TO TRUE
006860     PERFORM 8110-PASE-ESCENA-I THRU 8110-PASE-ESCENA-F
006870             UNTIL NOT WS-SI-ORD-HUBO-CAMBIO.
006880
006890 8100-ORDENAR-ESCENA-F. EXIT.
006900
006910 8110-PASE-ESCENA-I.
006920
006930     MOVE 'N' TO WS-ORD-HUBO-CAMBIO
006940     PERFORM 8111-COMPARAR-ESCENA-I THRU 8111-COMPARAR-ESCENA-F
006950             VARYING WS-IX-ORD-A FROM 1 BY 1
006960             UNTIL WS-IX-ORD-A >= WS-CANT-UNIC-ESCENA.
006970
006980 8110-PASE-ESCENA-F. EXIT.
006990
007000 8111-COMPARAR-ESCENA-I.
007010
007020     ADD 1 TO WS-IX-ORD-A GIVING WS-IX-ORD-B
007030     IF WS-UNIC-ESCENA (WS-IX-ORD-A) > WS-UNIC-ESCENA (WS-IX-ORD-B)
007040        MOVE WS-UNIC-ESCENA (WS-IX-ORD-A) TO WS-ORD-TEMP
007050        MOVE WS-UNIC-ESCENA (WS-IX-ORD-B) TO WS-UNIC-ESCENA (WS-IX-ORD-A)
007060        MOVE WS-ORD-TEMP               TO WS-UNIC-ESCENA (WS-IX-ORD-B)
007070        MOVE 'S' TO WS-ORD-HUBO-CAMBIO
007080     END-IF.
007090
007100 8111-COMPARAR-ESCENA-F. EXIT.
007110
007120
007130 8200-ORDENAR-REGION-I.
007140
007150     SET WS-SI-ORD-HUBO-CAMBIO TO TRUE
007160     PERFORM 8210-PASE-REGION-I THRU 8210-PASE-REGION-F
007170             UNTIL NOT WS-SI-ORD-HUBO-CAMBIO.
007180
007190 8200-ORDENAR-REGION-F. EXIT.
007200
007210 8210-PASE-REGION-I.
007220
007230     MOVE 'N' TO WS-ORD-HUBO-CAMBIO
007240     PERFORM 8211-COMPARAR-REGION-I THRU 8211-COMPARAR-REGION-F
007250             VARYING WS-IX-ORD-A FROM 1 BY 1
007260             UNTIL WS-IX-ORD-A >= WS-CANT-UNIC-REGION.
007270
007280 8210-PASE-REGION-F. EXIT.
007290
007300 8211-COMPARAR-REGION-I.
007310
007320     ADD 1 TO WS-IX-ORD-A GIVING WS-IX-ORD-B
007330     IF WS-UNIC-REGION (WS-IX-ORD-A) > WS-UNIC-REGION (WS-IX-ORD-B)
007340        MOVE WS-UNIC-REGION (WS-IX-ORD-A) TO WS-ORD-TEMP
007350        MOVE WS-UNIC-REGION (WS-IX-ORD-B) TO WS-UNIC-REGION (WS-IX-ORD-A)
007360        MOVE WS-ORD-TEMP               TO WS-UNIC-REGION (WS-IX-ORD-B)
007370        MOVE 'S' TO WS-ORD-HUBO-CAMBIO
007380     END-IF.
007390
007400 8211-COMPARAR-REGION-F. EXIT.
007410
007420
007430 8300-ORDENAR-VARIA-I.
007440
007450     SET WS-SI-ORD-HUBO-CAMBIO TO TRUE
007460     PERFORM 8310-PASE-VARIA-I THRU 8310-PASE-VARIA-F
007470             UNTIL NOT WS-SI-ORD-HUBO-CAMBIO.
007480
007490 8300-ORDENAR-VARIA-F. EXIT.
007500
007510 8310-PASE-VARIA-I.
007520
007530     MOVE 'N' TO WS-ORD-HUBO-CAMBIO
007540     PERFORM 8311-COMPARAR-VARIA-I THRU 8311-COMPARAR-VARIA-F
007550             VARYING WS-IX-ORD-A FROM 1 BY 1
007560             UNTIL WS-IX-ORD-A >= WS-CANT-UNIC-VARIA.
007570
007580 8310-PASE-VARIA-F. EXIT.
007590
007600 8311-COMPARAR-VARIA-I.
007610
007620     ADD 1 TO WS-IX-ORD-A GIVING WS-IX-ORD-B
007630     IF WS-UNIC-VARIA (WS-IX-ORD-A) > WS-UNIC-VARIA (WS-IX-ORD-B)
007640        MOVE WS-UNIC-VARIA (WS-IX-ORD-A) TO WS-ORD-TEMP
007650        MOVE WS-UNIC-VARIA (WS-IX-ORD-B) TO WS-UNIC-VARIA (WS-IX-ORD-A)
007660        MOVE WS-ORD-TEMP              TO WS-UNIC-VARIA (WS-IX-ORD-B)
007670        MOVE 'S' TO WS-ORD-HUBO-CAMBIO
007680     END-IF.
007690
007700 8311-COMPARAR-VARIA-F. EXIT.
007710
007720
007730 8400-ORDENAR-ITEM-I.
007740
007750     SET WS-SI-ORD-HUBO-CAMBIO TO TRUE
007760     PERFORM 8410-PASE-ITEM-I THRU 8410-PASE-ITEM-F
007770             UNTIL NOT WS-SI-ORD-HUBO-CAMBIO.
007780
007790 8400-ORDENAR-ITEM-F. EXIT.
007800
007810 8410-PASE-ITEM-I.
007820
007830     MOVE 'N' TO WS-ORD-HUBO-CAMBIO
007840     PERFORM 8411-COMPARAR-ITEM-I THRU 8411-COMPARAR-ITEM-F
007850             VARYING WS-IX-ORD-A FROM 1 BY 1
007860             UNTIL WS-IX-ORD-A >= WS-CANT-UNIC-ITEM.
007870
007880 8410-PASE-ITEM-F. EXIT.
007890
007900 8411-COMPARAR-ITEM-I.
007910
007920     ADD 1 TO WS-IX-ORD-A GIVING WS-IX-ORD-B
007930     IF WS-UNIC-ITEM (WS-IX-ORD-A) > WS-UNIC-ITEM (WS-IX-ORD-B)
007940        MOVE WS-UNIC-ITEM (WS-IX-ORD-A) TO WS-ORD-TEMP
007950        MOVE WS-UNIC-ITEM (WS-IX-ORD-B) TO WS-UNIC-ITEM (WS-IX-ORD-A)
007960        MOVE WS-ORD-TEMP             TO WS-UNIC-ITEM (WS-IX-ORD-B)
007970        MOVE 'S' TO WS-ORD-HUBO-CAMBIO
007980     END-IF.
007990
008000 8411-COMPARAR-ITEM-F. EXIT.
008010
008020
008030 8500-ORDENAR-ANIO-I.
008040
008050     SET WS-SI-ORD-HUBO-CAMBIO TO TRUE
008060     PERFORM 8510-PASE-ANIO-I THRU 8510-PASE-ANIO-F
008070             UNTIL NOT WS-SI-ORD-HUBO-CAMBIO.
008080
008090 8500-ORDENAR-ANIO-F. EXIT.
008100
008110 8510-PASE-ANIO-I.
008120
008130     MOVE 'N' TO WS-ORD-HUBO-CAMBIO
008140     PERFORM 8511-COMPARAR-ANIO-I THRU 8511-COMPARAR-ANIO-F
008150             VARYING WS-IX-ORD-A FROM 1 BY 1
008160             UNTIL WS-IX-ORD-A >= WS-CANT-UNIC-ANIO.
008170
008180 8510-PASE-ANIO-F. EXIT.
008190
008200 8511-COMPARAR-ANIO-I.
008210
008220     ADD 1 TO WS-IX-ORD-A GIVING WS-IX-ORD-B
008230     IF WS-UNIC-ANIO (WS-IX-ORD-A) > WS-UNIC-ANIO (WS-IX-ORD-B)
008240        MOVE WS-UNIC-ANIO (WS-IX-ORD-A) TO WS-ORD-TEMP
008250        MOVE WS-UNIC-ANIO (WS-IX-ORD-B) TO WS-UNIC-ANIO (WS-IX-ORD-A)
008260        MOVE WS-ORD-TEMP             TO WS-UNIC-ANIO (WS-IX-ORD-B)
008270        MOVE 'S' TO WS-ORD-HUBO-CAMBIO
008280     END-IF.
008290
008300 8511-COMPARAR-ANIO-F. EXIT.
008310
008320
008330*---- GRABACION DE LAS LISTAS DE ETIQUETAS UNICAS Y CIERRE ----------
008340 9999-FINAL-I.
008350
008360     OPEN OUTPUT F-UNIQL
008370
008380     PERFORM 8000-ORDENAR-UNICAS-I THRU 8000-ORDENAR-UNICAS-F
008390
008400     MOVE ZERO TO WS-IX-BUSQUEDA
008410     PERFORM 9100-ESCRIBIR-ESCENA-I THRU 9100-ESCRIBIR-ESCENA-F
008420             VARYING WS-IX-BUSQUEDA FROM 1 BY 1
008430             UNTIL WS-IX-BUSQUEDA > WS-CANT-UNIC-ESCENA
008440
008450     MOVE ZERO TO WS-IX-BUSQUEDA
008460     PERFORM 9200-ESCRIBIR-REGION-I THRU 9200-ESCRIBIR-REGION-F
008470             VARYING WS-IX-BUSQUEDA FROM 1 BY 1
008480             UNTIL WS-IX-BUSQUEDA > WS-CANT-UNIC-REGION
008490
008500     MOVE ZERO TO WS-IX-BUSQUEDA
008510     PERFORM 9300-ESCRIBIR-VARIA-I THRU 9300-ESCRIBIR-VARIA-F
008520             VARYING WS-IX-BUSQUEDA FROM 1 BY 1
008530             UNTIL WS-IX-BUSQUEDA > WS-CANT-UNIC-VARIA
008540
008550     MOVE ZERO TO WS-IX-BUSQUEDA
008560     PERFORM 9400-ESCRIBIR-ITEM-I THRU 9400-ESCRIBIR-ITEM-F
008570             VARYING WS-IX-BUSQUEDA FROM 1 BY 1
008580             UNTIL WS-IX-BUSQUEDA > WS-CANT-UNIC-ITEM
008590
008600     MOVE ZERO TO WS-IX-BUSQUEDA
008610     PERFORM 9500-ESCRIBIR-ANIO-I THRU 9500-ESCRIBIR-ANIO-F
008620             VARYING WS-IX-BUSQUEDA FROM 1 BY 1
008630             UNTIL WS-IX-BUSQUEDA > WS-CANT-UNIC-ANIO
008640
008650     DISPLAY '*PGMARMSA - ETIQUETAS DESCONOCIDAS ANULADAS A MANO '
008660             '(OVERRIDDEN-LABELS): ' WS-CANT-OVERRIDE
008670
008680     MOVE WS-CANT-OVERRIDE TO WS-CT-ANULADAS
008690     OPEN OUTPUT F-COUNT
008700     WRITE REG-COUNT FROM WS-FICHA-CONTADORES
008710     CLOSE F-COUNT
008720
008730     CLOSE F-ACEPT F-SALID F-UNIQL.
008740
008750 9999-FINAL-F. EXIT.
008760
008770
008780 9100-ESCRIBIR-ESCENA-I.
008790
008800     MOVE SPACES TO REG-UNIQL
008810     STRING 'Scenario' DELIMITED BY SIZE ',' DELIMITED BY SIZE
008820            WS-UNIC-ESCENA (WS-IX-BUSQUEDA) DELIMITED BY SPACE
008830            INTO REG-UNIQL
008840     END-STRING
008850     WRITE REG-UNIQL.
008860
008870 9100-ESCRIBIR-ESCENA-F. EXIT.
008880
008890
008900 9200-ESCRIBIR-REGION-I.
008910
008920     MOVE SPACES TO REG-UNIQL
008930     STRING 'Region' DELIMITED BY SIZE ',' DELIMITED BY SIZE
008940            WS-UNIC-REGION (WS-IX-BUSQUEDA) DELIMITED BY SPACE
008950            INTO REG-UNIQL
008960     END-STRING
008970     WRITE REG-UNIQL.
008980
008990 9200-ESCRIBIR-REGION-F. EXIT.
009000
009010
009020 9300-ESCRIBIR-VARIA-I.
009030
009040     MOVE SPACES TO REG-UNIQL
009050     STRING 'Variable' DELIMITED BY SIZE ',' DELIMITED BY SIZE
009060            WS-UNIC-VARIA (WS-IX-BUSQUEDA) DELIMITED BY SPACE
009070            INTO REG-UNIQL
009080     END-STRING
009090     WRITE REG-UNIQL.
009100
009110 9300-ESCRIBIR-VARIA-F. EXIT.
009120
009130
009140 9400-ESCRIBIR-ITEM-I.
009150
009160     MOVE SPACES TO REG-UNIQL
009170     STRING 'Item' DELIMITED BY SIZE ',' DELIMITED BY SIZE
009180            WS-UNIC-ITEM (WS-IX-BUSQUEDA) DELIMITED BY SPACE
009190            INTO REG-UNIQL
009200     END-STRING
009210     WRITE REG-UNIQL.
009220
009230 9400-ESCRIBIR-ITEM-F. EXIT.
009240
009250
009260 9500-ESCRIBIR-ANIO-I.
009270
009280     MOVE SPACES TO REG-UNIQL
009290     STRING 'Year' DELIMITED BY SIZE ',' DELIMITED BY SIZE
009300            WS-UNIC-ANIO (WS-IX-BUSQUEDA) DELIMITED BY SPACE
009310            INTO REG-UNIQL
009320     END-STRING
009330     WRITE REG-UNIQL.
009340
009350 9500-ESCRIBIR-ANIO-F. EXIT.
