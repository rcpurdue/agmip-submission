000100******************************************************************
000110*    COPY CNTREC                                                *
000120*    LAYOUT FICHA DE CONTADORES DE FILAS (ROWCHECK)             *
000130*    LARGO REGISTRO = 40 BYTES                                 *
000140*------------------------------------------------------------- *
000150*    LOS CUATRO CONTADORES MAS LAS LINEAS SALTADAS/ENCABEZADO   *
000160*    DEBEN SUMAR EL TOTAL DE LINEAS DEL ARCHIVO SOMETIDO.       *
000170*------------------------------------------------------------- *
000180*    89/12/14  RCV  AGE0006  ALTA INICIAL DEL COPY.             *
000190******************************************************************
000200 01  WS-FICHA-CONTADORES.
000210     03  WS-CT-ESTRUCTURA        PIC 9(07)    VALUE ZEROS.
000220     03  WS-CT-IGNORADAS         PIC 9(07)    VALUE ZEROS.
000230     03  WS-CT-DUPLICADAS        PIC 9(07)    VALUE ZEROS.
000240     03  WS-CT-ACEPTADAS         PIC 9(07)    VALUE ZEROS.
000250     03  WS-CT-ANULADAS          PIC 9(04)    VALUE ZEROS.
000260     03  FILLER                  PIC X(08)    VALUE SPACES.
