000100******************************************************************
000110*    COPY FMTCTL                                                *
000120*    LAYOUT FICHA DE FORMATO INFERIDO DEL ARCHIVO SOMETIDO      *
000130*    LARGO REGISTRO = 76 BYTES                                  *
000140*------------------------------------------------------------- *
000150*    PGMFMTAG GRABA UNA FICHA POR ARCHIVO SOMETIDO CON SU       *
000160*    ADIVINANZA DE FORMATO.  EL ANALISTA PUEDE CORREGIR A MANO  *
000170*    CUALQUIER CAMPO DE ESTA FICHA ANTES DE QUE PGMVALID LA LEA *
000180*    COMO PARAMETRO DE ENTRADA.                                *
000190*------------------------------------------------------------- *
000200*    89/12/01  RCV  AGE0005  ALTA INICIAL DEL COPY.             *
000210******************************************************************
000220 01  WS-FICHA-FORMATO.
000230     03  WS-FC-DELIMITADOR       PIC X(01)    VALUE ','.
000240     03  WS-FC-TIENE-ENCAB       PIC X(01)    VALUE 'N'.
000250         88  WS-FC-ENCAB-SI             VALUE 'Y'.
000260         88  WS-FC-ENCAB-NO             VALUE 'N'.
000270     03  WS-FC-LINEAS-SALTAR     PIC 9(04)    VALUE ZEROS.
000280     03  WS-FC-MODELO            PIC X(20)    VALUE SPACES.
000290     03  WS-FC-COLUMNAS.
000300         05  WS-FC-COL-ESCENARIO PIC 9(02)    VALUE ZEROS.
000310         05  WS-FC-COL-REGION    PIC 9(02)    VALUE ZEROS.
000320         05  WS-FC-COL-VARIABLE  PIC 9(02)    VALUE ZEROS.
000330         05  WS-FC-COL-ITEM      PIC 9(02)    VALUE ZEROS.
000340         05  WS-FC-COL-UNIDAD    PIC 9(02)    VALUE ZEROS.
000350         05  WS-FC-COL-ANIO      PIC 9(02)    VALUE ZEROS.
000360         05  WS-FC-COL-VALOR     PIC 9(02)    VALUE ZEROS.
000370     03  WS-FC-ADIV-DELIM-OK     PIC X(01)    VALUE 'N'.
000380     03  WS-FC-ADIV-ENCAB-OK     PIC X(01)    VALUE 'N'.
000390     03  WS-FC-ADIV-SALTO-OK     PIC X(01)    VALUE 'N'.
000400     03  FILLER                  PIC X(20)    VALUE SPACES.
